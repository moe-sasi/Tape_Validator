000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ASFV3000.
000300 AUTHOR.        R L HAUSER.
000400 INSTALLATION.  ASF LOAN REVIEW - DATA QUALITY UNIT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.  RESTRICTED TO
000800                LOAN REVIEW AND MIS PERSONNEL ONLY.
000900*
001000*****************************************************************
001100*  A S F V 3 0 0 0  --  ASF LOAN TAPE VALIDATION BATCH DRIVER
001200*
001300*  READS THE ASF LOAN TAPE (ONE FIXED RECORD PER LOAN), EDITS AND
001400*  COERCES THE CURRENCY / PERCENT / DATE FIELDS OUT OF THE RAW
001500*  TEXT IMAGE, RUNS THE FULL LOAN-REVIEW EDIT LIBRARY AGAINST
001600*  EVERY ACCEPTED LOAN, AND PRODUCES THE FOUR-SECTION VALIDATION-
001700*  REPORT (RULE SUMMARY, ISSUES, RUN SUMMARY, VALIDATION LEGEND).
001800*
001900*  THIS PROGRAM REPLACES THE MANUAL LOAN-REVIEW WORKSHEET USED BY
002000*  THE DATA QUALITY UNIT PRIOR TO 1988 AND IS RUN NIGHTLY AGAINST
002100*  EACH INCOMING SELLER LOAN TAPE.
002200*****************************************************************
002300*
002400*  CHANGE LOG
002500*  ----------
002600*  03/14/88  RLH  001  ORIGINAL PROGRAM.  RULES 1-45 PER LOAN
002700*                      REVIEW WORKSHEET REV. C.
002800*  06/02/88  RLH  004  ADDED ARM EDIT GROUP (RULES 18,21,25,26,
002900*                      48,55,60-62,99,101) PER ARM DESK REQUEST.
003000*  11/09/88  JMK  009  ADDED CLTV / LTV RECONCILIATION EDITS
003100*                      (RULES 9,10,37,84,104) - TICKET DQ-0231.
003200*  02/27/89  RLH  013  ADDED HELOC AND SECOND-LIEN EDIT GROUP
003300*                      (RULES 28,79,94,105) - TICKET DQ-0298.
003400*  08/15/89  JMK  018  ADDED INCOME RECONCILIATION EDITS (RULES
003500*                      67,74,75,80,96) - AUDIT FINDING 89-114.
003600*  01/22/90  RLH  022  ADDED BORROWER EMPLOYMENT / VERIFICATION
003700*                      EDIT GROUP (RULES 22,23,76-78,81,82,87).
003800*  07/09/90  TCW  026  ADDED SCHEDULED PRINCIPAL / PAYMENT EDITS
003900*                      (RULES 50,58,69,97,98,100) - DQ-0355.
004000*  03/04/91  RLH  031  ADDED APPRAISAL / VALUATION AGE EDITS
004100*                      (RULES 38-42,73) PER APPRAISAL DESK.
004200*  10/18/91  JMK  036  ADDED PREPAYMENT PENALTY EDIT GROUP
004300*                      (RULES 51-53) - TICKET DQ-0402.
004400*  04/02/92  TCW  041  ADDED ORIGINATOR / CHANNEL / BROKER EDITS
004500*                      (RULES 8,44,45,86) - COMPLIANCE REQUEST.
004600*  09/14/93  RLH  047  ADDED DTI CONSISTENCY AND SERVICING FEE
004700*                      RANGE EDITS (RULES 15,65) - DQ-0488.
004800*  02/08/94  JMK  052  ADDED APOR / SAFE-HARBOR ATR-QM EDIT
004900*                      (RULE 91) PER REG. COMPLIANCE MEMO 94-02.
005000*  11/29/94  TCW  058  ADDED YEARS-IN-HOME AND OCCUPANCY EDITS
005100*                      (RULES 88,106,107) - DQ-0517.
005200*  06/19/95  RLH  063  YEAR END.  NO LOGIC CHANGE.
005300*  05/03/96  JMK  067  ADDED REVIEW-TYPE AND ZIP-CODE EDITS
005400*                      (RULES 71,89,92,93) - DQ-0561.
005500*  01/09/98  TCW  072  Y2K REMEDIATION - EXPANDED ALL DATE WORK
005600*                      FIELDS AND COMPARISONS TO 4-DIGIT YEAR.
005700*                      SEE Y2K PROJECT PLAN ASF-Y2K-04.
005800*  09/21/99  RLH  074  Y2K FOLLOW-UP - CENTURY WINDOW REMOVED
005900*                      FROM DATE EDITS; TAPE NOW CARRIES CCYY.
006000*  03/11/02  JMK  078  ADDED LIQUID RESERVES / PLEDGE ASSET
006100*                      EDITS (RULES 49,70,90) - DQ-0630.
006200*  08/06/04  TCW  083  ADDED CASH-OUT / SALES-PRICE RECONCILI-
006300*                      ATION GROUP (RULES 7,59,85,102) - DQ-0671.
006400*  02/14/07  RLH  087  ADDED SELLER LOAN NUMBER LENGTH EDIT
006500*                      (RULE 64) PER SECONDARY MARKETING REQUEST.
006600*  10/30/09  JMK  091  ADDED T&I / ESCROW PAYMENT EDIT (RULE 103)
006700*                      - DQ-0715.
006800*  05/17/12  TCW  095  RENAMED FILE-CONTROL ENTRIES AND SPLIT
006900*                      ISSUE-DETAIL LINES TO A WORK FILE SO THE
007000*                      RULE SUMMARY SECTION CAN PRINT AHEAD OF
007100*                      THE ISSUES SECTION - DQ-0752.
007200*  09/12/16  RLH  099  ADDED _V2 DUPLICATE RULE-TABLE ENTRIES
007300*                      PER SECURITIZATION COUNSEL REQUEST - THE
007400*                      OLD AND NEW RULE NAMES BOTH APPEAR ON THE
007500*                      TAPE COVENANT EXHIBIT.
007600*  04/05/19  JMK  103  ADDED ORIGINAL-TERM DUPLICATE OF RULE 43
007700*                      - DQ-0839.
007800*  11/12/19  RLH  107  RULES 70,84,91,94,104 WERE MISSING A LOAN-
007900*                      TYPE-LS / ATRQM-STATUS UPPERCASE FOLD -
008000*                      MIXED-CASE TAPE VALUES SLIPPED THE SUBSTRING
008100*                      TEST.  ADDED THE FOLD TO 1400.  ALSO ADDED
008200*                      THE MISSING GENERATED-AT LINE TO THE RUN
008300*                      SUMMARY SECTION - AUDIT FINDING 19-206.
008400 ENVIRONMENT DIVISION.
008500*
008600* CONFIGURATION SECTION -- PRINTER CONTROL, THE ONE CLASS TEST THE
008700* LOAN-NUMBER EDIT USES, AND THE UPSI-0 RERUN SWITCH THE OPERATOR
008800* SETS ON THE JOB CARD WHEN A LOAN TAPE HAS TO BE REPROCESSED.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100       C01 IS TOP-OF-FORM
009200       CLASS NUMERIC-DASH IS '0' THRU '9', '-'
009300       UPSI-0 IS WS-RERUN-SWITCH.
009400
009500* INPUT-OUTPUT SECTION -- THREE SEQUENTIAL FILES, EACH WITH ITS
009600* OWN FILE-STATUS FIELD SO A010-INITIALIZE CAN TELL WHICH OPEN
009700* FAILED IF THE JOB ABENDS AT STARTUP.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000* LOAN-TAPE -- THE INVESTOR TAPE EXTRACT, ONE FIXED RECORD/LOAN.
010100       SELECT LOAN-TAPE       ASSIGN TO LNVTAPE
010200          ORGANIZATION IS SEQUENTIAL
010300          FILE STATUS IS WS-TAPE-STATUS.
010400* VALIDATION-REPORT -- THE 132-COLUMN PRINT OUTPUT, FOUR SECTIONS.
010500       SELECT VALIDATION-REPORT ASSIGN TO LNVPRT
010600          ORGANIZATION IS SEQUENTIAL
010700          FILE STATUS IS WS-RPT-STATUS.
010800* LNV-ISSUE-WORK -- SCRATCH FILE, NOT ON THE OPERATOR'S FILE LIST;
010900* PARKS ISSUE-DETAIL LINES BETWEEN THE VALIDATION PASS AND THE
011000* ISSUES SECTION PRINT (WHICH RUNS AFTER THE RULE SUMMARY).
011100       SELECT LNV-ISSUE-WORK  ASSIGN TO LNVWORK1
011200          ORGANIZATION IS SEQUENTIAL
011300          FILE STATUS IS WS-WORK-STATUS.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700*
011800* LOAN TAPE - ONE FIXED RECORD PER LOAN, RAW TEXT IMAGE.  THE
011900* REAL FIELD-LEVEL PICTURE IS LNVTAPE.DD'S 01 LNV-TAPE-REC, WHICH
012000* REDEFINES THIS SAME 1000 BYTES -- SEE 1000-READ-LOAN-TAPE.
012100 FD  LOAN-TAPE
012200       RECORDING MODE IS F
012300       LABEL RECORDS ARE STANDARD.
012400 01  LNV-TAPE-REC-FD           PIC X(1000).
012500
012600* VALIDATION-REPORT - 132-COLUMN SECTIONED PRINT REPORT.  EVERY
012700* DETAIL, SUMMARY, RUN-TOTAL AND LEGEND LINE IS BUILT INTO
012800* LNV-PRINT-REC BY THE 39XX PARAGRAPHS BEFORE THIS WRITE.
012900 FD  VALIDATION-REPORT
013000       RECORDING MODE IS F
013100       LABEL RECORDS ARE STANDARD.
013200 01  LNV-PRINT-REC             PIC X(132).
013300
013400* ISSUE-DETAIL WORK FILE - PARKS ISSUE LINES UNTIL THE RULE
013500* SUMMARY SECTION (WHICH NEEDS FINAL COUNTS) HAS PRINTED.  WRITTEN
013600* DURING 2900-POST-RULE-RESULTS, RE-READ SEQUENTIALLY BY
013700* 3200-PRINT-ISSUES-SECTION -- OPENED OUTPUT, CLOSED, THEN
013800* RE-OPENED INPUT, THE WAY THE SHOP HAS ALWAYS PARKED WORK DATA.
013900 FD  LNV-ISSUE-WORK
014000       RECORDING MODE IS F
014100       LABEL RECORDS ARE STANDARD.
014200 01  LNV-ISSUE-WORK-REC-FD     PIC X(132).
014300
014400 WORKING-STORAGE SECTION.
014500*
014600* FILE-STATUS AND CONTROL SWITCHES
014700* TWO-BYTE FILE STATUS PER FILE, PLUS THE 88-LEVELS A010 AND
014800* 1000-READ-LOAN-TAPE TEST FOR NORMAL EOF VS. A HARD I/O ERROR.
014900 01  WS-FILE-STATUSES.
015000    05 WS-TAPE-STATUS          PIC XX  VALUE '00'.
015100       88 TAPE-OK                    VALUE '00'.
015200       88 TAPE-EOF                   VALUE '10'.
015300    05 WS-RPT-STATUS           PIC XX  VALUE '00'.
015400    05 WS-WORK-STATUS          PIC XX  VALUE '00'.
015500    05 FILLER                  PIC X(20).
015600
015700* UPSI-0 RERUN FLAG -- SET 'Y' ON THE JOB CARD WHEN OPERATIONS IS
015800* REPROCESSING A TAPE THAT ALREADY RAN TODAY; A010-INITIALIZE
015900* LOGS THE RERUN TO THE PRINT FILE BUT DOES NOT CHANGE THE LOGIC.
016000 01  WS-RERUN-SWITCH        PIC X   VALUE 'N'.
016100    88 WS-RERUN-REQUESTED         VALUE 'Y'.
016200
016300* A010-MAIN-LINE'S TWO LOOP-CONTROL SWITCHES.
016400 01  WS-PROGRAM-SWITCHES.
016500* SET BY 1000-READ-LOAN-TAPE ON TAPE-EOF; TESTED BY THE MAIN
016600* PERFORM ... UNTIL LOOP.
016700    05 WS-EOF-SW               PIC S9  COMP  VALUE 0.
016800       88 EOF-REACHED                VALUE 1.
016900* SET BY 1100-EDIT-LOAN-NUMBER WHEN LNV-LOAN-NO IS SPACES; SUCH A
017000* RECORD IS SKIPPED (NOT COUNTED, NOT VALIDATED) -- A BLANK LOAN
017100* NUMBER MEANS A FILLER/TRAILER RECORD, NOT A REAL LOAN.
017200    05 WS-BLANK-LOAN-NO-SW     PIC S9  COMP  VALUE 0.
017300       88 LOAN-NO-IS-BLANK            VALUE 1.
017400    05 FILLER                  PIC X(10).
017500*
017600* RAW TAPE IMAGE, COERCED WORKING FIELDS, RULE TABLE, PRINT LINES
017700* AND THE ISSUE-DETAIL WORK RECORD -- SEE THE LNVLPS COPYBOOKS.
017800 COPY LNVTAPE.
017900 COPY LNVWORK.
018000 COPY LNVRULE.
018100 COPY LNVRPT.
018200
018300*
018400* RUN-DATE BROKEN OUT TO YYYY/MM/DD - USED BY RULE 83 (CURRENT
018500* YEAR VS APPLICATION-DATE YEAR) AND THE REPORT PAGE HEADING.
018600 01  WS-RUN-DATE.
018700    05 WS-RUN-YYYY             PIC 9(4).
018800    05 WS-RUN-MM               PIC 9(2).
018900    05 WS-RUN-DD               PIC 9(2).
019000    05 FILLER                  PIC X(02).
019100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE PIC 9(8).
019200 01  WS-RUN-TIME.
019300    05 WS-RUN-HH               PIC 9(2).
019400    05 WS-RUN-MIN              PIC 9(2).
019500    05 WS-RUN-SS               PIC 9(2).
019600    05 WS-RUN-HUN              PIC 9(2).
019700    05 FILLER                  PIC X(02).
019800 01  WS-RUN-TIMESTAMP       PIC X(26).
019900
020000* MASTER RULE-FAILURE FLAGS -- ONE PER BUSINESS PREDICATE (107),
020100* SET BY THE 2001-2107 EDIT PARAGRAPHS, TESTED BY 2900 THROUGH
020200* LNV-RULE-PREDICATE-IX.  RESET TO ZERO AT THE TOP OF EVERY LOAN.
020300 01  WS-PREDICATE-FLAGS.
020400    05 PF-FAIL OCCURS 107 TIMES
020500       PIC S9(1) COMP.
020600    05 FILLER                  PIC X(01).
020700
020800* RUN-LEVEL ACCUMULATORS.
020900 01  WS-RUN-TOTALS.
021000    05 WS-ROW-COUNT            PIC S9(9) COMP-3 VALUE 0.
021100    05 WS-ISSUE-COUNT          PIC S9(9) COMP-3 VALUE 0.
021200    05 WS-WARNING-COUNT        PIC S9(9) COMP-3 VALUE 0.
021300    05 WS-RULES-EXECUTED       PIC S9(9) COMP-3 VALUE 0.
021400    05 WS-RULES-SKIPPED        PIC S9(9) COMP-3 VALUE 0.
021500    05 WS-LINE-CNT             PIC S9(3) COMP  VALUE 99.
021600    05 WS-PAGE-NO              PIC S9(4) COMP  VALUE 0.
021700    05 FILLER                  PIC X(10).
021800
021900* INDEXES / SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
022000 01  WS-SUBSCRIPTS.
022100    05 WS-RULE-SUB             PIC S9(4) COMP.
022200    05 WS-SORT-SUB-A           PIC S9(4) COMP.
022300    05 WS-SORT-SUB-B           PIC S9(4) COMP.
022400    05 FILLER                  PIC X(10).
022500
022600* UPPERCASE FOLD TABLES -- INSPECT ... CONVERTING SOURCE/TARGET FOR
022700* 1400'S CASE-FOLD OF THE FREE-TEXT LOAN-TYPE-LS AND ATRQM-STATUS
022800* FIELDS SO THE SUBSTRING TESTS IN RULES 70,84,91,94,104 ARE NOT
022900* FOOLED BY A LOWER- OR MIXED-CASE TAPE VALUE.
023000 01  WS-CASE-FOLD-TABLES.
023100    05 WS-CASE-FOLD-LOWER      PIC X(26) VALUE
023200       'abcdefghijklmnopqrstuvwxyz'.
023300    05 WS-CASE-FOLD-UPPER      PIC X(26) VALUE
023400       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023500    05 FILLER                  PIC X(10).
023600
023700* GENERAL COERCION / EDIT WORK AREA -- ONE CURRENCY OR PERCENT
023800* FIELD IS SCRUBBED HERE AT A TIME BY 1200/1300, THEN MOVED TO
023900* THE PROPER LNV-WORK-REC FIELD BY THE 1400 CHAIN.
024000 01  WS-COERCE-WORK-AREA.
024100* RAW TAPE TEXT FOR THE FIELD CURRENTLY BEING COERCED, PLUS A
024200* CHARACTER-INDEXED REDEFINE SO 1200/1300 CAN WALK IT ONE BYTE
024300* AT A TIME LOOKING FOR '$', ',', '%', '(' AND ')'.
024400    05 WS-COERCE-RAW           PIC X(30).
024500    05 WS-COERCE-RAW-R REDEFINES WS-COERCE-RAW.
024600       10 WS-COERCE-RAW-CHAR OCCURS 30 TIMES
024700          PIC X.
024800* DIGITS-ONLY, SIGN-AND-PUNCTUATION-STRIPPED WORK COPY BUILT
024900* CHARACTER BY CHARACTER BEFORE THE FINAL MOVE TO WS-COERCE-NUM-9.
025000    05 WS-COERCE-CLEAN         PIC X(30).
025100* 'Y' IF THE RAW TEXT HAD A LEADING '-' OR WAS WRAPPED IN '(...)'
025200* -- INVESTOR TAPES USE BOTH CONVENTIONS FOR A NEGATIVE AMOUNT.
025300    05 WS-COERCE-NEG-SW        PIC X    VALUE 'N'.
025400       88 WS-COERCE-IS-NEGATIVE      VALUE 'Y'.
025500* 'Y' IF A '%' WAS SEEN -- 1300 USES THIS TO DECIDE WHETHER THE
025600* DECIMAL PLACEMENT NEEDS A DIVIDE OR IS ALREADY IN PLACE.
025700    05 WS-COERCE-PCT-SW        PIC X    VALUE 'N'.
025800       88 WS-COERCE-HAD-PERCENT      VALUE 'Y'.
025900* 'Y' IF THE RAW COLUMN WAS ALL SPACES -- FED BACK TO THE CALLER
026000* AS THE FIELD'S OWN -BLANK FLAG BY 1400.
026100    05 WS-COERCE-BLANK-SW      PIC X    VALUE 'N'.
026200       88 WS-COERCE-IS-BLANK         VALUE 'Y'.
026300* THE COERCED RESULT, ALWAYS 5 DECIMALS WIDE SO ONE WORK FIELD
026400* SERVES BOTH THE DOLLAR AND THE RATE COERCION ROUTINES.
026500    05 WS-COERCE-NUM-9         PIC S9(9)V9(5) COMP-3.
026600* CHARACTER-SCAN SUBSCRIPT FOR THE STRIP LOOP.
026700    05 WS-COERCE-IX            PIC S9(4) COMP.
026800* INTEGER AND DECIMAL PORTIONS ASSEMBLED SEPARATELY, THEN
026900* RECOMBINED WITH THE RIGHT NUMBER OF DECIMAL PLACES.
027000    05 WS-COERCE-INT-PART      PIC S9(9)      COMP-3.
027100    05 WS-COERCE-DEC-PART      PIC S9(9)      COMP-3.
027200    05 WS-COERCE-DEC-DIGITS    PIC S9(2) COMP.
027300* HAS A DECIMAL POINT BEEN SEEN YET IN THE CURRENT SCAN?
027400    05 WS-COERCE-SEEN-DOT      PIC X    VALUE 'N'.
027500       88 WS-COERCE-DOT-SEEN          VALUE 'Y'.
027600* HAS ANY DIGIT BEEN SEEN YET -- DISTINGUISHES A TRUE BLANK FROM
027700* A COLUMN OF PURE PUNCTUATION (E.G. '$.--').
027800    05 WS-COERCE-SEEN-DIGIT    PIC X    VALUE 'N'.
027900       88 WS-COERCE-DIGIT-SEEN        VALUE 'Y'.
028000    05 WS-COERCE-THIS-CHAR     PIC X.
028100* DIVISOR USED TO SHIFT THE ASSEMBLED DECIMAL PART TO THE RIGHT
028200* NUMBER OF PLACES (10, 100, 1000...) BEFORE THE FINAL ADD.
028300    05 WS-COERCE-DIVISOR       PIC S9(9)V9(5) COMP-3.
028400    05 WS-COERCE-DIGIT-9      PIC 9.
028500    05 FILLER                  PIC X(10).
028600
028700* OUTPUT SUBSCRIPT FOR THE STRIP LOOP -- A STANDALONE 77 RATHER
028800* THAN A GROUP MEMBER SINCE IT IS PURELY A THROWAWAY LOOP COUNTER
028900* THAT NEVER PARTICIPATES IN A WHOLE-AREA MOVE OF ITS OWN GROUP.
029000 77  WS-COERCE-OUT-IX       PIC S9(4) COMP.
029100
029200* GENERAL-PURPOSE COMPUTATION SCRATCH -- SHARED ACROSS THE 20NN
029300* EDIT PARAGRAPHS THAT NEED A MIN(), ROUND(), OR RATIO TEST.
029400 01  WS-CALC-AREA.
029500* FOUR GENERIC SCRATCH ACCUMULATORS -- SHARED, RESET BY EACH RULE
029600* PARAGRAPH THAT NEEDS THEM, NEVER CARRIED ACROSS PARAGRAPHS.
029700    05 WS-CALC-1               PIC S9(9)V9(5) COMP-3.
029800    05 WS-CALC-2               PIC S9(9)V9(5) COMP-3.
029900    05 WS-CALC-3               PIC S9(9)V9(5) COMP-3.
030000    05 WS-CALC-4               PIC S9(9)V9(5) COMP-3.
030100* SMALLER OF TWO AMOUNTS -- CLTV/LTV RECONCILIATION USES THIS.
030200    05 WS-CALC-MIN-BASE        PIC S9(9)V99   COMP-3.
030300* ELAPSED MONTHS / DAYS BETWEEN TWO DATES -- FILLED BY 1600 AND
030400* 1610 FOR THE AGE, TERM AND OCCUPANCY-DURATION RULES.
030500    05 WS-CALC-MONTHS          PIC S9(5)      COMP-3.
030600    05 WS-CALC-DAYS            PIC S9(7)      COMP-3.
030700* THE TWO DATES 1600-CALC-MONTHS-BETWEEN/1610-CALC-DAYS-30360
030800* COMPARE -- CALLER LOADS A AND B, YMD REDEFINES GIVE DIRECT
030900* ACCESS TO EACH PIECE WITHOUT AN UNSTRING.
031000    05 WS-CALC-DATE-A          PIC 9(8).
031100    05 WS-CALC-DATE-A-R REDEFINES WS-CALC-DATE-A.
031200       10 WS-CALC-A-YY            PIC 9(4).
031300       10 WS-CALC-A-MM            PIC 9(2).
031400       10 WS-CALC-A-DD            PIC 9(2).
031500    05 WS-CALC-DATE-B          PIC 9(8).
031600    05 WS-CALC-DATE-B-R REDEFINES WS-CALC-DATE-B.
031700       10 WS-CALC-B-YY            PIC 9(4).
031800       10 WS-CALC-B-MM            PIC 9(2).
031900       10 WS-CALC-B-DD            PIC 9(2).
032000* ANNUITY (P&I) RECOMPUTE WORK AREA -- MONTHLY RATE, (1+RATE)**N
032100* BUILT ONE MULTIPLY AT A TIME (NO INTRINSIC FUNCTIONS), AND THE
032200* RESULTING EXPECTED PAYMENT COMPARED TO THE TAPE'S OWN P&I.
032300    05 WS-CALC-PMT-RATE        PIC S9(2)V9(9) COMP-3.
032400    05 WS-CALC-PMT-BASE        PIC S9(2)V9(9) COMP-3.
032500    05 WS-CALC-PMT-POWER       PIC S9(2)V9(9) COMP-3.
032600    05 WS-CALC-PMT-EXPECTED    PIC S9(7)V99   COMP-3.
032700    05 WS-CALC-PMT-IX          PIC S9(3) COMP.
032800* ROUNDING TOLERANCE FOR AMOUNT/RATIO COMPARISONS -- A PENNY OR A
032900* BASIS POINT OF DRIFT IS NOT A FAILURE, IT'S ARITHMETIC.
033000    05 WS-CALC-TOL             PIC S9(9)V9(5) COMP-3.
033100* UPPERCASED COPY OF A FREE-TEXT FIELD FOR THE SUBSTRING/INSPECT
033200* TESTS (ATRQM STATUS, LOAN-TYPE-LS) THAT DON'T TRUST TAPE CASE.
033300    05 WS-CALC-UC-TEXT         PIC X(30).
033400    05 FILLER                  PIC X(10).
033500
033600* THE TWO SCRATCH COUNTERS BELOW SERVE THE SUBSTRING/INSPECT TESTS
033700* ABOVE BUT ARE NEVER MOVED AS PART OF WS-CALC-AREA AS A WHOLE, SO
033800* THEY STAND ALONE AS 77-LEVELS PER SHOP CONVENTION FOR A THROWAWAY
033900* LOOP INDEX OR TALLY THAT DOES NOT BELONG TO A GROUP MOVE.
034000* SCAN SUBSCRIPT FOR WS-CALC-UC-TEXT ABOVE.
034100 77  WS-CALC-UC-IX          PIC S9(4) COMP.
034200* INSPECT ... TALLYING COUNTER -- ZERO MEANS THE SUBSTRING WAS
034300* NOT FOUND, NONZERO MEANS IT WAS.
034400 77  WS-CALC-TALLY          PIC S9(4) COMP.
034500
034600* DESCENDING-COUNT PRINT ORDER FOR THE RULE SUMMARY SECTION -- HOLDS
034700* A SUBSCRIPT PERMUTATION OF LNV-RULE-ENTRY, NEVER THE ROWS
034800* THEMSELVES, SO THE STORED TABLE STAYS IN ITS REGISTRY ORDER FOR
034900* THE VALIDATION LEGEND SECTION.  BUILT AND BUBBLE-SORTED BY 3100.
035000 01  WS-SORT-ORDER-TABLE.
035100    05 WS-SORT-ORDER OCCURS 115 TIMES
035200       PIC S9(4) COMP.
035300    05 FILLER                  PIC X(04).
035400* SWAP SCRATCH FOR 3121-BUBBLE-INNER -- A STANDALONE 77, NOT PART
035500* OF THE SORT-ORDER TABLE ABOVE, SINCE IT HOLDS ONE ROW ID JUST
035600* LONG ENOUGH TO SWAP TWO ADJACENT WS-SORT-ORDER ENTRIES.
035700 77  WS-SORT-TEMP           PIC S9(4) COMP.
035800 PROCEDURE DIVISION.
035900*
036000*****************************************************************
036100* A010-MAIN-LINE -- THE WHOLE JOB IN NINE STATEMENTS.  STAMP THE
036200* RUN TIMESTAMP FOR THE REPORT'S GENERATED-AT LINE, OPEN THE
036300* THREE FILES, PRIME THE RULE-TABLE FAIL COUNTERS, READ/VALIDATE
036400* LOANS UNTIL TAPE-EOF, THEN BUILD AND CLOSE THE REPORT.
036500*****************************************************************
036600 A010-MAIN-LINE.
036700* GENERATED-AT TIMESTAMP FOR THE RUN SUMMARY SECTION -- AUDIT
036800* FINDING 19-206 (SEE THE CHANGE LOG) ADDED THIS LINE; BEFORE
036900* THAT THE REPORT CARRIED NO RUN DATE/TIME AT ALL.
037000    ACCEPT WS-RUN-DATE-R FROM DATE YYYYMMDD.
037100    ACCEPT WS-RUN-TIME   FROM TIME.
037200    STRING WS-RUN-YYYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
037300       WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS
037400       DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP.
037500    OPEN INPUT  LOAN-TAPE.
037600    OPEN OUTPUT VALIDATION-REPORT.
037700    OPEN OUTPUT LNV-ISSUE-WORK.
037800* ZERO EVERY ROW OF LNV-RULE-FAIL-COUNTS BEFORE THE FIRST LOAN --
037900* WITHOUT THIS THE COMP-3 COUNTERS START WITH WHATEVER GARBAGE
038000* WAS IN STORAGE AT LOAD TIME.
038100    PERFORM 0100-INIT-RULE-TABLE
038200       VARYING LNV-RULE-IX FROM 1 BY 1
038300       UNTIL LNV-RULE-IX > 115.
038400    PERFORM 1000-READ-LOAN-TAPE.
038500* MAIN LOOP -- ONE LOAN AT A TIME UNTIL THE TAPE RUNS DRY.  THE
038600* NEXT READ HAPPENS INSIDE 2000-PROCESS-ONE-LOAN, NOT HERE.
038700    PERFORM 2000-PROCESS-ONE-LOAN THRU 2000-EXIT
038800       UNTIL EOF-REACHED.
038900    CLOSE LOAN-TAPE.
039000    CLOSE LNV-ISSUE-WORK.
039100    PERFORM 3000-BUILD-REPORT.
039200    CLOSE VALIDATION-REPORT.
039300    STOP RUN.
039400
039500 0100-INIT-RULE-TABLE.
039600* ZERO THE RUN-TIME FAIL COUNTERS PARALLEL TO LNV-RULE-TABLE.
039700* PERFORMED ONCE PER TABLE ROW BY THE VARYING CLAUSE IN A010 --
039800* THIS PARAGRAPH ITSELF HAS NO LOOP OF ITS OWN.
039900    MOVE 0 TO LNV-RULE-FAIL-CNT (LNV-RULE-IX).
040000
040100*****************************************************************
040200* 1000 SERIES -- TAPE INGESTION, LOAN-NUMBER EDIT, AND FIELD
040300* COERCION.  ONE PASS OVER LNV-TAPE-REC BUILDS LNV-WORK-REC.
040400*****************************************************************
040500 1000-READ-LOAN-TAPE.
040600* A HARD READ ERROR FALLS THROUGH TO AT-END THE SAME AS A NORMAL
040700* EOF -- THIS SHOP'S 1000-SERIES PARAGRAPHS HAVE NEVER
040800* DISTINGUISHED THE TWO; WS-TAPE-STATUS IS AVAILABLE IF SOMEONE
040900* EVER WANTS TO.
041000    READ LOAN-TAPE INTO LNV-TAPE-REC
041100       AT END
041200          MOVE 1 TO WS-EOF-SW
041300          GO TO 1000-EXIT.
041400    MOVE 0 TO WS-BLANK-LOAN-NO-SW.
041500* A BLANK LOAN NUMBER MARKS A FILLER OR TRAILER RECORD, NOT A
041600* REAL LOAN -- SKIP IT WITHOUT BUMPING WS-ROW-COUNT AND WITHOUT
041700* RUNNING ANY VALIDATION RULE AGAINST IT.
041800    IF LNV-LOAN-NO = SPACES
041900       MOVE 1 TO WS-BLANK-LOAN-NO-SW
042000       GO TO 1000-READ-LOAN-TAPE.
042100    ADD 1 TO WS-ROW-COUNT.
042200    PERFORM 1400-COERCE-ALL-FIELDS.
042300 1000-EXIT.
042400    EXIT.
042500
042600*****************************************************************
042700* 1200-COERCE-CURRENCY-FIELD -- SHARED BY EVERY MONEY / MONEY2
042800* FIELD IN THE 1400 CHAIN.  WS-COERCE-RAW HOLDS THE TAPE TEXT ON
042900* ENTRY; ON EXIT WS-COERCE-NUM-9 HOLDS THE SIGNED DECIMAL VALUE
043000* AND WS-COERCE-BLANK-SW TELLS THE CALLER WHETHER IT IS BLANK.
043100* STRIPS '$' ',' AND SPACES BY SIMPLY SKIPPING THEM; A VALUE
043200* WRAPPED IN '(' ')' OR LED BY '-' IS NEGATIVE.  NON-NUMERIC
043300* CHARACTERS ARE SKIPPED RATHER THAN STOPPING THE SCAN, WHICH
043400* HAS THE EFFECT OF PULLING THE FIRST EMBEDDED SIGNED NUMBER OUT
043500* OF A GARBLED FIELD.
043600*****************************************************************
043700 1200-COERCE-CURRENCY-FIELD.
043800* CLEAR EVERY SWITCH AND ACCUMULATOR -- THIS PARAGRAPH IS SHARED
043900* ACROSS ~40 FIELDS IN THE 1400 CHAIN, SO NOTHING CAN BE LEFT
044000* OVER FROM THE PRIOR FIELD'S SCAN.
044100    MOVE 'N' TO WS-COERCE-NEG-SW.
044200    MOVE 'N' TO WS-COERCE-BLANK-SW.
044300    MOVE 'N' TO WS-COERCE-SEEN-DOT.
044400    MOVE 'N' TO WS-COERCE-SEEN-DIGIT.
044500    MOVE 0 TO WS-COERCE-INT-PART.
044600    MOVE 0 TO WS-COERCE-DEC-PART.
044700    MOVE 0 TO WS-COERCE-DEC-DIGITS.
044800    MOVE 0 TO WS-COERCE-NUM-9.
044900    IF WS-COERCE-RAW = SPACES
045000       MOVE 'Y' TO WS-COERCE-BLANK-SW
045100       GO TO 1200-EXIT.
045200* SCAN ALL 30 BYTES ONE AT A TIME -- 1210 CLASSIFIES EACH
045300* CHARACTER AND FOLDS DIGITS INTO THE INT/DEC ACCUMULATORS.
045400    MOVE 1 TO WS-COERCE-IX.
045500    PERFORM 1210-SCAN-ONE-CHAR THRU 1210-EXIT
045600       UNTIL WS-COERCE-IX > 30.
045700* NO DIGIT ANYWHERE IN THE FIELD -- PUNCTUATION-ONLY OR GARBAGE,
045800* TREATED THE SAME AS A TRUE BLANK.
045900    IF NOT WS-COERCE-DIGIT-SEEN
046000       MOVE 'Y' TO WS-COERCE-BLANK-SW
046100       GO TO 1200-EXIT.
046200* RECOMBINE THE INTEGER AND DECIMAL HALVES -- DIVISOR SHIFTS THE
046300* DECIMAL DIGITS BACK TO THE RIGHT OF THE POINT.
046400    COMPUTE WS-COERCE-DIVISOR = 10 ** WS-COERCE-DEC-DIGITS.
046500    IF WS-COERCE-DIVISOR = 0
046600       MOVE 1 TO WS-COERCE-DIVISOR.
046700    COMPUTE WS-COERCE-NUM-9 ROUNDED =
046800       WS-COERCE-INT-PART +
046900       (WS-COERCE-DEC-PART / WS-COERCE-DIVISOR).
047000* A LEADING '-' OR '(...)' WRAP FLIPS THE SIGN AFTER THE FACT --
047100* THE SCAN NEVER TRACKS SIGN AND MAGNITUDE TOGETHER.
047200    IF WS-COERCE-IS-NEGATIVE
047300       COMPUTE WS-COERCE-NUM-9 = WS-COERCE-NUM-9 * -1.
047400 1200-EXIT.
047500    EXIT.
047600
047700* ONE CHARACTER OF THE SCAN -- CLASSIFY AND FOLD INTO THE INT /
047800* DEC ACCUMULATORS, THEN ADVANCE THE SCAN POINTER.
047900 1210-SCAN-ONE-CHAR.
048000    MOVE WS-COERCE-RAW-CHAR (WS-COERCE-IX) TO WS-COERCE-THIS-CHAR.
048100    IF WS-COERCE-THIS-CHAR = '(' OR WS-COERCE-THIS-CHAR = '-'
048200       MOVE 'Y' TO WS-COERCE-NEG-SW
048300    ELSE
048400    IF WS-COERCE-THIS-CHAR = '.' AND NOT WS-COERCE-DOT-SEEN
048500       MOVE 'Y' TO WS-COERCE-SEEN-DOT
048600    ELSE
048700    IF WS-COERCE-THIS-CHAR IS NUMERIC
048800       PERFORM 1220-ACCUM-DIGIT
048900    ELSE
049000       NEXT SENTENCE.
049100    ADD 1 TO WS-COERCE-IX.
049200 1210-EXIT.
049300    EXIT.
049400
049500* FOLD ONE NUMERIC CHARACTER INTO THE INTEGER OR DECIMAL
049600* ACCUMULATOR, DEPENDING ON WHETHER THE DECIMAL POINT HAS BEEN
049700* SEEN YET.  DECIMAL SIDE IS CAPPED AT 5 DIGITS (RATE PRECISION).
049800 1220-ACCUM-DIGIT.
049900    MOVE 'Y' TO WS-COERCE-SEEN-DIGIT.
050000    MOVE WS-COERCE-THIS-CHAR TO WS-COERCE-DIGIT-9.
050100    IF WS-COERCE-DOT-SEEN AND WS-COERCE-DEC-DIGITS < 5
050200       COMPUTE WS-COERCE-DEC-PART =
050300          WS-COERCE-DEC-PART * 10 + WS-COERCE-DIGIT-9
050400       ADD 1 TO WS-COERCE-DEC-DIGITS
050500    ELSE
050600    IF NOT WS-COERCE-DOT-SEEN
050700       COMPUTE WS-COERCE-INT-PART =
050800          WS-COERCE-INT-PART * 10 + WS-COERCE-DIGIT-9.
050900
051000*****************************************************************
051100* 1300-COERCE-PERCENT-FIELD -- SHARED BY EVERY RATE / RATIO
051200* FIELD.  RUNS 1200 FIRST TO GET THE SIGNED NUMBER OUT OF THE
051300* RAW TEXT, THEN APPLIES THE PERCENT-VS-FRACTION RULE -- IF A
051400* '%' WAS PRESENT ON THE TAPE, OR THE MAGNITUDE IS OVER 2, THE
051500* VALUE IS A WHOLE PERCENT AND IS DIVIDED BY 100.
051600*****************************************************************
051700 1300-COERCE-PERCENT-FIELD.
051800    MOVE 'N' TO WS-COERCE-PCT-SW.
051900    IF WS-COERCE-RAW = SPACES
052000       GO TO 1300-CONVERT.
052100* PRE-SCAN FOR A '%' BEFORE HANDING OFF TO 1200 -- 1200 STRIPS
052200* IT LIKE ANY OTHER NON-DIGIT, SO THE FLAG HAS TO BE SET FIRST.
052300    MOVE 1 TO WS-COERCE-IX.
052400    PERFORM 1310-CHECK-PERCENT-CHAR THRU 1310-EXIT
052500       UNTIL WS-COERCE-IX > 30.
052600 1300-CONVERT.
052700    PERFORM 1200-COERCE-CURRENCY-FIELD.
052800    IF WS-COERCE-IS-BLANK
052900       GO TO 1300-EXIT.
053000* A '%' SIGN, OR A MAGNITUDE OVER 2, MEANS THE TAPE WROTE A
053100* WHOLE PERCENT ('7.5') RATHER THAN A FRACTION ('.075') -- ONLY
053200* THEN DOES THE VALUE NEED THE DIVIDE-BY-100.
053300    IF WS-COERCE-HAD-PERCENT OR WS-COERCE-NUM-9 > 2
053400    OR WS-COERCE-NUM-9 < -2
053500       COMPUTE WS-COERCE-NUM-9 ROUNDED =
053600          WS-COERCE-NUM-9 / 100.
053700 1300-EXIT.
053800    EXIT.
053900
054000* LOOK FOR A '%' ANYWHERE IN THE RAW FIELD -- SETS
054100* WS-COERCE-PCT-SW WITHOUT DISTURBING THE SIGN / DIGIT WORK.
054200 1310-CHECK-PERCENT-CHAR.
054300    IF WS-COERCE-RAW-CHAR (WS-COERCE-IX) = '%'
054400       MOVE 'Y' TO WS-COERCE-PCT-SW.
054500    ADD 1 TO WS-COERCE-IX.
054600 1310-EXIT.
054700    EXIT.
054800*****************************************************************
054900* 1250-COERCE-CODE-FIELD -- SHARED BY EVERY PLAIN NUMERIC CODE OR
055000* DATE FIELD.  THESE ARRIVE ON THE TAPE ALREADY DIGIT-ONLY (NO
055100* PUNCTUATION), SO THE ONLY EDIT NEEDED IS A BLANK / NUMERIC
055200* CHECK BEFORE THE ALPHANUMERIC-TO-NUMERIC MOVE.
055300*****************************************************************
055400 1250-COERCE-CODE-FIELD.
055500* A CODE OR DATE COLUMN IS BLANK-OR-NUMERIC OR IT ISN'T --
055600* THERE IS NO PUNCTUATION TO STRIP, SO THE ONLY TWO EXITS ARE
055700* 'BLANK' AND 'GOOD NUMBER'.  THE CALLER (1400 BELOW) DECIDES
055800* WHAT PIC TO COERCE THE RESULT INTO.
055900    MOVE 'N' TO WS-COERCE-BLANK-SW.
056000    MOVE 0 TO WS-COERCE-NUM-9.
056100* ALL-SPACES TAPE COLUMN -- FLAG BLANK, DON'T EVEN TRY THE MOVE.
056200    IF WS-COERCE-RAW = SPACES
056300       MOVE 'Y' TO WS-COERCE-BLANK-SW
056400       GO TO 1250-EXIT.
056500* GARBAGE (NON-NUMERIC, NOT SPACES) -- TREAT THE SAME AS BLANK
056600* RATHER THAN ABEND ON THE MOVE; THE VALIDATION RULES CATCH IT
056700* LATER VIA THE -BLANK 88-LEVEL IF A RULE CARES.
056800    IF WS-COERCE-RAW NOT NUMERIC
056900       MOVE 'Y' TO WS-COERCE-BLANK-SW
057000       GO TO 1250-EXIT.
057100    MOVE WS-COERCE-RAW TO WS-COERCE-NUM-9.
057200 1250-EXIT.
057300    EXIT.
057400
057500*****************************************************************
057600* 1400-COERCE-ALL-FIELDS -- STRAIGHT-LINE CHAIN, ONE GROUP OF
057700* MOVE/PERFORM/MOVE STATEMENTS PER TAPE FIELD, IN TAPE-LAYOUT
057800* ORDER.  BUILDS THE WHOLE OF LNV-WORK-REC FOR THE CURRENT LOAN.
057900*****************************************************************
058000 1400-COERCE-ALL-FIELDS.
058100* LOAN AND PARTY IDENTIFICATION
058200* LOAN NO -- FREE-TEXT TAPE COLUMN; SEE RULE 64.
058300    MOVE LNV-LOAN-NO TO WS-LOAN-NO.
058400* SELLER LOAN NO -- FREE-TEXT TAPE COLUMN; SEE RULE 93.
058500    MOVE LNV-SELLER-LOAN-NO TO WS-SELLER-LOAN-NO.
058600* ORIGINATOR -- FREE-TEXT TAPE COLUMN; SEE RULES 1, 2, 15 AND 1
058700* MORE.
058800    MOVE LNV-ORIGINATOR TO WS-ORIGINATOR.
058900* ORIGINATOR DOC CODE -- FREE-TEXT TAPE COLUMN; SEE RULE 1.
059000    MOVE LNV-ORIGINATOR-DOC-CODE TO WS-ORIGINATOR-DOC-CODE.
059100* PRIMARY SERVICER -- FREE-TEXT TAPE COLUMN; SEE RULE 14.
059200    MOVE LNV-PRIMARY-SERVICER TO WS-PRIMARY-SERVICER.
059300* ORIGINATION CHANNEL / PROPERTY / LOAN PROGRAM
059400* CHANNEL -- CODED TAPE COLUMN; SEE RULES 8, 86.
059500    MOVE LNV-CHANNEL TO WS-COERCE-RAW.
059600* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
059700    PERFORM 1250-COERCE-CODE-FIELD.
059800    MOVE WS-COERCE-NUM-9 TO WS-CHANNEL.
059900* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
060000* 88-LEVEL ON WS-CHANNEL-BLANK IN LNVWORK.DD.
060100    MOVE WS-COERCE-BLANK-SW TO WS-CHANNEL-BLANK.
060200* BROKER IND -- FREE-TEXT TAPE COLUMN; SEE RULE 86.
060300    MOVE LNV-BROKER-IND TO WS-BROKER-IND.
060400* DD REVIEW TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 89.
060500    MOVE LNV-DD-REVIEW-TYPE TO WS-DD-REVIEW-TYPE.
060600* PROP ADDRESS -- FREE-TEXT TAPE COLUMN; SEE RULE 92.
060700    MOVE LNV-PROP-ADDRESS TO WS-PROP-ADDRESS.
060800* SUBJECT PROPERTY CITY -- CARRIED FOR IDENTIFICATION ONLY, NOT
060900* EDITED.
061000    MOVE LNV-PROP-CITY TO WS-PROP-CITY.
061100* PROP STATE -- FREE-TEXT TAPE COLUMN; SEE RULE 66.
061200    MOVE LNV-PROP-STATE TO WS-PROP-STATE.
061300* POSTAL CODE -- FREE-TEXT TAPE COLUMN; SEE RULE 71.
061400    MOVE LNV-POSTAL-CODE TO WS-POSTAL-CODE.
061500* PROP TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 56.
061600    MOVE LNV-PROP-TYPE TO WS-PROP-TYPE.
061700* OCCUPANCY -- CODED TAPE COLUMN; SEE RULES 33, 88, 107.
061800    MOVE LNV-OCCUPANCY TO WS-COERCE-RAW.
061900* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
062000    PERFORM 1250-COERCE-CODE-FIELD.
062100    MOVE WS-COERCE-NUM-9 TO WS-OCCUPANCY.
062200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
062300* 88-LEVEL ON WS-OCCUPANCY-BLANK IN LNVWORK.DD.
062400    MOVE WS-COERCE-BLANK-SW TO WS-OCCUPANCY-BLANK.
062500* LOAN PURPOSE -- CODED TAPE COLUMN; SEE RULES 7, 27, 32 AND 6
062600* MORE.
062700    MOVE LNV-LOAN-PURPOSE TO WS-COERCE-RAW.
062800* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
062900    PERFORM 1250-COERCE-CODE-FIELD.
063000    MOVE WS-COERCE-NUM-9 TO WS-LOAN-PURPOSE.
063100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
063200* 88-LEVEL ON WS-LOAN-PURPOSE-BLANK IN LNVWORK.DD.
063300    MOVE WS-COERCE-BLANK-SW TO WS-LOAN-PURPOSE-BLANK.
063400* LIEN POSITION -- CODED TAPE COLUMN; SEE RULES 24, 94.
063500    MOVE LNV-LIEN-POSITION TO WS-COERCE-RAW.
063600* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
063700    PERFORM 1250-COERCE-CODE-FIELD.
063800    MOVE WS-COERCE-NUM-9 TO WS-LIEN-POSITION.
063900* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
064000* 88-LEVEL ON WS-LIEN-POSITION-BLANK IN LNVWORK.DD.
064100    MOVE WS-COERCE-BLANK-SW TO WS-LIEN-POSITION-BLANK.
064200* LOAN TYPE LS -- FREE-TEXT TAPE COLUMN; SEE RULES 70, 84, 94 AND
064300* 1 MORE.
064400    MOVE LNV-LOAN-TYPE-LS TO WS-LOAN-TYPE-LS.
064500* CASE-FOLDED SO THE SUBSTRING TESTS DOWNSTREAM DON'T MISS
064600* A MIXED-CASE TAPE VALUE.
064700    INSPECT WS-LOAN-TYPE-LS CONVERTING
064800       WS-CASE-FOLD-LOWER TO WS-CASE-FOLD-UPPER.
064900* HELOC IND -- CODED TAPE COLUMN; SEE RULES 28, 105.
065000    MOVE LNV-HELOC-IND TO WS-COERCE-RAW.
065100* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
065200    PERFORM 1250-COERCE-CODE-FIELD.
065300    MOVE WS-COERCE-NUM-9 TO WS-HELOC-IND.
065400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
065500* 88-LEVEL ON WS-HELOC-IND-BLANK IN LNVWORK.DD.
065600    MOVE WS-COERCE-BLANK-SW TO WS-HELOC-IND-BLANK.
065700* HELOC DRAW PERIOD -- CODED TAPE COLUMN; SEE RULE 105.
065800    MOVE LNV-HELOC-DRAW-PERIOD TO WS-COERCE-RAW.
065900* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
066000    PERFORM 1250-COERCE-CODE-FIELD.
066100    MOVE WS-COERCE-NUM-9 TO WS-HELOC-DRAW-PERIOD.
066200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
066300* 88-LEVEL ON WS-HELOC-DRAW-PERIOD-BLANK IN LNVWORK.DD.
066400    MOVE WS-COERCE-BLANK-SW TO WS-HELOC-DRAW-PERIOD-BLANK.
066500* AMORT TYPE -- CODED TAPE COLUMN; SEE RULES 12, 13, 18 AND 10
066600* MORE.
066700    MOVE LNV-AMORT-TYPE TO WS-COERCE-RAW.
066800* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
066900    PERFORM 1250-COERCE-CODE-FIELD.
067000    MOVE WS-COERCE-NUM-9 TO WS-AMORT-TYPE.
067100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
067200* 88-LEVEL ON WS-AMORT-TYPE-BLANK IN LNVWORK.DD.
067300    MOVE WS-COERCE-BLANK-SW TO WS-AMORT-TYPE-BLANK.
067400* LOAN BALANCES
067500* ORIG LOAN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 7, 10, 35
067600* AND 7 MORE.
067700    MOVE LNV-ORIG-LOAN-AMT TO WS-COERCE-RAW.
067800* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
067900    PERFORM 1200-COERCE-CURRENCY-FIELD.
068000    MOVE WS-COERCE-NUM-9 TO WS-ORIG-LOAN-AMT.
068100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
068200* 88-LEVEL ON WS-ORIG-LOAN-AMT-BLANK IN LNVWORK.DD.
068300    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-LOAN-AMT-BLANK.
068400* CURR LOAN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 34, 58,
068500* 69 AND 2 MORE.
068600    MOVE LNV-CURR-LOAN-AMT TO WS-COERCE-RAW.
068700* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
068800    PERFORM 1200-COERCE-CURRENCY-FIELD.
068900    MOVE WS-COERCE-NUM-9 TO WS-CURR-LOAN-AMT.
069000* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
069100* 88-LEVEL ON WS-CURR-LOAN-AMT-BLANK IN LNVWORK.DD.
069200    MOVE WS-COERCE-BLANK-SW TO WS-CURR-LOAN-AMT-BLANK.
069300* JR MTG BAL -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 79, 104.
069400    MOVE LNV-JR-MTG-BAL TO WS-COERCE-RAW.
069500* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
069600    PERFORM 1200-COERCE-CURRENCY-FIELD.
069700    MOVE WS-COERCE-NUM-9 TO WS-JR-MTG-BAL.
069800* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
069900* 88-LEVEL ON WS-JR-MTG-BAL-BLANK IN LNVWORK.DD.
070000    MOVE WS-COERCE-BLANK-SW TO WS-JR-MTG-BAL-BLANK.
070100* JR MTG DRAWN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 79.
070200    MOVE LNV-JR-MTG-DRAWN-AMT TO WS-COERCE-RAW.
070300* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
070400    PERFORM 1200-COERCE-CURRENCY-FIELD.
070500    MOVE WS-COERCE-NUM-9 TO WS-JR-MTG-DRAWN-AMT.
070600* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
070700* 88-LEVEL ON WS-JR-MTG-DRAWN-AMT-BLANK IN LNVWORK.DD.
070800    MOVE WS-COERCE-BLANK-SW TO WS-JR-MTG-DRAWN-AMT-BLANK.
070900* SENIOR LIEN BALANCE -- FEEDS THE CLTV COMPONENT BUILD IN 1400.
071000    MOVE LNV-SR-LOAN-AMT TO WS-COERCE-RAW.
071100* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
071200    PERFORM 1200-COERCE-CURRENCY-FIELD.
071300    MOVE WS-COERCE-NUM-9 TO WS-SR-LOAN-AMT.
071400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
071500* 88-LEVEL ON WS-SR-LOAN-AMT-BLANK IN LNVWORK.DD.
071600    MOVE WS-COERCE-BLANK-SW TO WS-SR-LOAN-AMT-BLANK.
071700* CASH OUT AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 7, 85.
071800    MOVE LNV-CASH-OUT-AMT TO WS-COERCE-RAW.
071900* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
072000    PERFORM 1200-COERCE-CURRENCY-FIELD.
072100    MOVE WS-COERCE-NUM-9 TO WS-CASH-OUT-AMT.
072200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
072300* 88-LEVEL ON WS-CASH-OUT-AMT-BLANK IN LNVWORK.DD.
072400    MOVE WS-COERCE-BLANK-SW TO WS-CASH-OUT-AMT-BLANK.
072500* SALES PRICE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 28, 37
072600* AND 2 MORE.
072700    MOVE LNV-SALES-PRICE TO WS-COERCE-RAW.
072800* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
072900    PERFORM 1200-COERCE-CURRENCY-FIELD.
073000    MOVE WS-COERCE-NUM-9 TO WS-SALES-PRICE.
073100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
073200* 88-LEVEL ON WS-SALES-PRICE-BLANK IN LNVWORK.DD.
073300    MOVE WS-COERCE-BLANK-SW TO WS-SALES-PRICE-BLANK.
073400* ORIG APPR VALUE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 34,
073500* 37 AND 3 MORE.
073600    MOVE LNV-ORIG-APPR-VALUE TO WS-COERCE-RAW.
073700* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
073800    PERFORM 1200-COERCE-CURRENCY-FIELD.
073900    MOVE WS-COERCE-NUM-9 TO WS-ORIG-APPR-VALUE.
074000* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
074100* 88-LEVEL ON WS-ORIG-APPR-VALUE-BLANK IN LNVWORK.DD.
074200    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-APPR-VALUE-BLANK.
074300* MOST RECENT PROPERTY VALUATION -- FEEDS OCLTV/OLTV RECOMPUTE.
074400    MOVE LNV-MR-PROP-VALUE TO WS-COERCE-RAW.
074500* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
074600    PERFORM 1200-COERCE-CURRENCY-FIELD.
074700    MOVE WS-COERCE-NUM-9 TO WS-MR-PROP-VALUE.
074800* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
074900* 88-LEVEL ON WS-MR-PROP-VALUE-BLANK IN LNVWORK.DD.
075000    MOVE WS-COERCE-BLANK-SW TO WS-MR-PROP-VALUE-BLANK.
075100* NET CASH TO/FROM BORROWER AT CLOSING -- AUDIT TRAIL ONLY.
075200    MOVE LNV-CASH-TO-FROM-BORR TO WS-COERCE-RAW.
075300* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
075400    PERFORM 1200-COERCE-CURRENCY-FIELD.
075500    MOVE WS-COERCE-NUM-9 TO WS-CASH-TO-FROM-BORR.
075600* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
075700* 88-LEVEL ON WS-CASH-TO-FROM-BORR-BLANK IN LNVWORK.DD.
075800    MOVE WS-COERCE-BLANK-SW TO WS-CASH-TO-FROM-BORR-BLANK.
075900* RATES / RATIOS
076000* ORIG INT RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
076100* RULES 12, 13.
076200    MOVE LNV-ORIG-INT-RATE TO WS-COERCE-RAW.
076300* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
076400    PERFORM 1300-COERCE-PERCENT-FIELD.
076500    MOVE WS-COERCE-NUM-9 TO WS-ORIG-INT-RATE.
076600* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
076700* 88-LEVEL ON WS-ORIG-INT-RATE-BLANK IN LNVWORK.DD.
076800    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-INT-RATE-BLANK.
076900* CURR INT RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
077000* RULES 12, 50.
077100    MOVE LNV-CURR-INT-RATE TO WS-COERCE-RAW.
077200* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
077300    PERFORM 1300-COERCE-PERCENT-FIELD.
077400    MOVE WS-COERCE-NUM-9 TO WS-CURR-INT-RATE.
077500* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
077600* 88-LEVEL ON WS-CURR-INT-RATE-BLANK IN LNVWORK.DD.
077700    MOVE WS-COERCE-BLANK-SW TO WS-CURR-INT-RATE-BLANK.
077800* GROSS MARGIN -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
077900* RULES 26, 99.
078000    MOVE LNV-GROSS-MARGIN TO WS-COERCE-RAW.
078100* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
078200    PERFORM 1300-COERCE-PERCENT-FIELD.
078300    MOVE WS-COERCE-NUM-9 TO WS-GROSS-MARGIN.
078400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
078500* 88-LEVEL ON WS-GROSS-MARGIN-BLANK IN LNVWORK.DD.
078600    MOVE WS-COERCE-BLANK-SW TO WS-GROSS-MARGIN-BLANK.
078700* LIFE MAX RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
078800* RULES 13, 25.
078900    MOVE LNV-LIFE-MAX-RATE TO WS-COERCE-RAW.
079000* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
079100    PERFORM 1300-COERCE-PERCENT-FIELD.
079200    MOVE WS-COERCE-NUM-9 TO WS-LIFE-MAX-RATE.
079300* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
079400* 88-LEVEL ON WS-LIFE-MAX-RATE-BLANK IN LNVWORK.DD.
079500    MOVE WS-COERCE-BLANK-SW TO WS-LIFE-MAX-RATE-BLANK.
079600* LIFE MIN RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
079700* RULES 26, 99.
079800    MOVE LNV-LIFE-MIN-RATE TO WS-COERCE-RAW.
079900* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
080000    PERFORM 1300-COERCE-PERCENT-FIELD.
080100    MOVE WS-COERCE-NUM-9 TO WS-LIFE-MIN-RATE.
080200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
080300* 88-LEVEL ON WS-LIFE-MIN-RATE-BLANK IN LNVWORK.DD.
080400    MOVE WS-COERCE-BLANK-SW TO WS-LIFE-MIN-RATE-BLANK.
080500* SERVICING FEE PCT -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE;
080600* SEE RULE 65.
080700    MOVE LNV-SERVICING-FEE-PCT TO WS-COERCE-RAW.
080800* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
080900    PERFORM 1300-COERCE-PERCENT-FIELD.
081000    MOVE WS-COERCE-NUM-9 TO WS-SERVICING-FEE-PCT.
081100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
081200* 88-LEVEL ON WS-SERVICING-FEE-PCT-BLANK IN LNVWORK.DD.
081300    MOVE WS-COERCE-BLANK-SW TO WS-SERVICING-FEE-PCT-BLANK.
081400* ORIG LTV -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULES
081500* 9, 37, 104.
081600    MOVE LNV-ORIG-LTV TO WS-COERCE-RAW.
081700* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
081800    PERFORM 1300-COERCE-PERCENT-FIELD.
081900    MOVE WS-COERCE-NUM-9 TO WS-ORIG-LTV.
082000* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
082100* 88-LEVEL ON WS-ORIG-LTV-BLANK IN LNVWORK.DD.
082200    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-LTV-BLANK.
082300* ORIG CLTV -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULES
082400* 9, 10, 84 AND 1 MORE.
082500    MOVE LNV-ORIG-CLTV TO WS-COERCE-RAW.
082600* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
082700    PERFORM 1300-COERCE-PERCENT-FIELD.
082800    MOVE WS-COERCE-NUM-9 TO WS-ORIG-CLTV.
082900* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
083000* 88-LEVEL ON WS-ORIG-CLTV-BLANK IN LNVWORK.DD.
083100    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-CLTV-BLANK.
083200* ORIGINATOR DTI -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
083300* RULES 2, 15.
083400    MOVE LNV-ORIGINATOR-DTI TO WS-COERCE-RAW.
083500* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
083600    PERFORM 1300-COERCE-PERCENT-FIELD.
083700    MOVE WS-COERCE-NUM-9 TO WS-ORIGINATOR-DTI.
083800* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
083900* 88-LEVEL ON WS-ORIGINATOR-DTI-BLANK IN LNVWORK.DD.
084000    MOVE WS-COERCE-BLANK-SW TO WS-ORIGINATOR-DTI-BLANK.
084100* ARM FEATURE DATA
084200* INDEX TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 21.
084300    MOVE LNV-INDEX-TYPE TO WS-INDEX-TYPE.
084400* INIT FIXED RATE PER -- CODED TAPE COLUMN; SEE RULE 60.
084500    MOVE LNV-INIT-FIXED-RATE-PER TO WS-COERCE-RAW.
084600* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
084700    PERFORM 1250-COERCE-CODE-FIELD.
084800    MOVE WS-COERCE-NUM-9 TO WS-INIT-FIXED-RATE-PER.
084900* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
085000* 88-LEVEL ON WS-INIT-FIXED-RATE-PER-BLANK IN LNVWORK.DD.
085100    MOVE WS-COERCE-BLANK-SW TO WS-INIT-FIXED-RATE-PER-BLANK.
085200* INIT CAP UP -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
085300* RULES 18, 48, 55.
085400    MOVE LNV-INIT-CAP-UP TO WS-COERCE-RAW.
085500* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
085600    PERFORM 1300-COERCE-PERCENT-FIELD.
085700    MOVE WS-COERCE-NUM-9 TO WS-INIT-CAP-UP.
085800* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
085900* 88-LEVEL ON WS-INIT-CAP-UP-BLANK IN LNVWORK.DD.
086000    MOVE WS-COERCE-BLANK-SW TO WS-INIT-CAP-UP-BLANK.
086100* INIT CAP DOWN -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
086200* RULES 48, 55.
086300    MOVE LNV-INIT-CAP-DOWN TO WS-COERCE-RAW.
086400* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
086500    PERFORM 1300-COERCE-PERCENT-FIELD.
086600    MOVE WS-COERCE-NUM-9 TO WS-INIT-CAP-DOWN.
086700* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
086800* 88-LEVEL ON WS-INIT-CAP-DOWN-BLANK IN LNVWORK.DD.
086900    MOVE WS-COERCE-BLANK-SW TO WS-INIT-CAP-DOWN-BLANK.
087000* SUBSEQ RESET PER -- CODED TAPE COLUMN; SEE RULE 101.
087100    MOVE LNV-SUBSEQ-RESET-PER TO WS-COERCE-RAW.
087200* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
087300    PERFORM 1250-COERCE-CODE-FIELD.
087400    MOVE WS-COERCE-NUM-9 TO WS-SUBSEQ-RESET-PER.
087500* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
087600* 88-LEVEL ON WS-SUBSEQ-RESET-PER-BLANK IN LNVWORK.DD.
087700    MOVE WS-COERCE-BLANK-SW TO WS-SUBSEQ-RESET-PER-BLANK.
087800* ARM ROUND FLAG -- FREE-TEXT TAPE COLUMN; SEE RULE 61.
087900    MOVE LNV-ARM-ROUND-FLAG TO WS-ARM-ROUND-FLAG.
088000* ARM ROUND FACTOR -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
088100* RULE 62.
088200    MOVE LNV-ARM-ROUND-FACTOR TO WS-COERCE-RAW.
088300* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
088400    PERFORM 1300-COERCE-PERCENT-FIELD.
088500    MOVE WS-COERCE-NUM-9 TO WS-ARM-ROUND-FACTOR.
088600* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
088700* 88-LEVEL ON WS-ARM-ROUND-FACTOR-BLANK IN LNVWORK.DD.
088800    MOVE WS-COERCE-BLANK-SW TO WS-ARM-ROUND-FACTOR-BLANK.
088900* BUY DOWN PERIOD -- CODED TAPE COLUMN; SEE RULE 6.
089000    MOVE LNV-BUY-DOWN-PERIOD TO WS-COERCE-RAW.
089100* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
089200    PERFORM 1250-COERCE-CODE-FIELD.
089300    MOVE WS-COERCE-NUM-9 TO WS-BUY-DOWN-PERIOD.
089400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
089500* 88-LEVEL ON WS-BUY-DOWN-PERIOD-BLANK IN LNVWORK.DD.
089600    MOVE WS-COERCE-BLANK-SW TO WS-BUY-DOWN-PERIOD-BLANK.
089700* ORIG TERM -- CODED TAPE COLUMN; SEE RULES 43, 100.
089800    MOVE LNV-ORIG-TERM TO WS-COERCE-RAW.
089900* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
090000    PERFORM 1250-COERCE-CODE-FIELD.
090100    MOVE WS-COERCE-NUM-9 TO WS-ORIG-TERM.
090200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
090300* 88-LEVEL ON WS-ORIG-TERM-BLANK IN LNVWORK.DD.
090400    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-TERM-BLANK.
090500* ORIG AMORT TERM -- CODED TAPE COLUMN; SEE RULES 43, 50, 98 AND 1
090600* MORE.
090700    MOVE LNV-ORIG-AMORT-TERM TO WS-COERCE-RAW.
090800* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
090900    PERFORM 1250-COERCE-CODE-FIELD.
091000    MOVE WS-COERCE-NUM-9 TO WS-ORIG-AMORT-TERM.
091100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
091200* 88-LEVEL ON WS-ORIG-AMORT-TERM-BLANK IN LNVWORK.DD.
091300    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-AMORT-TERM-BLANK.
091400* LOAN DATES
091500* ORIGINATION DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 19, 39,
091600* 40 AND 2 MORE.
091700    MOVE LNV-ORIGINATION-DATE TO WS-COERCE-RAW.
091800* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
091900    PERFORM 1250-COERCE-CODE-FIELD.
092000    MOVE WS-COERCE-NUM-9 TO WS-ORIGINATION-DATE.
092100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
092200* 88-LEVEL ON WS-ORIGINATION-DATE-BLANK IN LNVWORK.DD.
092300    MOVE WS-COERCE-BLANK-SW TO WS-ORIGINATION-DATE-BLANK.
092400* FIRST PMT DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 19, 95.
092500    MOVE LNV-FIRST-PMT-DATE TO WS-COERCE-RAW.
092600* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
092700    PERFORM 1250-COERCE-CODE-FIELD.
092800    MOVE WS-COERCE-NUM-9 TO WS-FIRST-PMT-DATE.
092900* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
093000* 88-LEVEL ON WS-FIRST-PMT-DATE-BLANK IN LNVWORK.DD.
093100    MOVE WS-COERCE-BLANK-SW TO WS-FIRST-PMT-DATE-BLANK.
093200* MATURITY DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 95, 98.
093300    MOVE LNV-MATURITY-DATE TO WS-COERCE-RAW.
093400* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
093500    PERFORM 1250-COERCE-CODE-FIELD.
093600    MOVE WS-COERCE-NUM-9 TO WS-MATURITY-DATE.
093700* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
093800* 88-LEVEL ON WS-MATURITY-DATE-BLANK IN LNVWORK.DD.
093900    MOVE WS-COERCE-BLANK-SW TO WS-MATURITY-DATE-BLANK.
094000* INT PAID THRU DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 42,
094100* 98.
094200    MOVE LNV-INT-PAID-THRU-DATE TO WS-COERCE-RAW.
094300* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
094400    PERFORM 1250-COERCE-CODE-FIELD.
094500    MOVE WS-COERCE-NUM-9 TO WS-INT-PAID-THRU-DATE.
094600* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
094700* 88-LEVEL ON WS-INT-PAID-THRU-DATE-BLANK IN LNVWORK.DD.
094800    MOVE WS-COERCE-BLANK-SW TO WS-INT-PAID-THRU-DATE-BLANK.
094900* APPL RECD DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 83, 91.
095000    MOVE LNV-APPL-RECD-DATE TO WS-COERCE-RAW.
095100* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
095200    PERFORM 1250-COERCE-CODE-FIELD.
095300    MOVE WS-COERCE-NUM-9 TO WS-APPL-RECD-DATE.
095400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
095500* 88-LEVEL ON WS-APPL-RECD-DATE-BLANK IN LNVWORK.DD.
095600    MOVE WS-COERCE-BLANK-SW TO WS-APPL-RECD-DATE-BLANK.
095700* ORIG VALUATION DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 38,
095800* 39, 40 AND 1 MORE.
095900    MOVE LNV-ORIG-VALUATION-DATE TO WS-COERCE-RAW.
096000* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
096100    PERFORM 1250-COERCE-CODE-FIELD.
096200    MOVE WS-COERCE-NUM-9 TO WS-ORIG-VALUATION-DATE.
096300* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
096400* 88-LEVEL ON WS-ORIG-VALUATION-DATE-BLANK IN LNVWORK.DD.
096500    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-VALUATION-DATE-BLANK.
096600* ORIG VALUATION TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 41.
096700    MOVE LNV-ORIG-VALUATION-TYPE TO WS-ORIG-VALUATION-TYPE.
096800* CURRENT PAYMENT / STATUS
096900* CURR PMT DUE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 50.
097000    MOVE LNV-CURR-PMT-DUE TO WS-COERCE-RAW.
097100* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
097200    PERFORM 1200-COERCE-CURRENCY-FIELD.
097300    MOVE WS-COERCE-NUM-9 TO WS-CURR-PMT-DUE.
097400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
097500* 88-LEVEL ON WS-CURR-PMT-DUE-BLANK IN LNVWORK.DD.
097600    MOVE WS-COERCE-BLANK-SW TO WS-CURR-PMT-DUE-BLANK.
097700* CURR OTHER PMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 103.
097800    MOVE LNV-CURR-OTHER-PMT TO WS-COERCE-RAW.
097900* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
098000    PERFORM 1200-COERCE-CURRENCY-FIELD.
098100    MOVE WS-COERCE-NUM-9 TO WS-CURR-OTHER-PMT.
098200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
098300* 88-LEVEL ON WS-CURR-OTHER-PMT-BLANK IN LNVWORK.DD.
098400    MOVE WS-COERCE-BLANK-SW TO WS-CURR-OTHER-PMT-BLANK.
098500* CURR PMT STATUS -- FREE-TEXT TAPE COLUMN; SEE RULE 46.
098600    MOVE LNV-CURR-PMT-STATUS TO WS-CURR-PMT-STATUS.
098700* 12-MONTH PAY-HISTORY STRING -- CARRIED FOR THE SERVICING FILE,
098800* NOT EDITED.
098900    MOVE LNV-PAY-HISTORY-12MO TO WS-PAY-HISTORY-12MO.
099000* ESCROW IND -- CODED TAPE COLUMN; SEE RULES 16, 103.
099100    MOVE LNV-ESCROW-IND TO WS-COERCE-RAW.
099200* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
099300    PERFORM 1250-COERCE-CODE-FIELD.
099400    MOVE WS-COERCE-NUM-9 TO WS-ESCROW-IND.
099500* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
099600* 88-LEVEL ON WS-ESCROW-IND-BLANK IN LNVWORK.DD.
099700    MOVE WS-COERCE-BLANK-SW TO WS-ESCROW-IND-BLANK.
099800* CREDIT / BORROWER PROFILE
099900* ORIG FICO -- CODED TAPE COLUMN; SEE RULES 4, 5.
100000    MOVE LNV-ORIG-FICO TO WS-COERCE-RAW.
100100* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
100200    PERFORM 1250-COERCE-CODE-FIELD.
100300    MOVE WS-COERCE-NUM-9 TO WS-ORIG-FICO.
100400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
100500* 88-LEVEL ON WS-ORIG-FICO-BLANK IN LNVWORK.DD.
100600    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-FICO-BLANK.
100700* FICO MODEL -- FREE-TEXT TAPE COLUMN; SEE RULE 17.
100800    MOVE LNV-FICO-MODEL TO WS-FICO-MODEL.
100900* TOT BORROWERS -- CODED TAPE COLUMN; SEE RULES 11, 23, 68 AND 1
101000* MORE.
101100    MOVE LNV-TOT-BORROWERS TO WS-COERCE-RAW.
101200* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
101300    PERFORM 1250-COERCE-CODE-FIELD.
101400    MOVE WS-COERCE-NUM-9 TO WS-TOT-BORROWERS.
101500* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
101600* 88-LEVEL ON WS-TOT-BORROWERS-BLANK IN LNVWORK.DD.
101700    MOVE WS-COERCE-BLANK-SW TO WS-TOT-BORROWERS-BLANK.
101800* SELF EMP FLAG -- CODED TAPE COLUMN; SEE RULES 22, 23, 63.
101900    MOVE LNV-SELF-EMP-FLAG TO WS-COERCE-RAW.
102000* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
102100    PERFORM 1250-COERCE-CODE-FIELD.
102200    MOVE WS-COERCE-NUM-9 TO WS-SELF-EMP-FLAG.
102300* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
102400* 88-LEVEL ON WS-SELF-EMP-FLAG-BLANK IN LNVWORK.DD.
102500    MOVE WS-COERCE-BLANK-SW TO WS-SELF-EMP-FLAG-BLANK.
102600* EMPLOYMENT AND INCOME
102700* EMP LEN BORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
102800* 22, 81, 87.
102900    MOVE LNV-EMP-LEN-BORR TO WS-COERCE-RAW.
103000* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
103100    PERFORM 1200-COERCE-CURRENCY-FIELD.
103200    MOVE WS-COERCE-NUM-9 TO WS-EMP-LEN-BORR.
103300* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
103400* 88-LEVEL ON WS-EMP-LEN-BORR-BLANK IN LNVWORK.DD.
103500    MOVE WS-COERCE-BLANK-SW TO WS-EMP-LEN-BORR-BLANK.
103600* EMP LEN COBORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
103700* 23, 82, 87.
103800    MOVE LNV-EMP-LEN-COBORR TO WS-COERCE-RAW.
103900* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
104000    PERFORM 1200-COERCE-CURRENCY-FIELD.
104100    MOVE WS-COERCE-NUM-9 TO WS-EMP-LEN-COBORR.
104200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
104300* 88-LEVEL ON WS-EMP-LEN-COBORR-BLANK IN LNVWORK.DD.
104400    MOVE WS-COERCE-BLANK-SW TO WS-EMP-LEN-COBORR-BLANK.
104500* YRS INDUSTRY BORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
104600* RULES 72, 81.
104700    MOVE LNV-YRS-INDUSTRY-BORR TO WS-COERCE-RAW.
104800* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
104900    PERFORM 1200-COERCE-CURRENCY-FIELD.
105000    MOVE WS-COERCE-NUM-9 TO WS-YRS-INDUSTRY-BORR.
105100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
105200* 88-LEVEL ON WS-YRS-INDUSTRY-BORR-BLANK IN LNVWORK.DD.
105300    MOVE WS-COERCE-BLANK-SW TO WS-YRS-INDUSTRY-BORR-BLANK.
105400* YRS INDUSTRY COBORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
105500* RULE 82.
105600    MOVE LNV-YRS-INDUSTRY-COBORR TO WS-COERCE-RAW.
105700* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
105800    PERFORM 1200-COERCE-CURRENCY-FIELD.
105900    MOVE WS-COERCE-NUM-9 TO WS-YRS-INDUSTRY-COBORR.
106000* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
106100* 88-LEVEL ON WS-YRS-INDUSTRY-COBORR-BLANK IN LNVWORK.DD.
106200    MOVE WS-COERCE-BLANK-SW TO WS-YRS-INDUSTRY-COBORR-BLANK.
106300* BORR EMP VERIF -- CODED TAPE COLUMN; SEE RULES 22, 77, 87.
106400    MOVE LNV-BORR-EMP-VERIF TO WS-COERCE-RAW.
106500* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
106600    PERFORM 1250-COERCE-CODE-FIELD.
106700    MOVE WS-COERCE-NUM-9 TO WS-BORR-EMP-VERIF.
106800* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
106900* 88-LEVEL ON WS-BORR-EMP-VERIF-BLANK IN LNVWORK.DD.
107000    MOVE WS-COERCE-BLANK-SW TO WS-BORR-EMP-VERIF-BLANK.
107100* COBORR EMP VERIF -- CODED TAPE COLUMN; SEE RULES 23, 87.
107200    MOVE LNV-COBORR-EMP-VERIF TO WS-COERCE-RAW.
107300* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
107400    PERFORM 1250-COERCE-CODE-FIELD.
107500    MOVE WS-COERCE-NUM-9 TO WS-COBORR-EMP-VERIF.
107600* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
107700* 88-LEVEL ON WS-COBORR-EMP-VERIF-BLANK IN LNVWORK.DD.
107800    MOVE WS-COERCE-BLANK-SW TO WS-COBORR-EMP-VERIF-BLANK.
107900* BORR INC VERIF -- CODED TAPE COLUMN; SEE RULE 76.
108000    MOVE LNV-BORR-INC-VERIF TO WS-COERCE-RAW.
108100* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
108200    PERFORM 1250-COERCE-CODE-FIELD.
108300    MOVE WS-COERCE-NUM-9 TO WS-BORR-INC-VERIF.
108400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
108500* 88-LEVEL ON WS-BORR-INC-VERIF-BLANK IN LNVWORK.DD.
108600    MOVE WS-COERCE-BLANK-SW TO WS-BORR-INC-VERIF-BLANK.
108700* BORR ASSET VERIF -- CODED TAPE COLUMN; SEE RULE 78.
108800    MOVE LNV-BORR-ASSET-VERIF TO WS-COERCE-RAW.
108900* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
109000    PERFORM 1250-COERCE-CODE-FIELD.
109100    MOVE WS-COERCE-NUM-9 TO WS-BORR-ASSET-VERIF.
109200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
109300* 88-LEVEL ON WS-BORR-ASSET-VERIF-BLANK IN LNVWORK.DD.
109400    MOVE WS-COERCE-BLANK-SW TO WS-BORR-ASSET-VERIF-BLANK.
109500* PRIM WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 67, 75,
109600* 96.
109700    MOVE LNV-PRIM-WAGE-INC TO WS-COERCE-RAW.
109800* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
109900    PERFORM 1200-COERCE-CURRENCY-FIELD.
110000    MOVE WS-COERCE-NUM-9 TO WS-PRIM-WAGE-INC.
110100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
110200* 88-LEVEL ON WS-PRIM-WAGE-INC-BLANK IN LNVWORK.DD.
110300    MOVE WS-COERCE-BLANK-SW TO WS-PRIM-WAGE-INC-BLANK.
110400* COBORR WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 67, 75,
110500* 96.
110600    MOVE LNV-COBORR-WAGE-INC TO WS-COERCE-RAW.
110700* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
110800    PERFORM 1200-COERCE-CURRENCY-FIELD.
110900    MOVE WS-COERCE-NUM-9 TO WS-COBORR-WAGE-INC.
111000* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
111100* 88-LEVEL ON WS-COBORR-WAGE-INC-BLANK IN LNVWORK.DD.
111200    MOVE WS-COERCE-BLANK-SW TO WS-COBORR-WAGE-INC-BLANK.
111300* PRIM OTHER INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 54, 67,
111400* 96.
111500    MOVE LNV-PRIM-OTHER-INC TO WS-COERCE-RAW.
111600* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
111700    PERFORM 1200-COERCE-CURRENCY-FIELD.
111800    MOVE WS-COERCE-NUM-9 TO WS-PRIM-OTHER-INC.
111900* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
112000* 88-LEVEL ON WS-PRIM-OTHER-INC-BLANK IN LNVWORK.DD.
112100    MOVE WS-COERCE-BLANK-SW TO WS-PRIM-OTHER-INC-BLANK.
112200* COBORR OTHER INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 11,
112300* 67, 96.
112400    MOVE LNV-COBORR-OTHER-INC TO WS-COERCE-RAW.
112500* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
112600    PERFORM 1200-COERCE-CURRENCY-FIELD.
112700    MOVE WS-COERCE-NUM-9 TO WS-COBORR-OTHER-INC.
112800* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
112900* 88-LEVEL ON WS-COBORR-OTHER-INC-BLANK IN LNVWORK.DD.
113000    MOVE WS-COERCE-BLANK-SW TO WS-COBORR-OTHER-INC-BLANK.
113100* ALL WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 75, 96.
113200    MOVE LNV-ALL-WAGE-INC TO WS-COERCE-RAW.
113300* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
113400    PERFORM 1200-COERCE-CURRENCY-FIELD.
113500    MOVE WS-COERCE-NUM-9 TO WS-ALL-WAGE-INC.
113600* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
113700* 88-LEVEL ON WS-ALL-WAGE-INC-BLANK IN LNVWORK.DD.
113800    MOVE WS-COERCE-BLANK-SW TO WS-ALL-WAGE-INC-BLANK.
113900* ALL TOTAL INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 15, 67,
114000* 74 AND 2 MORE.
114100    MOVE LNV-ALL-TOTAL-INC TO WS-COERCE-RAW.
114200* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
114300    PERFORM 1200-COERCE-CURRENCY-FIELD.
114400    MOVE WS-COERCE-NUM-9 TO WS-ALL-TOTAL-INC.
114500* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
114600* 88-LEVEL ON WS-ALL-TOTAL-INC-BLANK IN LNVWORK.DD.
114700    MOVE WS-COERCE-BLANK-SW TO WS-ALL-TOTAL-INC-BLANK.
114800* MONTHLY DEBT ALL -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 15,
114900* 29.
115000    MOVE LNV-MONTHLY-DEBT-ALL TO WS-COERCE-RAW.
115100* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
115200    PERFORM 1200-COERCE-CURRENCY-FIELD.
115300    MOVE WS-COERCE-NUM-9 TO WS-MONTHLY-DEBT-ALL.
115400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
115500* 88-LEVEL ON WS-MONTHLY-DEBT-ALL-BLANK IN LNVWORK.DD.
115600    MOVE WS-COERCE-BLANK-SW TO WS-MONTHLY-DEBT-ALL-BLANK.
115700* LIQUID RESERVES -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 70, 90.
115800    MOVE LNV-LIQUID-RESERVES TO WS-COERCE-RAW.
115900* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
116000    PERFORM 1200-COERCE-CURRENCY-FIELD.
116100    MOVE WS-COERCE-NUM-9 TO WS-LIQUID-RESERVES.
116200* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
116300* 88-LEVEL ON WS-LIQUID-RESERVES-BLANK IN LNVWORK.DD.
116400    MOVE WS-COERCE-BLANK-SW TO WS-LIQUID-RESERVES-BLANK.
116500* PCT DOWN PMT OWN -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
116600* RULE 47.
116700    MOVE LNV-PCT-DOWN-PMT-OWN TO WS-COERCE-RAW.
116800* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
116900    PERFORM 1200-COERCE-CURRENCY-FIELD.
117000    MOVE WS-COERCE-NUM-9 TO WS-PCT-DOWN-PMT-OWN.
117100* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
117200* 88-LEVEL ON WS-PCT-DOWN-PMT-OWN-BLANK IN LNVWORK.DD.
117300    MOVE WS-COERCE-BLANK-SW TO WS-PCT-DOWN-PMT-OWN-BLANK.
117400* YRS IN HOME -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
117500* 88, 106, 107.
117600    MOVE LNV-YRS-IN-HOME TO WS-COERCE-RAW.
117700* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
117800    PERFORM 1200-COERCE-CURRENCY-FIELD.
117900    MOVE WS-COERCE-NUM-9 TO WS-YRS-IN-HOME.
118000* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
118100* 88-LEVEL ON WS-YRS-IN-HOME-BLANK IN LNVWORK.DD.
118200    MOVE WS-COERCE-BLANK-SW TO WS-YRS-IN-HOME-BLANK.
118300* COLLATERAL / MI / MISC DUE-DILIGENCE
118400* NUM MORTGAGED PROP -- CODED TAPE COLUMN; SEE RULE 32.
118500    MOVE LNV-NUM-MORTGAGED-PROP TO WS-COERCE-RAW.
118600* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
118700    PERFORM 1250-COERCE-CODE-FIELD.
118800    MOVE WS-COERCE-NUM-9 TO WS-NUM-MORTGAGED-PROP.
118900* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
119000* 88-LEVEL ON WS-NUM-MORTGAGED-PROP-BLANK IN LNVWORK.DD.
119100    MOVE WS-COERCE-BLANK-SW TO WS-NUM-MORTGAGED-PROP-BLANK.
119200* MI COMPANY NAME -- FREE-TEXT TAPE COLUMN; SEE RULE 30.
119300    MOVE LNV-MI-COMPANY-NAME TO WS-MI-COMPANY-NAME.
119400* MI PERCENT -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULE
119500* 31.
119600    MOVE LNV-MI-PERCENT TO WS-COERCE-RAW.
119700* NORMALIZES '7.5' AND '07.500' TO THE SAME 5-DEC FRACTION.
119800    PERFORM 1300-COERCE-PERCENT-FIELD.
119900    MOVE WS-COERCE-NUM-9 TO WS-MI-PERCENT.
120000* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
120100* 88-LEVEL ON WS-MI-PERCENT-BLANK IN LNVWORK.DD.
120200    MOVE WS-COERCE-BLANK-SW TO WS-MI-PERCENT-BLANK.
120300* ORIG PLEDGED ASSETS -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 49.
120400    MOVE LNV-ORIG-PLEDGED-ASSETS TO WS-COERCE-RAW.
120500* STRIPS '$', ',' AND '(...)' AND SIGNS THE RESULT.
120600    PERFORM 1200-COERCE-CURRENCY-FIELD.
120700    MOVE WS-COERCE-NUM-9 TO WS-ORIG-PLEDGED-ASSETS.
120800* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
120900* 88-LEVEL ON WS-ORIG-PLEDGED-ASSETS-BLANK IN LNVWORK.DD.
121000    MOVE WS-COERCE-BLANK-SW TO WS-ORIG-PLEDGED-ASSETS-BLANK.
121100* DELINQUENCY / BANKRUPTCY HISTORY
121200* MONTHS BANKRUPT -- CODED TAPE COLUMN; SEE RULE 3.
121300    MOVE LNV-MONTHS-BANKRUPT TO WS-COERCE-RAW.
121400* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
121500    PERFORM 1250-COERCE-CODE-FIELD.
121600    MOVE WS-COERCE-NUM-9 TO WS-MONTHS-BANKRUPT.
121700* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
121800* 88-LEVEL ON WS-MONTHS-BANKRUPT-BLANK IN LNVWORK.DD.
121900    MOVE WS-COERCE-BLANK-SW TO WS-MONTHS-BANKRUPT-BLANK.
122000* MONTHS FORECLOSURE -- CODED TAPE COLUMN; SEE RULE 20.
122100    MOVE LNV-MONTHS-FORECLOSURE TO WS-COERCE-RAW.
122200* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
122300    PERFORM 1250-COERCE-CODE-FIELD.
122400    MOVE WS-COERCE-NUM-9 TO WS-MONTHS-FORECLOSURE.
122500* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
122600* 88-LEVEL ON WS-MONTHS-FORECLOSURE-BLANK IN LNVWORK.DD.
122700    MOVE WS-COERCE-BLANK-SW TO WS-MONTHS-FORECLOSURE-BLANK.
122800* PREPAYMENT / ATR-QM
122900* PREPMT PENALTY TYPE -- CODED TAPE COLUMN; SEE RULES 51, 52.
123000    MOVE LNV-PREPMT-PENALTY-TYPE TO WS-COERCE-RAW.
123100* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
123200    PERFORM 1250-COERCE-CODE-FIELD.
123300    MOVE WS-COERCE-NUM-9 TO WS-PREPMT-PENALTY-TYPE.
123400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
123500* 88-LEVEL ON WS-PREPMT-PENALTY-TYPE-BLANK IN LNVWORK.DD.
123600    MOVE WS-COERCE-BLANK-SW TO WS-PREPMT-PENALTY-TYPE-BLANK.
123700* PREPMT PENALTY CALC -- FREE-TEXT TAPE COLUMN; SEE RULE 51.
123800    MOVE LNV-PREPMT-PENALTY-CALC TO WS-PREPMT-PENALTY-CALC.
123900* PREPMT PENALTY TERM -- CODED TAPE COLUMN; SEE RULES 52, 53.
124000    MOVE LNV-PREPMT-PENALTY-TERM TO WS-COERCE-RAW.
124100* DIGIT-ONLY TAPE COLUMN -- BLANK/NUMERIC CHECK ONLY.
124200    PERFORM 1250-COERCE-CODE-FIELD.
124300    MOVE WS-COERCE-NUM-9 TO WS-PREPMT-PENALTY-TERM.
124400* 'Y' HERE MEANS 'NOT REPORTED', NOT 'CODED ZERO' -- SEE THE
124500* 88-LEVEL ON WS-PREPMT-PENALTY-TERM-BLANK IN LNVWORK.DD.
124600    MOVE WS-COERCE-BLANK-SW TO WS-PREPMT-PENALTY-TERM-BLANK.
124700* ATRQM STATUS -- FREE-TEXT TAPE COLUMN; SEE RULE 91.
124800    MOVE LNV-ATRQM-STATUS TO WS-ATRQM-STATUS.
124900* CASE-FOLDED SO THE SUBSTRING TESTS DOWNSTREAM DON'T MISS
125000* A MIXED-CASE TAPE VALUE.
125100    INSPECT WS-ATRQM-STATUS CONVERTING
125200       WS-CASE-FOLD-LOWER TO WS-CASE-FOLD-UPPER.
125300*****************************************************************
125400* 1600-CALC-MONTHS-BETWEEN -- CALLER LOADS WS-CALC-DATE-A (THE
125500* LATER DATE) AND WS-CALC-DATE-B (THE EARLIER DATE) BEFORE THE
125600* PERFORM.  RETURNS WHOLE CALENDAR MONTHS IN WS-CALC-MONTHS, THE
125700* SAME (YEARM-YEARP)*12 + (MONTHM-MONTHP) FORMULA THE RULE BOOK
125800* USES FOR THE AGE-VS-AMORTIZATION-TERM EDIT.
125900*****************************************************************
126000 1600-CALC-MONTHS-BETWEEN.
126100    COMPUTE WS-CALC-MONTHS =
126200       (WS-CALC-A-YY - WS-CALC-B-YY) * 12 +
126300       (WS-CALC-A-MM - WS-CALC-B-MM).
126400
126500* 1610-CALC-DAYS-30360 -- SAME CALLING CONVENTION AS 1600, BUT
126600* RETURNS AN APPROXIMATE DAY COUNT IN WS-CALC-DAYS USING THE
126700* SHOP'S USUAL 30/360 BANKING CONVENTION (NO JULIAN-DATE ROUTINE
126800* IN THIS SUBSYSTEM).
126900 1610-CALC-DAYS-30360.
127000    COMPUTE WS-CALC-DAYS =
127100       (WS-CALC-A-YY * 360 + WS-CALC-A-MM * 30 + WS-CALC-A-DD) -
127200       (WS-CALC-B-YY * 360 + WS-CALC-B-MM * 30 + WS-CALC-B-DD).
127300
127400*****************************************************************
127500* RULE 1 - VALIDATE-ORIGINATOR-DOC-CODE
127600* FAIL IF ORIGINATOR DOC CODE BLANK.
127700* SETS PF-FAIL (1) -- LNV-RULE-TABLE CARRIES THE PREDICATE
127800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
127900* NAMED VALIDATE-ORIGINATOR-DOC-CODE.
128000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
128100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
128200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
128300*****************************************************************
128400 2001-VALIDATE-ORIGINATOR-DOC-CODE.
128500    IF WS-ORIGINATOR-DOC-CODE = SPACES
128600       MOVE 1 TO PF-FAIL (1).
128700
128800*****************************************************************
128900* RULE 2 - VALIDATE-ORIGINATOR-DTI
129000* FAIL IF DTI BLANK, LOW OR ZERO, OR OVER 60 PERCENT.
129100* SETS PF-FAIL (2) -- LNV-RULE-TABLE CARRIES THE PREDICATE
129200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
129300* NAMED VALIDATE-ORIGINATOR-DTI.
129400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
129500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
129600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
129700*****************************************************************
129800 2002-VALIDATE-ORIGINATOR-DTI.
129900    IF WS-ORIGINATOR-DTI-IS-BLANK
130000    OR WS-ORIGINATOR-DTI NOT > 0
130100    OR WS-ORIGINATOR-DTI > 0.6
130200       MOVE 1 TO PF-FAIL (2).
130300
130400*****************************************************************
130500* RULE 3 - VALIDATE-MONTHS-BANKRUPTCY
130600* FAIL IF MONTHS BANKRUPT IS POPULATED AT ALL -- THE SHOP
130700* TREATS ANY BANKRUPTCY HISTORY AS A DUE-DILIGENCE STOP.
130800* SETS PF-FAIL (3) -- LNV-RULE-TABLE CARRIES THE PREDICATE
130900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
131000* NAMED VALIDATE-MONTHS-BANKRUPTCY.
131100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
131200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
131300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
131400*****************************************************************
131500 2003-VALIDATE-MONTHS-BANKRUPTCY.
131600    IF NOT WS-MONTHS-BANKRUPT-IS-BLANK
131700       MOVE 1 TO PF-FAIL (3).
131800
131900*****************************************************************
132000* RULE 4 - VALIDATE-ORIGINAL-PRIMARY-BORROWER-FICO
132100* FAIL IF FICO BLANK/NON-NUMERIC, ZERO, OR OUTSIDE 350-950.
132200* SETS PF-FAIL (4) -- LNV-RULE-TABLE CARRIES THE PREDICATE
132300* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
132400* NAMED VALIDATE-ORIGINAL-PRIMARY-BORROWER-FICO.
132500* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
132600* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
132700* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
132800*****************************************************************
132900 2004-VALIDATE-ORIGINAL-PRIMARY-BORROWER-FICO.
133000    IF WS-ORIG-FICO-IS-BLANK
133100    OR WS-ORIG-FICO = 0
133200    OR WS-ORIG-FICO < 350
133300    OR WS-ORIG-FICO > 950
133400       MOVE 1 TO PF-FAIL (4).
133500
133600*****************************************************************
133700* RULE 5 - VALIDATE-BORROWER-FICO-AT-OR-BELOW-660
133800* SUB-PRIME FLAG -- FAIL IF FICO AT OR BELOW 660; BLANK OR
133900* GARBAGE FICO FAILS TOO (COERCES TO ZERO, WHICH IS <= 660).
134000* SETS PF-FAIL (5) -- LNV-RULE-TABLE CARRIES THE PREDICATE
134100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
134200* NAMED VALIDATE-BORROWER-FICO-AT-OR-BELOW-660.
134300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
134400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
134500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
134600*****************************************************************
134700 2005-VALIDATE-BORROWER-FICO-AT-OR-BELOW-660.
134800    IF WS-ORIG-FICO-IS-BLANK
134900    OR WS-ORIG-FICO NOT > 660
135000       MOVE 1 TO PF-FAIL (5).
135100
135200*****************************************************************
135300* RULE 6 - VALIDATE-BUY-DOWN-PERIOD
135400* THIS PORTFOLIO CARRIES NO BUY-DOWN LOANS -- FAIL IF PRESENT.
135500* SETS PF-FAIL (6) -- LNV-RULE-TABLE CARRIES THE PREDICATE
135600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
135700* NAMED VALIDATE-BUY-DOWN-PERIOD.
135800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
135900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
136000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
136100*****************************************************************
136200 2006-VALIDATE-BUY-DOWN-PERIOD.
136300    IF WS-BUY-DOWN-PERIOD > 0
136400       MOVE 1 TO PF-FAIL (6).
136500
136600*****************************************************************
136700* RULE 7 - VALIDATE-CASH-OUT-AMOUNT
136800* FAIL IF A REFI-TYPE LOAN (PURPOSE 1/2/3/4) SHOWS NO CASH
136900* OUT, OR A NON-REFI LOAN'S CASH OUT EXCEEDS 1 PERCENT OF THE
137000* ORIGINAL LOAN AMOUNT.  BOTH LEGS WORK OFF ABSOLUTE VALUE.
137100* SETS PF-FAIL (7) -- LNV-RULE-TABLE CARRIES THE PREDICATE
137200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
137300* NAMED VALIDATE-CASH-OUT-AMOUNT.
137400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
137500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
137600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
137700*****************************************************************
137800 2007-VALIDATE-CASH-OUT-AMOUNT.
137900    MOVE WS-CASH-OUT-AMT TO WS-CALC-1
138000    MOVE WS-ORIG-LOAN-AMT TO WS-CALC-2
138100    IF WS-CALC-1 < 0
138200       COMPUTE WS-CALC-1 = WS-CALC-1 * -1
138300    IF WS-CALC-2 < 0
138400       COMPUTE WS-CALC-2 = WS-CALC-2 * -1
138500    COMPUTE WS-CALC-3 = WS-CALC-2 * 0.01
138600    IF (WS-CASH-OUT-AMT-IS-BLANK OR WS-CASH-OUT-AMT = 0)
138700       AND (WS-LOAN-PURPOSE = 1 OR WS-LOAN-PURPOSE = 2
138800       OR WS-LOAN-PURPOSE = 3 OR WS-LOAN-PURPOSE = 4)
138900       MOVE 1 TO PF-FAIL (7)
139000    ELSE
139100       IF WS-CALC-1 > WS-CALC-3
139200          AND WS-LOAN-PURPOSE NOT = 1 AND WS-LOAN-PURPOSE NOT = 2
139300          AND WS-LOAN-PURPOSE NOT = 3 AND WS-LOAN-PURPOSE NOT = 4
139400          MOVE 1 TO PF-FAIL (7).
139500
139600*****************************************************************
139700* RULE 8 - VALIDATE-CHANNEL
139800* FAIL IF CHANNEL NOT RETAIL(1), BROKER(2), OR CORRESPONDENT(5).
139900* SETS PF-FAIL (8) -- LNV-RULE-TABLE CARRIES THE PREDICATE
140000* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
140100* NAMED VALIDATE-CHANNEL.
140200* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
140300* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
140400* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
140500*****************************************************************
140600 2008-VALIDATE-CHANNEL.
140700    IF WS-CHANNEL NOT = 1 AND WS-CHANNEL NOT = 2
140800       AND WS-CHANNEL NOT = 5
140900       MOVE 1 TO PF-FAIL (8).
141000
141100*****************************************************************
141200* RULE 9 - VALIDATE-CLTV-LESS-THAN-LTV
141300* CLTV CAN NEVER RUN BELOW LTV -- FAIL IF BLANK OR OUT OF
141400* ORDER, ROUNDED TO FOUR DECIMALS.
141500* SETS PF-FAIL (9) -- LNV-RULE-TABLE CARRIES THE PREDICATE
141600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
141700* NAMED VALIDATE-CLTV-LESS-THAN-LTV.
141800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
141900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
142000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
142100*****************************************************************
142200 2009-VALIDATE-CLTV-LESS-THAN-LTV.
142300    IF WS-ORIG-CLTV-IS-BLANK
142400    OR WS-ORIG-CLTV < WS-ORIG-LTV
142500       MOVE 1 TO PF-FAIL (9).
142600
142700*****************************************************************
142800* RULE 10 - VALIDATE-CLTV-COMPONENTS
142900* RECOMPUTES CLTV FROM ITS PARTS -- (ORIGINAL LOAN + JUNIOR
143000* BALANCE) OVER THE LESSER OF SALES PRICE AND APPRAISED VALUE
143100* (SALES PRICE ONLY WHEN PRESENT AND NONZERO) -- AND COMPARES
143200* TO THE REPORTED FIGURE WITHIN A TIGHT TOLERANCE.
143300* SETS PF-FAIL (10) -- LNV-RULE-TABLE CARRIES THE PREDICATE
143400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
143500* NAMED VALIDATE-CLTV-COMPONENTS.
143600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
143700*****************************************************************
143800* RULE 10 - VALIDATE-CLTV-COMPONENTS
143900* RECOMPUTES CLTV FROM ITS PARTS -- (ORIGINAL LOAN + JUNIOR
144000* BALANCE) OVER THE LESSER OF SALES PRICE AND APPRAISED VALUE
144100* (SALES PRICE ONLY WHEN PRESENT AND NONZERO) -- AND COMPARES
144200* TO THE REPORTED FIGURE WITHIN A TIGHT TOLERANCE.
144300*****************************************************************
144400 2010-VALIDATE-CLTV-COMPONENTS.
144500    MOVE WS-ORIG-APPR-VALUE TO WS-CALC-MIN-BASE.
144600    IF NOT WS-SALES-PRICE-IS-BLANK AND WS-SALES-PRICE > 0
144700       AND WS-SALES-PRICE < WS-ORIG-APPR-VALUE
144800       MOVE WS-SALES-PRICE TO WS-CALC-MIN-BASE.
144900    IF WS-ORIG-APPR-VALUE-IS-BLANK OR WS-ORIG-APPR-VALUE = 0
145000       MOVE 1 TO PF-FAIL (10)
145100       GO TO 2010-EXIT.
145200    MOVE 0 TO WS-CALC-1.
145300    IF NOT WS-JR-MTG-BAL-IS-BLANK
145400       MOVE WS-JR-MTG-BAL TO WS-CALC-1.
145500    COMPUTE WS-CALC-2 ROUNDED =
145600       (WS-ORIG-LOAN-AMT + WS-CALC-1) / WS-CALC-MIN-BASE.
145700    IF WS-ORIG-CLTV-IS-BLANK
145800       MOVE 1 TO PF-FAIL (10)
145900       GO TO 2010-EXIT.
146000    COMPUTE WS-CALC-TOL = WS-CALC-2 - WS-ORIG-CLTV.
146100    IF WS-CALC-TOL < 0
146200       COMPUTE WS-CALC-TOL = WS-CALC-TOL * -1.
146300    IF WS-CALC-TOL > 0.0001
146400       MOVE 1 TO PF-FAIL (10).
146500 2010-EXIT.
146600    EXIT.
146700
146800*****************************************************************
146900* RULE 11 - VALIDATE-CO-BORROWER-OTHER-INCOME
147000* FAIL IF CO-BORROWER OTHER INCOME BLANK ON A TWO-BORROWER LOAN.
147100* SETS PF-FAIL (11) -- LNV-RULE-TABLE CARRIES THE PREDICATE
147200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
147300* NAMED VALIDATE-CO-BORROWER-OTHER-INCOME.
147400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
147500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
147600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
147700*****************************************************************
147800 2011-VALIDATE-CO-BORROWER-OTHER-INCOME.
147900    IF WS-COBORR-OTHER-INC-IS-BLANK AND WS-TOT-BORROWERS >= 2
148000       MOVE 1 TO PF-FAIL (11).
148100
148200*****************************************************************
148300* RULE 12 - VALIDATE-CURRENT-INTEREST-RATE
148400* ON A FIXED-RATE LOAN (AMORT TYPE 1) CURRENT RATE MUST MATCH
148500* THE ORIGINAL RATE AND CANNOT BE BLANK OR ZERO.
148600* SETS PF-FAIL (12) -- LNV-RULE-TABLE CARRIES THE PREDICATE
148700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
148800* NAMED VALIDATE-CURRENT-INTEREST-RATE.
148900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
149000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
149100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
149200*****************************************************************
149300 2012-VALIDATE-CURRENT-INTEREST-RATE.
149400    IF WS-AMORT-TYPE = 1
149500       IF WS-CURR-INT-RATE-IS-BLANK OR WS-CURR-INT-RATE = 0
149600          OR WS-CURR-INT-RATE NOT = WS-ORIG-INT-RATE
149700          MOVE 1 TO PF-FAIL (12).
149800
149900*****************************************************************
150000* RULE 13 - VALIDATE-ORIGINAL-INTEREST-RATE
150100* FAIL IF ORIGINAL RATE BLANK/ZERO, OR AN ARM STARTS ABOVE ITS
150200* OWN LIFETIME CEILING.
150300* SETS PF-FAIL (13) -- LNV-RULE-TABLE CARRIES THE PREDICATE
150400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
150500* NAMED VALIDATE-ORIGINAL-INTEREST-RATE.
150600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
150700* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
150800* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
150900*****************************************************************
151000 2013-VALIDATE-ORIGINAL-INTEREST-RATE.
151100    IF WS-ORIG-INT-RATE-IS-BLANK OR WS-ORIG-INT-RATE = 0
151200       MOVE 1 TO PF-FAIL (13)
151300    ELSE
151400       IF WS-AMORT-TYPE = 2 AND
151500          WS-ORIG-INT-RATE > WS-LIFE-MAX-RATE
151600          MOVE 1 TO PF-FAIL (13).
151700
151800*****************************************************************
151900* RULE 14 - VALIDATE-PRIMARY-SERVICER
152000* FAIL IF PRIMARY SERVICER NAME BLANK.
152100* SETS PF-FAIL (14) -- LNV-RULE-TABLE CARRIES THE PREDICATE
152200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
152300* NAMED VALIDATE-PRIMARY-SERVICER.
152400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
152500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
152600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
152700*****************************************************************
152800 2014-VALIDATE-PRIMARY-SERVICER.
152900    IF WS-PRIMARY-SERVICER = SPACES
153000       MOVE 1 TO PF-FAIL (14).
153100
153200*****************************************************************
153300* RULE 15 - VALIDATE-DTI-CONSISTENCY
153400* CALCULATED DTI = MONTHLY DEBT / TOTAL INCOME, ROUNDED TO FOUR
153500* DECIMALS.  A BLANK OR ZERO INCOME MAKES THE DIVISION
153600* IMPOSSIBLE AND IS TREATED AS A FAILURE OUTRIGHT.
153700*****************************************************************
153800 2015-VALIDATE-DTI-CONSISTENCY.
153900    IF WS-ALL-TOTAL-INC-IS-BLANK OR WS-ALL-TOTAL-INC = 0
154000       MOVE 1 TO PF-FAIL (15)
154100       GO TO 2015-EXIT.
154200    COMPUTE WS-CALC-1 ROUNDED =
154300       WS-MONTHLY-DEBT-ALL / WS-ALL-TOTAL-INC.
154400    COMPUTE WS-CALC-TOL = WS-ORIGINATOR-DTI - WS-CALC-1.
154500    IF WS-CALC-TOL < 0
154600       COMPUTE WS-CALC-TOL = WS-CALC-TOL * -1.
154700    IF WS-CALC-TOL > 0.00006
154800       MOVE 1 TO PF-FAIL (15).
154900 2015-EXIT.
155000    EXIT.
155100
155200*****************************************************************
155300* RULE 16 - VALIDATE-ESCROW-INDICATOR
155400* FAIL IF ESCROW INDICATOR BLANK.
155500* SETS PF-FAIL (16) -- LNV-RULE-TABLE CARRIES THE PREDICATE
155600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
155700* NAMED VALIDATE-ESCROW-INDICATOR.
155800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
155900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
156000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
156100*****************************************************************
156200 2016-VALIDATE-ESCROW-INDICATOR.
156300    IF WS-ESCROW-IND-IS-BLANK
156400       MOVE 1 TO PF-FAIL (16).
156500
156600*****************************************************************
156700* RULE 17 - VALIDATE-FICO-MODEL-USED
156800* FAIL IF FICO MODEL USED BLANK.
156900* SETS PF-FAIL (17) -- LNV-RULE-TABLE CARRIES THE PREDICATE
157000* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
157100* NAMED VALIDATE-FICO-MODEL-USED.
157200* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
157300* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
157400* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
157500*****************************************************************
157600 2017-VALIDATE-FICO-MODEL-USED.
157700    IF WS-FICO-MODEL = SPACES
157800       MOVE 1 TO PF-FAIL (17).
157900
158000*****************************************************************
158100* RULE 18 - VALIDATE-FIRST-ADJ-CAP
158200* AN ARM MUST CARRY ITS FIRST-ADJUSTMENT CAP-UP.
158300* SETS PF-FAIL (18) -- LNV-RULE-TABLE CARRIES THE PREDICATE
158400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
158500* NAMED VALIDATE-FIRST-ADJ-CAP.
158600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
158700* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
158800* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
158900*****************************************************************
159000 2018-VALIDATE-FIRST-ADJ-CAP.
159100    IF WS-INIT-CAP-UP-IS-BLANK AND WS-AMORT-TYPE = 2
159200       MOVE 1 TO PF-FAIL (18).
159300
159400*****************************************************************
159500* RULE 19 - VALIDATE-FIRST-PAYMENT-DATE
159600* FAIL IF FIRST PAYMENT DATE IS BLANK, PRECEDES ORIGINATION, OR
159700* IS NOT THE FIRST OF ITS MONTH.  A YYYYMMDD INTEGER COMPARE IS
159800* VALID HERE SINCE WE ONLY NEED ORDERING, NOT A DAY COUNT.
159900*****************************************************************
160000 2019-VALIDATE-FIRST-PAYMENT-DATE.
160100    IF WS-FIRST-PMT-DATE-IS-BLANK
160200       MOVE 1 TO PF-FAIL (19)
160300       GO TO 2019-EXIT.
160400    IF WS-ORIGINATION-DATE > WS-FIRST-PMT-DATE
160500       MOVE 1 TO PF-FAIL (19)
160600       GO TO 2019-EXIT.
160700    IF WS-FIRST-PMT-DATE-DD NOT = 1
160800       MOVE 1 TO PF-FAIL (19).
160900 2019-EXIT.
161000    EXIT.
161100
161200*****************************************************************
161300* RULE 20 - VALIDATE-MONTHS-FORECLOSURE
161400* SAME SHAPE AS RULE 3 -- ANY FORECLOSURE HISTORY IS A STOP.
161500* SETS PF-FAIL (20) -- LNV-RULE-TABLE CARRIES THE PREDICATE
161600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
161700* NAMED VALIDATE-MONTHS-FORECLOSURE.
161800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
161900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
162000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
162100*****************************************************************
162200 2020-VALIDATE-MONTHS-FORECLOSURE.
162300    IF NOT WS-MONTHS-FORECLOSURE-IS-BLANK
162400       MOVE 1 TO PF-FAIL (20).
162500
162600*****************************************************************
162700* RULE 21 - VALIDATE-INDEX-TYPE
162800* AN ARM MUST NAME ITS INDEX.
162900* SETS PF-FAIL (21) -- LNV-RULE-TABLE CARRIES THE PREDICATE
163000* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
163100* NAMED VALIDATE-INDEX-TYPE.
163200* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
163300* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
163400* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
163500*****************************************************************
163600 2021-VALIDATE-INDEX-TYPE.
163700    IF WS-INDEX-TYPE = SPACES AND WS-AMORT-TYPE = 2
163800       MOVE 1 TO PF-FAIL (21).
163900
164000*****************************************************************
164100* RULE 22 - VALIDATE-LENGTH-EMPLOYMENT-BORROWER
164200* FAIL IF EMPLOYMENT LENGTH IS BLANK/ZERO ON A NON-SELF-
164300* EMPLOYED BORROWER WHOSE EMPLOYMENT COULD NOT BE VERIFIED.
164400* SETS PF-FAIL (22) -- LNV-RULE-TABLE CARRIES THE PREDICATE
164500* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
164600* NAMED VALIDATE-LENGTH-EMPLOYMENT-BORROWER.
164700* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
164800* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
164900* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
165000*****************************************************************
165100 2022-VALIDATE-LENGTH-EMPLOYMENT-BORROWER.
165200    IF (WS-EMP-LEN-BORR-IS-BLANK OR WS-EMP-LEN-BORR = 0)
165300    AND WS-BORR-EMP-VERIF = 3
165400    AND WS-SELF-EMP-FLAG = 0
165500       MOVE 1 TO PF-FAIL (22).
165600
165700*****************************************************************
165800* RULE 23 - VALIDATE-LENGTH-EMPLOYMENT-CO-BORROWER
165900* SAME EDIT AS 22, CO-BORROWER SIDE, ONLY WHEN THERE IS ONE.
166000* SETS PF-FAIL (23) -- LNV-RULE-TABLE CARRIES THE PREDICATE
166100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
166200* NAMED VALIDATE-LENGTH-EMPLOYMENT-CO-BORROWER.
166300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
166400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
166500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
166600*****************************************************************
166700 2023-VALIDATE-LENGTH-EMPLOYMENT-CO-BORROWER.
166800    IF WS-EMP-LEN-COBORR-IS-BLANK
166900    AND WS-TOT-BORROWERS > 1
167000    AND WS-SELF-EMP-FLAG = 0
167100    AND WS-COBORR-EMP-VERIF = 3
167200       MOVE 1 TO PF-FAIL (23).
167300
167400*****************************************************************
167500* RULE 24 - VALIDATE-LIEN-POSITION
167600* FAIL IF LIEN POSITION IS NOT FIRST(1) OR SECOND(2);
167700* REGISTERED TWICE UNDER LIEN-POSITION-V2, SAME PREDICATE.
167800* SETS PF-FAIL (24) -- LNV-RULE-TABLE CARRIES THE PREDICATE
167900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
168000* NAMED VALIDATE-LIEN-POSITION.
168100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
168200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
168300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
168400*****************************************************************
168500 2024-VALIDATE-LIEN-POSITION.
168600    IF WS-LIEN-POSITION-IS-BLANK
168700    OR (WS-LIEN-POSITION NOT = 1 AND WS-LIEN-POSITION NOT = 2)
168800       MOVE 1 TO PF-FAIL (24).
168900
169000*****************************************************************
169100* RULE 25 - VALIDATE-LIFETIME-MAX-RATE-CEILING
169200* AN ARM MUST CARRY A LIFETIME CEILING; REGISTERED TWICE
169300* UNDER LIFETIME-MAX-RATE-CEILING-V2, SAME PREDICATE.
169400* SETS PF-FAIL (25) -- LNV-RULE-TABLE CARRIES THE PREDICATE
169500* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
169600* NAMED VALIDATE-LIFETIME-MAX-RATE-CEILING.
169700* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
169800* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
169900* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
170000*****************************************************************
170100 2025-VALIDATE-LIFETIME-MAX-RATE-CEILING.
170200    IF WS-LIFE-MAX-RATE-IS-BLANK AND WS-AMORT-TYPE = 2
170300       MOVE 1 TO PF-FAIL (25).
170400
170500*****************************************************************
170600* RULE 26 - VALIDATE-LIFETIME-MIN-RATE-FLOOR
170700* ON AN ARM THE FLOOR MUST BE PRESENT AND MAY NOT SIT BELOW
170800* THE MARGIN; REGISTERED TWICE UNDER THE -V2 NAME.
170900* SETS PF-FAIL (26) -- LNV-RULE-TABLE CARRIES THE PREDICATE
171000* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
171100* NAMED VALIDATE-LIFETIME-MIN-RATE-FLOOR.
171200* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
171300* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
171400* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
171500*****************************************************************
171600 2026-VALIDATE-LIFETIME-MIN-RATE-FLOOR.
171700    IF WS-AMORT-TYPE = 2
171800       IF WS-LIFE-MIN-RATE-IS-BLANK OR WS-LIFE-MIN-RATE = 0
171900          OR WS-GROSS-MARGIN > WS-LIFE-MIN-RATE
172000          MOVE 1 TO PF-FAIL (26).
172100
172200*****************************************************************
172300* RULE 27 - VALIDATE-LOAN-PURPOSE
172400* FAIL IF LOAN PURPOSE BLANK; REGISTERED TWICE UNDER -V2.
172500* SETS PF-FAIL (27) -- LNV-RULE-TABLE CARRIES THE PREDICATE
172600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
172700* NAMED VALIDATE-LOAN-PURPOSE.
172800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
172900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
173000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
173100*****************************************************************
173200 2027-VALIDATE-LOAN-PURPOSE.
173300    IF WS-LOAN-PURPOSE-IS-BLANK
173400       MOVE 1 TO PF-FAIL (27).
173500
173600*****************************************************************
173700* RULE 28 - VALIDATE-SALES-PRICE-FOR-HELOC
173800* A STAND-ALONE HELOC (INDICATOR 7) STILL NEEDS A SALES
173900* PRICE ON FILE; REGISTERED TWICE UNDER THE -V2 NAME.
174000* SETS PF-FAIL (28) -- LNV-RULE-TABLE CARRIES THE PREDICATE
174100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
174200* NAMED VALIDATE-SALES-PRICE-FOR-HELOC.
174300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
174400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
174500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
174600*****************************************************************
174700 2028-VALIDATE-SALES-PRICE-FOR-HELOC.
174800    IF WS-HELOC-IND = 7
174900       IF WS-SALES-PRICE-IS-BLANK OR WS-SALES-PRICE = 0
175000          MOVE 1 TO PF-FAIL (28).
175100
175200*****************************************************************
175300* RULE 29 - VALIDATE-MONTHLY-DEBT-ALL-BORROWERS
175400* FAIL IF TOTAL MONTHLY DEBT IS BLANK OR ZERO.
175500* SETS PF-FAIL (29) -- LNV-RULE-TABLE CARRIES THE PREDICATE
175600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
175700* NAMED VALIDATE-MONTHLY-DEBT-ALL-BORROWERS.
175800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
175900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
176000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
176100*****************************************************************
176200 2029-VALIDATE-MONTHLY-DEBT-ALL-BORROWERS.
176300    IF WS-MONTHLY-DEBT-ALL-IS-BLANK OR WS-MONTHLY-DEBT-ALL = 0
176400       MOVE 1 TO PF-FAIL (29).
176500
176600*****************************************************************
176700* RULE 30 - VALIDATE-MI-COMPANY-NAME
176800* THIS PORTFOLIO CARRIES NO MI POLICIES -- A POPULATED MI
176900* COMPANY NAME IS THE FAILURE, NOT THE ABSENCE OF ONE.
177000* SETS PF-FAIL (30) -- LNV-RULE-TABLE CARRIES THE PREDICATE
177100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
177200* NAMED VALIDATE-MI-COMPANY-NAME.
177300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
177400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
177500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
177600*****************************************************************
177700 2030-VALIDATE-MI-COMPANY-NAME.
177800    IF WS-MI-COMPANY-NAME NOT = SPACES
177900       MOVE 1 TO PF-FAIL (30).
178000
178100*****************************************************************
178200* RULE 31 - VALIDATE-MI-PERCENT
178300* FAIL IF MI PERCENT BLANK.
178400* SETS PF-FAIL (31) -- LNV-RULE-TABLE CARRIES THE PREDICATE
178500* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
178600* NAMED VALIDATE-MI-PERCENT.
178700* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
178800* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
178900* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
179000*****************************************************************
179100 2031-VALIDATE-MI-PERCENT.
179200    IF WS-MI-PERCENT-IS-BLANK
179300       MOVE 1 TO PF-FAIL (31).
179400
179500*****************************************************************
179600* RULE 32 - VALIDATE-NUMBER-OF-MORTGAGED-PROPERTIES
179700* FAIL IF BLANK, LESS THAN ONE, OR AN INVESTOR CASH-OUT
179800* REFI (PURPOSE 6) CLAIMS MORE THAN ONE MORTGAGED PROPERTY.
179900* SETS PF-FAIL (32) -- LNV-RULE-TABLE CARRIES THE PREDICATE
180000* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
180100* NAMED VALIDATE-NUMBER-OF-MORTGAGED-PROPERTIES.
180200* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
180300* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
180400* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
180500*****************************************************************
180600 2032-VALIDATE-NUMBER-OF-MORTGAGED-PROPERTIES.
180700    IF WS-NUM-MORTGAGED-PROP-IS-BLANK
180800    OR WS-NUM-MORTGAGED-PROP < 1
180900       MOVE 1 TO PF-FAIL (32)
181000    ELSE
181100       IF WS-LOAN-PURPOSE = 6 AND WS-NUM-MORTGAGED-PROP > 1
181200          MOVE 1 TO PF-FAIL (32).
181300
181400*****************************************************************
181500* RULE 33 - VALIDATE-OCCUPANCY
181600* FAIL IF OCCUPANCY BLANK.
181700* SETS PF-FAIL (33) -- LNV-RULE-TABLE CARRIES THE PREDICATE
181800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
181900* NAMED VALIDATE-OCCUPANCY.
182000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
182100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
182200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
182300*****************************************************************
182400 2033-VALIDATE-OCCUPANCY.
182500    IF WS-OCCUPANCY-IS-BLANK
182600       MOVE 1 TO PF-FAIL (33).
182700
182800*****************************************************************
182900* RULE 34 - VALIDATE-ORIGINAL-APPRAISED-PROPERTY-VALUE
183000* APPRAISED VALUE MUST COVER THE CURRENT BALANCE.
183100* SETS PF-FAIL (34) -- LNV-RULE-TABLE CARRIES THE PREDICATE
183200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
183300* NAMED VALIDATE-ORIGINAL-APPRAISED-PROPERTY-VALUE.
183400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
183500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
183600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
183700*****************************************************************
183800 2034-VALIDATE-ORIGINAL-APPRAISED-PROPERTY-VALUE.
183900    IF WS-ORIG-APPR-VALUE-IS-BLANK
184000    OR WS-ORIG-APPR-VALUE < WS-CURR-LOAN-AMT
184100       MOVE 1 TO PF-FAIL (34).
184200
184300*****************************************************************
184400* RULE 35 - VALIDATE-ORIGINAL-LOAN-AMOUNT
184500* FAIL IF ORIGINAL LOAN AMOUNT BLANK OR ZERO.
184600* SETS PF-FAIL (35) -- LNV-RULE-TABLE CARRIES THE PREDICATE
184700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
184800* NAMED VALIDATE-ORIGINAL-LOAN-AMOUNT.
184900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
185000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
185100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
185200*****************************************************************
185300 2035-VALIDATE-ORIGINAL-LOAN-AMOUNT.
185400    IF WS-ORIG-LOAN-AMT-IS-BLANK OR WS-ORIG-LOAN-AMT = 0
185500       MOVE 1 TO PF-FAIL (35).
185600
185700*****************************************************************
185800* RULE 36 - VALIDATE-ORIGINAL-LOAN-AMOUNT-OUT-OF-RANGE
185900* PORTFOLIO POLICY LIMITS -- $10,000 TO $10,000,000.
186000* SETS PF-FAIL (36) -- LNV-RULE-TABLE CARRIES THE PREDICATE
186100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
186200* NAMED VALIDATE-ORIGINAL-LOAN-AMOUNT-OUT-OF-RANGE.
186300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
186400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
186500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
186600*****************************************************************
186700 2036-VALIDATE-ORIGINAL-LOAN-AMOUNT-OUT-OF-RANGE.
186800    IF WS-ORIG-LOAN-AMT-IS-BLANK
186900    OR WS-ORIG-LOAN-AMT < 10000
187000    OR WS-ORIG-LOAN-AMT > 10000000
187100       MOVE 1 TO PF-FAIL (36).
187200
187300*****************************************************************
187400* RULE 37 - VALIDATE-ORIGINAL-LTV
187500* LTV = ORIGINAL LOAN AMOUNT OVER THE LESSER OF SALES PRICE
187600* (WHEN PRESENT AND NONZERO) AND APPRAISED VALUE.  FAILS ON A
187700* BLANK/ZERO REPORTED LTV, ONE OVER 100 PERCENT, OR A MISMATCH
187800* AGAINST THE RECALCULATED FIGURE PAST TOLERANCE.
187900*****************************************************************
188000 2037-VALIDATE-ORIGINAL-LTV.
188100    MOVE WS-ORIG-APPR-VALUE TO WS-CALC-MIN-BASE.
188200    IF NOT WS-SALES-PRICE-IS-BLANK AND WS-SALES-PRICE > 0
188300       AND WS-SALES-PRICE < WS-ORIG-APPR-VALUE
188400       MOVE WS-SALES-PRICE TO WS-CALC-MIN-BASE.
188500    IF WS-ORIG-LTV-IS-BLANK OR WS-ORIG-LTV = 0
188600    OR WS-ORIG-LTV > 1
188700       MOVE 1 TO PF-FAIL (37)
188800       GO TO 2037-EXIT.
188900    IF WS-CALC-MIN-BASE = 0
189000       MOVE 1 TO PF-FAIL (37)
189100       GO TO 2037-EXIT.
189200    COMPUTE WS-CALC-1 ROUNDED =
189300       WS-ORIG-LOAN-AMT / WS-CALC-MIN-BASE.
189400    COMPUTE WS-CALC-TOL = WS-CALC-1 - WS-ORIG-LTV.
189500    IF WS-CALC-TOL < 0
189600       COMPUTE WS-CALC-TOL = WS-CALC-TOL * -1.
189700    IF WS-CALC-TOL > 0.001
189800       MOVE 1 TO PF-FAIL (37).
189900 2037-EXIT.
190000    EXIT.
190100
190200*****************************************************************
190300* RULE 38 - VALIDATE-ORIGINAL-PROPERTY-VALUATION-DATE
190400* FAIL IF VALUATION DATE BLANK.
190500* SETS PF-FAIL (38) -- LNV-RULE-TABLE CARRIES THE PREDICATE
190600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
190700* NAMED VALIDATE-ORIGINAL-PROPERTY-VALUATION-DATE.
190800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
190900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
191000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
191100*****************************************************************
191200 2038-VALIDATE-ORIGINAL-PROPERTY-VALUATION-DATE.
191300    IF WS-ORIG-VALUATION-DATE-IS-BLANK
191400       MOVE 1 TO PF-FAIL (38).
191500
191600*****************************************************************
191700* RULE 39 - VALIDATE-VALUATION-AGE
191800* FAIL IF THE VALUATION IS 180 DAYS OR MORE OLDER THAN THE
191900* ORIGINATION DATE.  DAY COUNT USES THE SHOP'S 30/360
192000* APPROXIMATION (SEE 1610) -- NO JULIAN-DATE ROUTINE ON FILE.
192100*****************************************************************
192200 2039-VALIDATE-VALUATION-AGE.
192300    IF WS-ORIGINATION-DATE-IS-BLANK
192400    OR WS-ORIG-VALUATION-DATE-IS-BLANK
192500       MOVE 1 TO PF-FAIL (39)
192600       GO TO 2039-EXIT.
192700    MOVE WS-ORIGINATION-DATE TO WS-CALC-DATE-A.
192800    MOVE WS-ORIG-VALUATION-DATE TO WS-CALC-DATE-B.
192900    PERFORM 1610-CALC-DAYS-30360.
193000    IF WS-CALC-DAYS >= 180
193100       MOVE 1 TO PF-FAIL (39).
193200 2039-EXIT.
193300    EXIT.
193400
193500*****************************************************************
193600* RULE 40 - VALIDATE-VALUATION-AFTER-ORIGINATION
193700* THE APPRAISAL CANNOT POST-DATE THE LOAN.
193800* SETS PF-FAIL (40) -- LNV-RULE-TABLE CARRIES THE PREDICATE
193900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
194000* NAMED VALIDATE-VALUATION-AFTER-ORIGINATION.
194100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
194200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
194300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
194400*****************************************************************
194500 2040-VALIDATE-VALUATION-AFTER-ORIGINATION.
194600    IF WS-ORIG-VALUATION-DATE > WS-ORIGINATION-DATE
194700       MOVE 1 TO PF-FAIL (40).
194800
194900*****************************************************************
195000* RULE 41 - VALIDATE-ORIGINAL-PROPERTY-VALUATION-TYPE
195100* FAIL IF VALUATION TYPE BLANK.
195200* SETS PF-FAIL (41) -- LNV-RULE-TABLE CARRIES THE PREDICATE
195300* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
195400* NAMED VALIDATE-ORIGINAL-PROPERTY-VALUATION-TYPE.
195500* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
195600* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
195700* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
195800*****************************************************************
195900 2041-VALIDATE-ORIGINAL-PROPERTY-VALUATION-TYPE.
196000    IF WS-ORIG-VALUATION-TYPE = SPACES
196100       MOVE 1 TO PF-FAIL (41).
196200
196300*****************************************************************
196400* RULE 42 - VALIDATE-ORIGINAL-APPRAISAL-24-MONTHS-OLD
196500* FAIL IF THE VALUATION IS 24 OR MORE CALENDAR MONTHS OLDER
196600* THAN THE INTEREST-PAID-THROUGH DATE.
196700*****************************************************************
196800 2042-VALIDATE-ORIGINAL-APPRAISAL-24-MONTHS-OLD.
196900    IF WS-ORIG-VALUATION-DATE-IS-BLANK
197000    OR WS-INT-PAID-THRU-DATE-IS-BLANK
197100       MOVE 1 TO PF-FAIL (42)
197200       GO TO 2042-EXIT.
197300    MOVE WS-INT-PAID-THRU-DATE TO WS-CALC-DATE-A.
197400    MOVE WS-ORIG-VALUATION-DATE TO WS-CALC-DATE-B.
197500    PERFORM 1600-CALC-MONTHS-BETWEEN.
197600    IF WS-CALC-MONTHS >= 24
197700       MOVE 1 TO PF-FAIL (42).
197800 2042-EXIT.
197900    EXIT.
198000
198100*****************************************************************
198200* RULE 43 - VALIDATE-ORIGINAL-TERM-TO-MATURITY-VS-AMORTIZATION
198300* FAIL IF TERM TO MATURITY BLANK/ZERO, OUT OF THE 120-480
198400* RANGE, OR DOES NOT MATCH THE AMORTIZATION TERM; REGISTERED
198500* TWICE UNDER THE ORIGINAL-TERM NAME, SAME PREDICATE.
198600* SETS PF-FAIL (43) -- LNV-RULE-TABLE CARRIES THE PREDICATE
198700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
198800* NAMED VALIDATE-ORIGINAL-TERM-TO-MATURITY-VS-AMORTIZATION.
198900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
199000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
199100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
199200*****************************************************************
199300 2043-VALIDATE-ORIGINAL-TERM-TO-MATURITY-VS-AMORTIZATION.
199400    IF WS-ORIG-TERM-IS-BLANK OR WS-ORIG-TERM = 0
199500    OR WS-ORIG-TERM < 120 OR WS-ORIG-TERM > 480
199600    OR WS-ORIG-TERM NOT = WS-ORIG-AMORT-TERM
199700       MOVE 1 TO PF-FAIL (43).
199800
199900*****************************************************************
200000* RULE 44 - VALIDATE-ORIGINATION-DATE
200100* FAIL IF ORIGINATION DATE IS ZERO; REGISTERED TWICE UNDER
200200* THE -V2 NAME.
200300* SETS PF-FAIL (44) -- LNV-RULE-TABLE CARRIES THE PREDICATE
200400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
200500* NAMED VALIDATE-ORIGINATION-DATE.
200600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
200700* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
200800* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
200900*****************************************************************
201000 2044-VALIDATE-ORIGINATION-DATE.
201100    IF WS-ORIGINATION-DATE = 0
201200       MOVE 1 TO PF-FAIL (44).
201300
201400*****************************************************************
201500* RULE 45 - VALIDATE-ORIGINATOR
201600* FAIL IF ORIGINATOR NAME BLANK; REGISTERED TWICE UNDER -V2.
201700* SETS PF-FAIL (45) -- LNV-RULE-TABLE CARRIES THE PREDICATE
201800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
201900* NAMED VALIDATE-ORIGINATOR.
202000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
202100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
202200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
202300*****************************************************************
202400 2045-VALIDATE-ORIGINATOR.
202500    IF WS-ORIGINATOR = SPACES
202600       MOVE 1 TO PF-FAIL (45).
202700
202800*****************************************************************
202900* RULE 46 - VALIDATE-CURRENT-PAYMENT-STATUS
203000* FAIL IF CURRENT PAYMENT STATUS BLANK.
203100* SETS PF-FAIL (46) -- LNV-RULE-TABLE CARRIES THE PREDICATE
203200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
203300* NAMED VALIDATE-CURRENT-PAYMENT-STATUS.
203400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
203500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
203600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
203700*****************************************************************
203800 2046-VALIDATE-CURRENT-PAYMENT-STATUS.
203900    IF WS-CURR-PMT-STATUS = SPACES
204000       MOVE 1 TO PF-FAIL (46).
204100
204200*****************************************************************
204300* RULE 47 - VALIDATE-PERCENT-DOWN-PAYMENT
204400* ON A PURCHASE (PURPOSE 6/7) THE 0-100 SCALE FIELD MUST BE
204500* PRESENT AND MAY NOT EXCEED 100; ON ANY OTHER PURPOSE IN THE
204600* 1/2/3/4/8/9 GROUP IT MUST BE ZERO.  NON-NUMERIC (BLANK)
204700* VALUES WHERE A COMPARISON IS NEEDED FAIL BY FALLING INTO THE
204800* BLANK LEG BELOW.
204900*****************************************************************
205000 2047-VALIDATE-PERCENT-DOWN-PAYMENT.
205100    IF WS-LOAN-PURPOSE = 6 OR WS-LOAN-PURPOSE = 7
205200       IF WS-PCT-DOWN-PMT-OWN-IS-BLANK
205300          MOVE 1 TO PF-FAIL (47)
205400          GO TO 2047-EXIT.
205500       IF WS-PCT-DOWN-PMT-OWN > 100
205600          MOVE 1 TO PF-FAIL (47)
205700          GO TO 2047-EXIT.
205800    IF WS-LOAN-PURPOSE = 1 OR WS-LOAN-PURPOSE = 2
205900    OR WS-LOAN-PURPOSE = 3 OR WS-LOAN-PURPOSE = 4
206000    OR WS-LOAN-PURPOSE = 8 OR WS-LOAN-PURPOSE = 9
206100       IF WS-PCT-DOWN-PMT-OWN-IS-BLANK
206200          MOVE 1 TO PF-FAIL (47)
206300          GO TO 2047-EXIT.
206400       IF WS-PCT-DOWN-PMT-OWN > 0
206500          MOVE 1 TO PF-FAIL (47).
206600 2047-EXIT.
206700    EXIT.
206800
206900*****************************************************************
207000* RULE 48 - VALIDATE-PERIODIC-CAP
207100* AN ARM NEEDS A CAP-UP; A FIXED-RATE LOAN SHOULD CARRY NO
207200* CAP-DOWN AT ALL.
207300* SETS PF-FAIL (48) -- LNV-RULE-TABLE CARRIES THE PREDICATE
207400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
207500* NAMED VALIDATE-PERIODIC-CAP.
207600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
207700* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
207800* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
207900*****************************************************************
208000 2048-VALIDATE-PERIODIC-CAP.
208100    IF WS-AMORT-TYPE = 2 AND WS-INIT-CAP-UP-IS-BLANK
208200       MOVE 1 TO PF-FAIL (48)
208300    ELSE
208400       IF WS-AMORT-TYPE = 1 AND NOT WS-INIT-CAP-DOWN-IS-BLANK
208500          MOVE 1 TO PF-FAIL (48).
208600
208700*****************************************************************
208800* RULE 49 - VALIDATE-PLEDGE-AMOUNT
208900* PLEDGED ASSETS MAY NOT EXCEED HALF THE APPRAISED VALUE.
209000* SETS PF-FAIL (49) -- LNV-RULE-TABLE CARRIES THE PREDICATE
209100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
209200* NAMED VALIDATE-PLEDGE-AMOUNT.
209300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
209400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
209500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
209600*****************************************************************
209700 2049-VALIDATE-PLEDGE-AMOUNT.
209800    COMPUTE WS-CALC-1 = WS-ORIG-APPR-VALUE * 0.5
209900    IF WS-ORIG-PLEDGED-ASSETS-IS-BLANK
210000    OR WS-ORIG-PLEDGED-ASSETS > WS-CALC-1
210100       MOVE 1 TO PF-FAIL (49).
210200
210300*****************************************************************
210400* RULE 50 - VALIDATE-PRINCIPAL-INTEREST
210500* RECOMPUTES THE STANDARD ANNUITY PAYMENT --
210600*   PMT = PV * R / (1 - (1+R)**(-N))   (R = 0: PV / N)
210700* WHERE R IS THE MONTHLY RATE AND N THE AMORTIZATION TERM IN
210800* MONTHS -- BY REPEATED MULTIPLICATION RATHER THAN A NEGATIVE
210900* EXPONENT (THIS SHOP'S COMPILER DOES NOT SUPPORT ONE ON **).
211000* FAILS IF THE ACTUAL PAYMENT IS BLANK/ZERO OR OFF BY MORE THAN
211100* 20 PERCENT OF THE EXPECTED FIGURE.
211200*****************************************************************
211300 2050-VALIDATE-PRINCIPAL-INTEREST.
211400    IF WS-CURR-PMT-DUE-IS-BLANK OR WS-CURR-PMT-DUE = 0
211500       MOVE 1 TO PF-FAIL (50)
211600       GO TO 2050-EXIT.
211700    IF WS-ORIG-AMORT-TERM-IS-BLANK OR WS-ORIG-AMORT-TERM = 0
211800       MOVE 1 TO PF-FAIL (50)
211900       GO TO 2050-EXIT.
212000    COMPUTE WS-CALC-PMT-RATE = WS-CURR-INT-RATE / 12.
212100    IF WS-CALC-PMT-RATE = 0
212200       COMPUTE WS-CALC-PMT-EXPECTED ROUNDED =
212300          WS-ORIG-LOAN-AMT / WS-ORIG-AMORT-TERM
212400       GO TO 2050-HAVE-EXPECTED.
212500    MOVE 1 TO WS-CALC-PMT-BASE.
212600    ADD WS-CALC-PMT-RATE TO WS-CALC-PMT-BASE.
212700    MOVE 1 TO WS-CALC-PMT-POWER.
212800    MOVE 1 TO WS-CALC-PMT-IX.
212900    PERFORM 2050-POWER-STEP THRU 2050-POWER-EXIT
213000       UNTIL WS-CALC-PMT-IX > WS-ORIG-AMORT-TERM.
213100    COMPUTE WS-CALC-PMT-EXPECTED ROUNDED =
213200       (WS-ORIG-LOAN-AMT * WS-CALC-PMT-RATE) /
213300       (1 - (1 / WS-CALC-PMT-POWER)).
213400 2050-HAVE-EXPECTED.
213500    COMPUTE WS-CALC-TOL = WS-CURR-PMT-DUE - WS-CALC-PMT-EXPECTED.
213600    IF WS-CALC-TOL < 0
213700       COMPUTE WS-CALC-TOL = WS-CALC-TOL * -1.
213800    IF WS-CALC-TOL > (WS-CALC-PMT-EXPECTED * 0.2)
213900       MOVE 1 TO PF-FAIL (50).
214000 2050-EXIT.
214100    EXIT.
214200
214300* ONE STEP OF THE (1+R)**N REPEATED-MULTIPLICATION LOOP FOR
214400* RULE 50 -- COMPOUNDS WS-CALC-PMT-POWER BY THE MONTHLY BASE.
214500 2050-POWER-STEP.
214600    COMPUTE WS-CALC-PMT-POWER =
214700       WS-CALC-PMT-POWER * WS-CALC-PMT-BASE.
214800    ADD 1 TO WS-CALC-PMT-IX.
214900 2050-POWER-EXIT.
215000    EXIT.
215100
215200*****************************************************************
215300* RULE 51 - VALIDATE-PREPAYMENT-PENALTY-CALC
215400* A HARD PENALTY (TYPE 1) MUST CARRY A CALCULATION METHOD.
215500* SETS PF-FAIL (51) -- LNV-RULE-TABLE CARRIES THE PREDICATE
215600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
215700* NAMED VALIDATE-PREPAYMENT-PENALTY-CALC.
215800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
215900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
216000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
216100*****************************************************************
216200 2051-VALIDATE-PREPAYMENT-PENALTY-CALC.
216300    IF WS-PREPMT-PENALTY-TYPE = 1
216400       IF WS-PREPMT-PENALTY-CALC = SPACES
216500          MOVE 1 TO PF-FAIL (51).
216600
216700*****************************************************************
216800* RULE 52 - VALIDATE-PREPAYMENT-PENALTY-TYPE
216900* A LOAN WITH A PENALTY TERM ON FILE MUST HAVE A TYPE CODE.
217000* SETS PF-FAIL (52) -- LNV-RULE-TABLE CARRIES THE PREDICATE
217100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
217200* NAMED VALIDATE-PREPAYMENT-PENALTY-TYPE.
217300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
217400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
217500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
217600*****************************************************************
217700 2052-VALIDATE-PREPAYMENT-PENALTY-TYPE.
217800    IF WS-PREPMT-PENALTY-TYPE = SPACES
217900    AND NOT WS-PREPMT-PENALTY-TERM-IS-BLANK
218000    AND WS-PREPMT-PENALTY-TERM NOT = 0
218100       MOVE 1 TO PF-FAIL (52).
218200
218300*****************************************************************
218400* RULE 53 - VALIDATE-PREPAYMENT-TERM
218500* ON AN ARM THE PENALTY TERM MUST BE ONE OF THE STANDARD
218600* SCHEDULE POINTS.
218700* SETS PF-FAIL (53) -- LNV-RULE-TABLE CARRIES THE PREDICATE
218800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
218900* NAMED VALIDATE-PREPAYMENT-TERM.
219000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
219100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
219200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
219300*****************************************************************
219400 2053-VALIDATE-PREPAYMENT-TERM.
219500    IF WS-AMORT-TYPE = 2
219600       IF WS-PREPMT-PENALTY-TERM-IS-BLANK
219700          OR (WS-PREPMT-PENALTY-TERM NOT = 12
219800          AND WS-PREPMT-PENALTY-TERM NOT = 18
219900          AND WS-PREPMT-PENALTY-TERM NOT = 24
220000          AND WS-PREPMT-PENALTY-TERM NOT = 36
220100          AND WS-PREPMT-PENALTY-TERM NOT = 48
220200          AND WS-PREPMT-PENALTY-TERM NOT = 60)
220300          MOVE 1 TO PF-FAIL (53).
220400
220500*****************************************************************
220600* RULE 54 - VALIDATE-PRIMARY-BORROWER-OTHER-INCOME
220700* FAIL IF PRIMARY BORROWER OTHER INCOME BLANK.
220800* SETS PF-FAIL (54) -- LNV-RULE-TABLE CARRIES THE PREDICATE
220900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
221000* NAMED VALIDATE-PRIMARY-BORROWER-OTHER-INCOME.
221100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
221200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
221300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
221400*****************************************************************
221500 2054-VALIDATE-PRIMARY-BORROWER-OTHER-INCOME.
221600    IF WS-PRIM-OTHER-INC-IS-BLANK
221700       MOVE 1 TO PF-FAIL (54).
221800
221900*****************************************************************
222000* RULE 55 - VALIDATE-INITIAL-PERIOD-CAP
222100* AN ARM NEEDS BOTH ITS FIRST-ADJUSTMENT CAP-UP AND CAP-DOWN.
222200* SETS PF-FAIL (55) -- LNV-RULE-TABLE CARRIES THE PREDICATE
222300* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
222400* NAMED VALIDATE-INITIAL-PERIOD-CAP.
222500* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
222600* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
222700* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
222800*****************************************************************
222900 2055-VALIDATE-INITIAL-PERIOD-CAP.
223000    IF WS-AMORT-TYPE = 2
223100       IF WS-INIT-CAP-DOWN-IS-BLANK OR WS-INIT-CAP-UP-IS-BLANK
223200          MOVE 1 TO PF-FAIL (55).
223300
223400*****************************************************************
223500* RULE 56 - VALIDATE-PROPERTY-TYPE
223600* FAIL IF PROPERTY TYPE BLANK.
223700* SETS PF-FAIL (56) -- LNV-RULE-TABLE CARRIES THE PREDICATE
223800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
223900* NAMED VALIDATE-PROPERTY-TYPE.
224000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
224100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
224200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
224300*****************************************************************
224400 2056-VALIDATE-PROPERTY-TYPE.
224500    IF WS-PROP-TYPE = SPACES
224600       MOVE 1 TO PF-FAIL (56).
224700
224800*****************************************************************
224900* RULE 57 - VALIDATE-ORIGINAL-APPRAISED-VALUE
225000* FAIL IF APPRAISED VALUE BLANK OR ZERO.
225100* SETS PF-FAIL (57) -- LNV-RULE-TABLE CARRIES THE PREDICATE
225200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
225300* NAMED VALIDATE-ORIGINAL-APPRAISED-VALUE.
225400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
225500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
225600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
225700*****************************************************************
225800 2057-VALIDATE-ORIGINAL-APPRAISED-VALUE.
225900    IF WS-ORIG-APPR-VALUE-IS-BLANK OR WS-ORIG-APPR-VALUE = 0
226000       MOVE 1 TO PF-FAIL (57).
226100
226200*****************************************************************
226300* RULE 58 - VALIDATE-SCHEDULED-UPB
226400* FAIL IF CURRENT BALANCE BLANK/ZERO OR HIGHER THAN THE
226500* ORIGINAL LOAN AMOUNT.
226600* SETS PF-FAIL (58) -- LNV-RULE-TABLE CARRIES THE PREDICATE
226700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
226800* NAMED VALIDATE-SCHEDULED-UPB.
226900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
227000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
227100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
227200*****************************************************************
227300 2058-VALIDATE-SCHEDULED-UPB.
227400    IF WS-CURR-LOAN-AMT-IS-BLANK OR WS-CURR-LOAN-AMT = 0
227500    OR WS-CURR-LOAN-AMT > WS-ORIG-LOAN-AMT
227600       MOVE 1 TO PF-FAIL (58).
227700
227800*****************************************************************
227900* RULE 59 - VALIDATE-PURPOSE-ID-VS-SALES-PRICE
228000* A PURCHASE (PURPOSE 6/7) MUST CARRY A SALES PRICE; ANY
228100* OTHER PURPOSE MUST NOT.
228200* SETS PF-FAIL (59) -- LNV-RULE-TABLE CARRIES THE PREDICATE
228300* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
228400* NAMED VALIDATE-PURPOSE-ID-VS-SALES-PRICE.
228500* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
228600* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
228700* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
228800*****************************************************************
228900 2059-VALIDATE-PURPOSE-ID-VS-SALES-PRICE.
229000    IF WS-LOAN-PURPOSE = 6 OR WS-LOAN-PURPOSE = 7
229100       IF WS-SALES-PRICE-IS-BLANK OR WS-SALES-PRICE = 0
229200          MOVE 1 TO PF-FAIL (59)
229300    ELSE
229400       IF NOT WS-SALES-PRICE-IS-BLANK AND WS-SALES-PRICE NOT = 0
229500          MOVE 1 TO PF-FAIL (59).
229600
229700*****************************************************************
229800* RULE 60 - VALIDATE-FIRST-RATE-ADJUSTMENT-FREQUENCY
229900* AN ARM'S INITIAL FIXED-RATE PERIOD MUST BE ONE OF THE
230000* STANDARD RESET POINTS.
230100* SETS PF-FAIL (60) -- LNV-RULE-TABLE CARRIES THE PREDICATE
230200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
230300* NAMED VALIDATE-FIRST-RATE-ADJUSTMENT-FREQUENCY.
230400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
230500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
230600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
230700*****************************************************************
230800 2060-VALIDATE-FIRST-RATE-ADJUSTMENT-FREQUENCY.
230900    IF WS-AMORT-TYPE = 2
231000       IF WS-INIT-FIXED-RATE-PER-IS-BLANK
231100          OR (WS-INIT-FIXED-RATE-PER NOT = 1
231200          AND WS-INIT-FIXED-RATE-PER NOT = 6
231300          AND WS-INIT-FIXED-RATE-PER NOT = 12
231400          AND WS-INIT-FIXED-RATE-PER NOT = 24
231500          AND WS-INIT-FIXED-RATE-PER NOT = 36
231600          AND WS-INIT-FIXED-RATE-PER NOT = 60
231700          AND WS-INIT-FIXED-RATE-PER NOT = 84
231800          AND WS-INIT-FIXED-RATE-PER NOT = 120)
231900          MOVE 1 TO PF-FAIL (60).
232000
232100*****************************************************************
232200* RULE 61 - VALIDATE-ROUNDING-FLAG
232300* AN ARM MUST CARRY A ROUNDING FLAG.
232400* SETS PF-FAIL (61) -- LNV-RULE-TABLE CARRIES THE PREDICATE
232500* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
232600* NAMED VALIDATE-ROUNDING-FLAG.
232700* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
232800* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
232900* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
233000*****************************************************************
233100 2061-VALIDATE-ROUNDING-FLAG.
233200    IF WS-AMORT-TYPE = 2 AND WS-ARM-ROUND-FLAG = SPACES
233300       MOVE 1 TO PF-FAIL (61).
233400
233500*****************************************************************
233600* RULE 62 - VALIDATE-ROUNDING-INTERVAL
233700* AN ARM MUST CARRY A ROUNDING FACTOR.
233800* SETS PF-FAIL (62) -- LNV-RULE-TABLE CARRIES THE PREDICATE
233900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
234000* NAMED VALIDATE-ROUNDING-INTERVAL.
234100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
234200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
234300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
234400*****************************************************************
234500 2062-VALIDATE-ROUNDING-INTERVAL.
234600    IF WS-AMORT-TYPE = 2 AND WS-ARM-ROUND-FACTOR-IS-BLANK
234700       MOVE 1 TO PF-FAIL (62).
234800
234900*****************************************************************
235000* RULE 63 - VALIDATE-SELF-EMPLOYED
235100* FAIL IF SELF-EMPLOYMENT FLAG BLANK OR NOT 0/1.
235200* SETS PF-FAIL (63) -- LNV-RULE-TABLE CARRIES THE PREDICATE
235300* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
235400* NAMED VALIDATE-SELF-EMPLOYED.
235500* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
235600* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
235700* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
235800*****************************************************************
235900 2063-VALIDATE-SELF-EMPLOYED.
236000    IF WS-SELF-EMP-FLAG-IS-BLANK
236100    OR (WS-SELF-EMP-FLAG NOT = 0 AND WS-SELF-EMP-FLAG NOT = 1)
236200       MOVE 1 TO PF-FAIL (63).
236300
236400*****************************************************************
236500* RULE 64 - VALIDATE-SELLER-LOAN-NUMBER
236600* FAIL IF THE LOAN NUMBER, TRAILING SPACES TRIMMED, RUNS FOUR
236700* CHARACTERS OR FEWER.  REFERENCE-MODIFICATION BACKS IN FROM
236800* THE RIGHT UNTIL A NON-SPACE CHARACTER IS FOUND.
236900*****************************************************************
237000 2064-VALIDATE-SELLER-LOAN-NUMBER.
237100    MOVE 15 TO WS-CALC-UC-IX.
237200    PERFORM 2064-TRIM-STEP THRU 2064-TRIM-EXIT
237300       UNTIL WS-CALC-UC-IX = 0
237400       OR WS-LOAN-NO (WS-CALC-UC-IX:1) NOT = SPACE.
237500    IF WS-CALC-UC-IX < 5
237600       MOVE 1 TO PF-FAIL (64).
237700 2064-EXIT.
237800    EXIT.
237900
238000* BACKS THE TRAILING-SPACE SCAN POINTER IN ONE POSITION FOR
238100* RULE 64 -- SEPARATE PARAGRAPH SO THE UNTIL TEST ABOVE CAN
238200* SHORT-CIRCUIT ON THE FIRST NON-SPACE BYTE.
238300 2064-TRIM-STEP.
238400    SUBTRACT 1 FROM WS-CALC-UC-IX.
238500 2064-TRIM-EXIT.
238600    EXIT.
238700
238800*****************************************************************
238900* RULE 65 - VALIDATE-SERVICING-FEE
239000* SERVICING FEE MUST FALL IN THE 5-50 BASIS POINT WINDOW.
239100* SETS PF-FAIL (65) -- LNV-RULE-TABLE CARRIES THE PREDICATE
239200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
239300* NAMED VALIDATE-SERVICING-FEE.
239400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
239500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
239600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
239700*****************************************************************
239800 2065-VALIDATE-SERVICING-FEE.
239900    IF WS-SERVICING-FEE-PCT-IS-BLANK OR WS-SERVICING-FEE-PCT = 0
240000    OR WS-SERVICING-FEE-PCT < 0.0005
240100    OR WS-SERVICING-FEE-PCT > 0.005
240200       MOVE 1 TO PF-FAIL (65).
240300
240400*****************************************************************
240500* RULE 66 - VALIDATE-STATE
240600* FAIL IF STATE BLANK OR NOT EXACTLY TWO CHARACTERS.
240700* SETS PF-FAIL (66) -- LNV-RULE-TABLE CARRIES THE PREDICATE
240800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
240900* NAMED VALIDATE-STATE.
241000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
241100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
241200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
241300*****************************************************************
241400 2066-VALIDATE-STATE.
241500    IF WS-PROP-STATE = SPACES
241600    OR WS-PROP-STATE (1:1) = SPACE
241700    OR WS-PROP-STATE (2:1) = SPACE
241800       MOVE 1 TO PF-FAIL (66).
241900
242000*****************************************************************
242100* RULE 67 - VALIDATE-TOTAL-INCOME
242200* EXPECTED TOTAL INCOME IS THE SUM OF ALL FOUR WAGE/OTHER
242300* COMPONENTS (BLANK COMPONENTS COUNT AS ZERO).  FAILS IF THE
242400* ABSOLUTE DIFFERENCE FROM THE REPORTED TOTAL IS HALF A DOLLAR
242500* OR MORE, OR THE REPORTED TOTAL IS BLANK.
242600*****************************************************************
242700 2067-VALIDATE-TOTAL-INCOME.
242800    IF WS-ALL-TOTAL-INC-IS-BLANK
242900       MOVE 1 TO PF-FAIL (67)
243000       GO TO 2067-EXIT.
243100    MOVE 0 TO WS-CALC-1.
243200    IF NOT WS-PRIM-WAGE-INC-IS-BLANK
243300       ADD WS-PRIM-WAGE-INC TO WS-CALC-1.
243400    IF NOT WS-COBORR-WAGE-INC-IS-BLANK
243500       ADD WS-COBORR-WAGE-INC TO WS-CALC-1.
243600    IF NOT WS-PRIM-OTHER-INC-IS-BLANK
243700       ADD WS-PRIM-OTHER-INC TO WS-CALC-1.
243800    IF NOT WS-COBORR-OTHER-INC-IS-BLANK
243900       ADD WS-COBORR-OTHER-INC TO WS-CALC-1.
244000    COMPUTE WS-CALC-TOL = WS-CALC-1 - WS-ALL-TOTAL-INC.
244100    IF WS-CALC-TOL < 0
244200       COMPUTE WS-CALC-TOL = WS-CALC-TOL * -1.
244300    IF WS-CALC-TOL >= 0.5
244400       MOVE 1 TO PF-FAIL (67).
244500 2067-EXIT.
244600    EXIT.
244700
244800*****************************************************************
244900* RULE 68 - VALIDATE-TOTAL-NUMBER-OF-BORROWERS
245000* FAIL IF TOTAL BORROWERS BLANK OR LESS THAN ONE.
245100* SETS PF-FAIL (68) -- LNV-RULE-TABLE CARRIES THE PREDICATE
245200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
245300* NAMED VALIDATE-TOTAL-NUMBER-OF-BORROWERS.
245400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
245500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
245600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
245700*****************************************************************
245800 2068-VALIDATE-TOTAL-NUMBER-OF-BORROWERS.
245900    IF WS-TOT-BORROWERS-IS-BLANK OR WS-TOT-BORROWERS < 1
246000       MOVE 1 TO PF-FAIL (68).
246100
246200*****************************************************************
246300* RULE 69 - VALIDATE-UPB
246400* FAIL IF CURRENT LOAN AMOUNT BLANK.
246500* SETS PF-FAIL (69) -- LNV-RULE-TABLE CARRIES THE PREDICATE
246600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
246700* NAMED VALIDATE-UPB.
246800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
246900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
247000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
247100*****************************************************************
247200 2069-VALIDATE-UPB.
247300    IF WS-CURR-LOAN-AMT-IS-BLANK
247400       MOVE 1 TO PF-FAIL (69).
247500
247600*****************************************************************
247700* RULE 70 - VALIDATE-LIQUID-RESERVES
247800* A CLOSED-END SECOND CAN CARRY ZERO RESERVES; ANY OTHER LOAN
247900* TYPE MUST SHOW SOME.  1400-COERCE-ALL-FIELDS FOLDS THE LOAN-
248000* TYPE TEXT TO UPPERCASE AT COERCION TIME, SO INSPECT ... TALLYING
248100* CAN TEST THE SUBSTRING DIRECTLY REGARDLESS OF TAPE CASE.
248200*****************************************************************
248300 2070-VALIDATE-LIQUID-RESERVES.
248400    MOVE 0 TO WS-CALC-TALLY.
248500    INSPECT WS-LOAN-TYPE-LS TALLYING WS-CALC-TALLY
248600       FOR ALL 'CLOSED END SECOND'.
248700    IF (WS-LIQUID-RESERVES-IS-BLANK OR WS-LIQUID-RESERVES = 0)
248800    AND WS-CALC-TALLY = 0
248900       MOVE 1 TO PF-FAIL (70).
249000*****************************************************************
249100* RULE 71 - VALIDATE-ZIP-CODE
249200* FAIL IF POSTAL CODE BLANK OR NOT EXACTLY FIVE CHARACTERS
249300* (THE TAPE FIELD IS NINE WIDE TO ALLOW ZIP+4, SO A SHORT
249400* FIVE-DIGIT CODE LEAVES THE LAST FOUR BYTES AS SPACES).
249500* SETS PF-FAIL (71) -- LNV-RULE-TABLE CARRIES THE PREDICATE
249600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
249700* NAMED VALIDATE-ZIP-CODE.
249800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
249900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
250000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
250100*****************************************************************
250200 2071-VALIDATE-ZIP-CODE.
250300    IF WS-POSTAL-CODE = SPACES
250400    OR WS-POSTAL-CODE (6:1) NOT = SPACE
250500       MOVE 1 TO PF-FAIL (71).
250600
250700*****************************************************************
250800* RULE 72 - VALIDATE-BORROWER-YEARS-IN-INDUSTRY
250900* FAIL IF YEARS IN INDUSTRY BLANK.
251000* SETS PF-FAIL (72) -- LNV-RULE-TABLE CARRIES THE PREDICATE
251100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
251200* NAMED VALIDATE-BORROWER-YEARS-IN-INDUSTRY.
251300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
251400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
251500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
251600*****************************************************************
251700 2072-VALIDATE-BORROWER-YEARS-IN-INDUSTRY.
251800    IF WS-YRS-INDUSTRY-BORR-IS-BLANK
251900       MOVE 1 TO PF-FAIL (72).
252000
252100*****************************************************************
252200* RULE 73 - VALIDATE-ORIGINAL-PRICE
252300* FAIL IF APPRAISED VALUE BLANK.
252400* SETS PF-FAIL (73) -- LNV-RULE-TABLE CARRIES THE PREDICATE
252500* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
252600* NAMED VALIDATE-ORIGINAL-PRICE.
252700* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
252800* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
252900* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
253000*****************************************************************
253100 2073-VALIDATE-ORIGINAL-PRICE.
253200    IF WS-ORIG-APPR-VALUE-IS-BLANK
253300       MOVE 1 TO PF-FAIL (73).
253400
253500*****************************************************************
253600* RULE 74 - VALIDATE-ALL-BORROWER-TOTAL-INCOME
253700* FAIL IF TOTAL INCOME BLANK OR NOT POSITIVE.
253800* SETS PF-FAIL (74) -- LNV-RULE-TABLE CARRIES THE PREDICATE
253900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
254000* NAMED VALIDATE-ALL-BORROWER-TOTAL-INCOME.
254100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
254200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
254300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
254400*****************************************************************
254500 2074-VALIDATE-ALL-BORROWER-TOTAL-INCOME.
254600    IF WS-ALL-TOTAL-INC-IS-BLANK OR WS-ALL-TOTAL-INC NOT > 0
254700       MOVE 1 TO PF-FAIL (74).
254800
254900*****************************************************************
255000* RULE 75 - VALIDATE-ALL-BORROWER-WAGE-INCOME
255100* EXPECTED WAGE INCOME IS PRIMARY PLUS CO-BORROWER WAGE (BLANKS
255200* COUNT AS ZERO); FAILS IF THE REPORTED FIGURE IS BLANK OR
255300* DIFFERS BY MORE THAN A DOLLAR.
255400*****************************************************************
255500 2075-VALIDATE-ALL-BORROWER-WAGE-INCOME.
255600    IF WS-ALL-WAGE-INC-IS-BLANK
255700       MOVE 1 TO PF-FAIL (75)
255800       GO TO 2075-EXIT.
255900    MOVE 0 TO WS-CALC-1.
256000    IF NOT WS-PRIM-WAGE-INC-IS-BLANK
256100       ADD WS-PRIM-WAGE-INC TO WS-CALC-1.
256200    IF NOT WS-COBORR-WAGE-INC-IS-BLANK
256300       ADD WS-COBORR-WAGE-INC TO WS-CALC-1.
256400    COMPUTE WS-CALC-TOL = WS-CALC-1 - WS-ALL-WAGE-INC.
256500    IF WS-CALC-TOL < 0
256600       COMPUTE WS-CALC-TOL = WS-CALC-TOL * -1.
256700    IF WS-CALC-TOL > 1
256800       MOVE 1 TO PF-FAIL (75).
256900 2075-EXIT.
257000    EXIT.
257100
257200*****************************************************************
257300* RULE 76 - VALIDATE-BORROWER-INCOME-VERIFICATION
257400* FAIL IF BORROWER INCOME VERIFICATION BLANK.
257500* SETS PF-FAIL (76) -- LNV-RULE-TABLE CARRIES THE PREDICATE
257600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
257700* NAMED VALIDATE-BORROWER-INCOME-VERIFICATION.
257800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
257900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
258000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
258100*****************************************************************
258200 2076-VALIDATE-BORROWER-INCOME-VERIFICATION.
258300    IF WS-BORR-INC-VERIF-IS-BLANK
258400       MOVE 1 TO PF-FAIL (76).
258500
258600*****************************************************************
258700* RULE 77 - VALIDATE-BORROWER-EMPLOYMENT-VERIFICATION
258800* FAIL IF BORROWER EMPLOYMENT VERIFICATION BLANK.
258900* SETS PF-FAIL (77) -- LNV-RULE-TABLE CARRIES THE PREDICATE
259000* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
259100* NAMED VALIDATE-BORROWER-EMPLOYMENT-VERIFICATION.
259200* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
259300* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
259400* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
259500*****************************************************************
259600 2077-VALIDATE-BORROWER-EMPLOYMENT-VERIFICATION.
259700    IF WS-BORR-EMP-VERIF-IS-BLANK
259800       MOVE 1 TO PF-FAIL (77).
259900
260000*****************************************************************
260100* RULE 78 - VALIDATE-BORROWER-ASSET-VERIFICATION
260200* FAIL IF BORROWER ASSET VERIFICATION BLANK.
260300* SETS PF-FAIL (78) -- LNV-RULE-TABLE CARRIES THE PREDICATE
260400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
260500* NAMED VALIDATE-BORROWER-ASSET-VERIFICATION.
260600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
260700* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
260800* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
260900*****************************************************************
261000 2078-VALIDATE-BORROWER-ASSET-VERIFICATION.
261100    IF WS-BORR-ASSET-VERIF-IS-BLANK
261200       MOVE 1 TO PF-FAIL (78).
261300
261400*****************************************************************
261500* RULE 79 - VALIDATE-JUNIOR-DRAWN-AMOUNT
261600* THE DRAWN AMOUNT ON A JUNIOR LIEN CANNOT EXCEED ITS
261700* COMMITTED BALANCE.
261800* SETS PF-FAIL (79) -- LNV-RULE-TABLE CARRIES THE PREDICATE
261900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
262000* NAMED VALIDATE-JUNIOR-DRAWN-AMOUNT.
262100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
262200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
262300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
262400*****************************************************************
262500 2079-VALIDATE-JUNIOR-DRAWN-AMOUNT.
262600    IF WS-JR-MTG-DRAWN-AMT-IS-BLANK OR WS-JR-MTG-BAL-IS-BLANK
262700       MOVE 1 TO PF-FAIL (79)
262800    ELSE
262900       IF WS-JR-MTG-DRAWN-AMT > WS-JR-MTG-BAL
263000          MOVE 1 TO PF-FAIL (79).
263100
263200*****************************************************************
263300* RULE 80 - VALIDATE-TOTAL-INCOME-NEGATIVE
263400* FAIL ONLY IF TOTAL INCOME IS ACTUALLY NEGATIVE -- A BLANK
263500* FIGURE COUNTS AS ZERO AND PASSES THIS EDIT.
263600* SETS PF-FAIL (80) -- LNV-RULE-TABLE CARRIES THE PREDICATE
263700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
263800* NAMED VALIDATE-TOTAL-INCOME-NEGATIVE.
263900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
264000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
264100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
264200*****************************************************************
264300 2080-VALIDATE-TOTAL-INCOME-NEGATIVE.
264400    IF NOT WS-ALL-TOTAL-INC-IS-BLANK AND WS-ALL-TOTAL-INC < 0
264500       MOVE 1 TO PF-FAIL (80).
264600
264700*****************************************************************
264800* RULE 81 - VALIDATE-BORROWER-EMPLOYMENT-GT-INDUSTRY
264900* TIME IN THE CURRENT JOB CANNOT EXCEED TIME IN THE INDUSTRY.
265000* SETS PF-FAIL (81) -- LNV-RULE-TABLE CARRIES THE PREDICATE
265100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
265200* NAMED VALIDATE-BORROWER-EMPLOYMENT-GT-INDUSTRY.
265300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
265400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
265500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
265600*****************************************************************
265700 2081-VALIDATE-BORROWER-EMPLOYMENT-GT-INDUSTRY.
265800    IF WS-EMP-LEN-BORR-IS-BLANK OR WS-YRS-INDUSTRY-BORR-IS-BLANK
265900       MOVE 1 TO PF-FAIL (81)
266000    ELSE
266100       IF WS-EMP-LEN-BORR > WS-YRS-INDUSTRY-BORR
266200          MOVE 1 TO PF-FAIL (81).
266300
266400*****************************************************************
266500* RULE 82 - VALIDATE-COBORROWER-EMPLOYMENT-GT-INDUSTRY
266600* SAME EDIT AS 81, CO-BORROWER SIDE.
266700* SETS PF-FAIL (82) -- LNV-RULE-TABLE CARRIES THE PREDICATE
266800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
266900* NAMED VALIDATE-COBORROWER-EMPLOYMENT-GT-INDUSTRY.
267000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
267100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
267200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
267300*****************************************************************
267400 2082-VALIDATE-COBORROWER-EMPLOYMENT-GT-INDUSTRY.
267500    IF WS-EMP-LEN-COBORR-IS-BLANK
267600    OR WS-YRS-INDUSTRY-COBORR-IS-BLANK
267700       MOVE 1 TO PF-FAIL (82)
267800    ELSE
267900       IF WS-EMP-LEN-COBORR > WS-YRS-INDUSTRY-COBORR
268000          MOVE 1 TO PF-FAIL (82).
268100
268200*****************************************************************
268300* RULE 83 - VALIDATE-APPLICATION-DATE
268400* FAIL IF THE APPLICATION-RECEIVED DATE IS BLANK, POST-DATES
268500* ORIGINATION, OR IS OVER TEN YEARS OLD AGAINST THE RUN DATE.
268600*****************************************************************
268700 2083-VALIDATE-APPLICATION-DATE.
268800    IF WS-APPL-RECD-DATE-IS-BLANK
268900       MOVE 1 TO PF-FAIL (83)
269000       GO TO 2083-EXIT.
269100    IF WS-APPL-RECD-DATE > WS-ORIGINATION-DATE
269200       MOVE 1 TO PF-FAIL (83)
269300       GO TO 2083-EXIT.
269400    IF (WS-RUN-YYYY - WS-APPL-RECD-DATE-YY) > 10
269500       MOVE 1 TO PF-FAIL (83).
269600 2083-EXIT.
269700    EXIT.
269800
269900*****************************************************************
270000* RULE 84 - VALIDATE-OLTV-HIGH-FOR-NONSELECT
270100* A CLTV OVER 90 PERCENT IS ONLY ALLOWED ON THE SELECT 90 30
270200* YR PROGRAM.
270300*****************************************************************
270400 2084-VALIDATE-OLTV-HIGH-FOR-NONSELECT.
270500    IF WS-ORIG-CLTV-IS-BLANK
270600       MOVE 1 TO PF-FAIL (84)
270700       GO TO 2084-EXIT.
270800    IF WS-ORIG-CLTV > 0.90
270900       MOVE 0 TO WS-CALC-TALLY
271000       INSPECT WS-LOAN-TYPE-LS TALLYING WS-CALC-TALLY
271100          FOR ALL 'SELECT 90 30 YR'
271200       IF WS-CALC-TALLY = 0
271300          MOVE 1 TO PF-FAIL (84).
271400 2084-EXIT.
271500    EXIT.
271600
271700*****************************************************************
271800* RULE 85 - VALIDATE-LARGE-CASH-OUT
271900* CASH OUT CANNOT EXCEED THE ORIGINAL LOAN AMOUNT.
272000* SETS PF-FAIL (85) -- LNV-RULE-TABLE CARRIES THE PREDICATE
272100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
272200* NAMED VALIDATE-LARGE-CASH-OUT.
272300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
272400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
272500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
272600*****************************************************************
272700 2085-VALIDATE-LARGE-CASH-OUT.
272800    IF WS-CASH-OUT-AMT-IS-BLANK OR WS-ORIG-LOAN-AMT-IS-BLANK
272900       MOVE 1 TO PF-FAIL (85)
273000    ELSE
273100       IF WS-CASH-OUT-AMT > WS-ORIG-LOAN-AMT
273200          MOVE 1 TO PF-FAIL (85).
273300
273400*****************************************************************
273500* RULE 86 - VALIDATE-BROKER-INDICATOR
273600* A BROKER-CHANNEL LOAN (CHANNEL 2) MUST NAME ITS BROKER.
273700* SETS PF-FAIL (86) -- LNV-RULE-TABLE CARRIES THE PREDICATE
273800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
273900* NAMED VALIDATE-BROKER-INDICATOR.
274000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
274100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
274200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
274300*****************************************************************
274400 2086-VALIDATE-BROKER-INDICATOR.
274500    IF WS-CHANNEL = 2 AND WS-BROKER-IND = SPACES
274600       MOVE 1 TO PF-FAIL (86).
274700
274800*****************************************************************
274900* RULE 87 - VALIDATE-MISSING-EMPLOYMENT-BOTH-BORROWERS
275000* ON A TWO-BORROWER LOAN, IF NEITHER EMPLOYMENT LENGTH IS ON
275100* FILE AND EITHER VERIFICATION CODE READS 'COULD NOT VERIFY'
275200* (3), THE LOAN FAILS.
275300*****************************************************************
275400 2087-VALIDATE-MISSING-EMPLOYMENT-BOTH-BORROWERS.
275500    IF WS-BORR-EMP-VERIF-IS-BLANK OR WS-COBORR-EMP-VERIF-IS-BLANK
275600       MOVE 1 TO PF-FAIL (87)
275700       GO TO 2087-EXIT.
275800    IF WS-TOT-BORROWERS >= 2
275900       AND (WS-EMP-LEN-BORR-IS-BLANK OR WS-EMP-LEN-BORR = 0)
276000       AND (WS-EMP-LEN-COBORR-IS-BLANK OR WS-EMP-LEN-COBORR = 0)
276100       AND (WS-BORR-EMP-VERIF = 3 OR WS-COBORR-EMP-VERIF = 3)
276200       MOVE 1 TO PF-FAIL (87).
276300 2087-EXIT.
276400    EXIT.
276500
276600*****************************************************************
276700* RULE 88 - VALIDATE-YEARS-IN-HOME
276800* NOT REQUIRED ON PURCHASES/CONSTRUCTION (PURPOSE 6/7/10) OR
276900* ON AN INVESTMENT PROPERTY (OCCUPANCY 2); OTHERWISE MUST BE
277000* ON FILE AND NOT NEGATIVE.
277100*****************************************************************
277200 2088-VALIDATE-YEARS-IN-HOME.
277300    IF WS-LOAN-PURPOSE-IS-BLANK OR WS-OCCUPANCY-IS-BLANK
277400       MOVE 1 TO PF-FAIL (88)
277500       GO TO 2088-EXIT.
277600    IF WS-LOAN-PURPOSE NOT = 6 AND WS-LOAN-PURPOSE NOT = 7
277700    AND WS-LOAN-PURPOSE NOT = 10
277800    AND (WS-YRS-IN-HOME-IS-BLANK OR WS-YRS-IN-HOME < 0)
277900    AND WS-OCCUPANCY NOT = 2
278000       MOVE 1 TO PF-FAIL (88).
278100 2088-EXIT.
278200    EXIT.
278300
278400*****************************************************************
278500* RULE 89 - VALIDATE-REVIEW-TYPE
278600* A GENERIC 'PURCHASE REVIEW' TAG IS TREATED AS NO REVIEW
278700* TYPE AT ALL, THE SAME AS A BLANK FIELD.
278800* SETS PF-FAIL (89) -- LNV-RULE-TABLE CARRIES THE PREDICATE
278900* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
279000* NAMED VALIDATE-REVIEW-TYPE.
279100* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
279200* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
279300* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
279400*****************************************************************
279500 2089-VALIDATE-REVIEW-TYPE.
279600    IF WS-DD-REVIEW-TYPE = SPACES
279700    OR WS-DD-REVIEW-TYPE = 'PURCHASE REVIEW'
279800       MOVE 1 TO PF-FAIL (89).
279900
280000*****************************************************************
280100* RULE 90 - VALIDATE-NEGATIVE-RESERVES
280200* FAIL IF RESERVES ARE NEGATIVE; A BLANK FIGURE ALSO FAILS.
280300* SETS PF-FAIL (90) -- LNV-RULE-TABLE CARRIES THE PREDICATE
280400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
280500* NAMED VALIDATE-NEGATIVE-RESERVES.
280600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
280700* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
280800* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
280900*****************************************************************
281000 2090-VALIDATE-NEGATIVE-RESERVES.
281100    IF WS-LIQUID-RESERVES-IS-BLANK OR WS-LIQUID-RESERVES < 0
281200       MOVE 1 TO PF-FAIL (90).
281300
281400*****************************************************************
281500* RULE 91 - VALIDATE-APOR-SAFE-HARBOR
281600* ABILITY-TO-REPAY / QUALIFIED-MORTGAGE STATUS DEPENDS ON WHEN
281700* THE APPLICATION WAS TAKEN.  DATES BEFORE 2014-01-10 OR THAT
281800* WILL NOT PARSE FAIL OUTRIGHT; THE 2014-01-10/2021-06-30
281900* WINDOW REQUIRES A SAFE HARBOR TAG, 2021-07-01 FORWARD
282000* REQUIRES AN APOR TAG.
282100*****************************************************************
282200 2091-VALIDATE-APOR-SAFE-HARBOR.
282300    IF WS-APPL-RECD-DATE-IS-BLANK
282400       MOVE 1 TO PF-FAIL (91)
282500       GO TO 2091-EXIT.
282600    IF WS-APPL-RECD-DATE < 20140110
282700       MOVE 1 TO PF-FAIL (91)
282800       GO TO 2091-EXIT.
282900    MOVE 0 TO WS-CALC-TALLY.
283000    IF WS-APPL-RECD-DATE >= 20210701
283100       INSPECT WS-ATRQM-STATUS TALLYING WS-CALC-TALLY
283200          FOR ALL 'APOR'
283300       IF WS-CALC-TALLY = 0
283400          MOVE 1 TO PF-FAIL (91)
283500          GO TO 2091-EXIT.
283600    INSPECT WS-ATRQM-STATUS TALLYING WS-CALC-TALLY
283700       FOR ALL 'SAFE HARBOR'
283800    IF WS-CALC-TALLY = 0
283900       MOVE 1 TO PF-FAIL (91).
284000 2091-EXIT.
284100    EXIT.
284200
284300*****************************************************************
284400* RULE 92 - VALIDATE-PROPERTY-ADDRESS
284500* FAIL IF PROPERTY ADDRESS BLANK.
284600* SETS PF-FAIL (92) -- LNV-RULE-TABLE CARRIES THE PREDICATE
284700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
284800* NAMED VALIDATE-PROPERTY-ADDRESS.
284900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
285000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
285100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
285200*****************************************************************
285300 2092-VALIDATE-PROPERTY-ADDRESS.
285400    IF WS-PROP-ADDRESS = SPACES
285500       MOVE 1 TO PF-FAIL (92).
285600
285700*****************************************************************
285800* RULE 93 - VALIDATE-SELLER-LOAN-NUMBER-FIELD
285900* FAIL IF SELLER LOAN NUMBER BLANK.
286000* SETS PF-FAIL (93) -- LNV-RULE-TABLE CARRIES THE PREDICATE
286100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
286200* NAMED VALIDATE-SELLER-LOAN-NUMBER-FIELD.
286300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
286400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
286500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
286600*****************************************************************
286700 2093-VALIDATE-SELLER-LOAN-NUMBER-FIELD.
286800    IF WS-SELLER-LOAN-NO = SPACES
286900       MOVE 1 TO PF-FAIL (93).
287000
287100*****************************************************************
287200* RULE 94 - VALIDATE-LIEN-POSITION-VS-LOAN-TYPE
287300* A SECOND-LIEN LOAN'S PRODUCT NAME MUST SAY 'SECOND'.
287400*****************************************************************
287500 2094-VALIDATE-LIEN-POSITION-VS-LOAN-TYPE.
287600    IF WS-LIEN-POSITION = 2
287700       MOVE 0 TO WS-CALC-TALLY
287800       INSPECT WS-LOAN-TYPE-LS TALLYING WS-CALC-TALLY
287900          FOR ALL 'SECOND'
288000       IF WS-CALC-TALLY = 0
288100          MOVE 1 TO PF-FAIL (94).
288200
288300*****************************************************************
288400* RULE 95 - VALIDATE-FIRST-PAYMENT-BEFORE-MATURITY
288500* THE FIRST PAYMENT MUST FALL BEFORE THE MATURITY DATE.
288600* SETS PF-FAIL (95) -- LNV-RULE-TABLE CARRIES THE PREDICATE
288700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
288800* NAMED VALIDATE-FIRST-PAYMENT-BEFORE-MATURITY.
288900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
289000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
289100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
289200*****************************************************************
289300 2095-VALIDATE-FIRST-PAYMENT-BEFORE-MATURITY.
289400    IF WS-FIRST-PMT-DATE-IS-BLANK OR WS-MATURITY-DATE-IS-BLANK
289500       MOVE 1 TO PF-FAIL (95)
289600    ELSE
289700       IF WS-FIRST-PMT-DATE > WS-MATURITY-DATE
289800          MOVE 1 TO PF-FAIL (95).
289900
290000*****************************************************************
290100* RULE 96 - VALIDATE-NEGATIVE-INCOMES
290200* NONE OF THE SIX INCOME FIELDS MAY BE NEGATIVE WHEN PRESENT.
290300*****************************************************************
290400 2096-VALIDATE-NEGATIVE-INCOMES.
290500    IF (NOT WS-PRIM-WAGE-INC-IS-BLANK AND WS-PRIM-WAGE-INC < 0)
290600    OR (NOT WS-COBORR-WAGE-INC-IS-BLANK AND WS-COBORR-WAGE-INC < 0)
290700    OR (NOT WS-PRIM-OTHER-INC-IS-BLANK AND WS-PRIM-OTHER-INC < 0)
290800    OR (NOT WS-COBORR-OTHER-INC-IS-BLANK
290900       AND WS-COBORR-OTHER-INC < 0)
291000    OR (NOT WS-ALL-WAGE-INC-IS-BLANK AND WS-ALL-WAGE-INC < 0)
291100    OR (NOT WS-ALL-TOTAL-INC-IS-BLANK AND WS-ALL-TOTAL-INC < 0)
291200       MOVE 1 TO PF-FAIL (96).
291300
291400*****************************************************************
291500* RULE 97 - VALIDATE-CURRENT-GT-ORIGINAL-BALANCE
291600* CURRENT BALANCE CANNOT EXCEED THE ORIGINAL LOAN AMOUNT.
291700* SETS PF-FAIL (97) -- LNV-RULE-TABLE CARRIES THE PREDICATE
291800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
291900* NAMED VALIDATE-CURRENT-GT-ORIGINAL-BALANCE.
292000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
292100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
292200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
292300*****************************************************************
292400 2097-VALIDATE-CURRENT-GT-ORIGINAL-BALANCE.
292500    IF WS-CURR-LOAN-AMT-IS-BLANK OR WS-ORIG-LOAN-AMT-IS-BLANK
292600       MOVE 1 TO PF-FAIL (97)
292700    ELSE
292800       IF WS-CURR-LOAN-AMT > WS-ORIG-LOAN-AMT
292900          MOVE 1 TO PF-FAIL (97).
293000
293100*****************************************************************
293200* RULE 98 - VALIDATE-AGE-ZERO-CURRENT-BALANCE-DIFF
293300* AGE = ORIGINAL AMORTIZATION TERM MINUS THE CALENDAR MONTHS
293400* BETWEEN MATURITY AND INTEREST-PAID-THROUGH.  WHEN THAT AGE
293500* COMES OUT TO ZERO THE LOAN SHOULD NOT HAVE PAID DOWN AT ALL
293600* -- CURRENT BALANCE MUST STILL EQUAL THE ORIGINAL.
293700*****************************************************************
293800 2098-VALIDATE-AGE-ZERO-CURRENT-BALANCE-DIFF.
293900    IF WS-ORIG-AMORT-TERM-IS-BLANK OR WS-MATURITY-DATE-IS-BLANK
294000    OR WS-INT-PAID-THRU-DATE-IS-BLANK
294100       MOVE 1 TO PF-FAIL (98)
294200       GO TO 2098-EXIT.
294300    MOVE WS-MATURITY-DATE TO WS-CALC-DATE-A.
294400    MOVE WS-INT-PAID-THRU-DATE TO WS-CALC-DATE-B.
294500    PERFORM 1600-CALC-MONTHS-BETWEEN.
294600    COMPUTE WS-CALC-1 = WS-ORIG-AMORT-TERM - WS-CALC-MONTHS.
294700    IF WS-CALC-1 = 0
294800       IF WS-CURR-LOAN-AMT NOT = WS-ORIG-LOAN-AMT
294900          MOVE 1 TO PF-FAIL (98).
295000 2098-EXIT.
295100    EXIT.
295200
295300*****************************************************************
295400* RULE 99 - VALIDATE-MARGIN-LESS-THAN-FLOOR
295500* GROSS MARGIN CANNOT UNDERCUT THE LIFETIME FLOOR.
295600* SETS PF-FAIL (99) -- LNV-RULE-TABLE CARRIES THE PREDICATE
295700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
295800* NAMED VALIDATE-MARGIN-LESS-THAN-FLOOR.
295900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
296000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
296100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
296200*****************************************************************
296300 2099-VALIDATE-MARGIN-LESS-THAN-FLOOR.
296400    IF WS-GROSS-MARGIN-IS-BLANK OR WS-LIFE-MIN-RATE-IS-BLANK
296500       MOVE 1 TO PF-FAIL (99)
296600    ELSE
296700       IF WS-GROSS-MARGIN < WS-LIFE-MIN-RATE
296800          MOVE 1 TO PF-FAIL (99).
296900
297000*****************************************************************
297100* RULE 100 - VALIDATE-AMORT-TERM-GT-TERM-TO-MATURITY
297200* THE AMORTIZATION SCHEDULE CANNOT RUN LONGER THAN THE TERM
297300* TO MATURITY.
297400* SETS PF-FAIL (100) -- LNV-RULE-TABLE CARRIES THE PREDICATE
297500* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
297600* NAMED VALIDATE-AMORT-TERM-GT-TERM-TO-MATURITY.
297700* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
297800* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
297900* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
298000*****************************************************************
298100 2100-VALIDATE-AMORT-TERM-GT-TERM-TO-MATURITY.
298200    IF WS-ORIG-AMORT-TERM-IS-BLANK OR WS-ORIG-TERM-IS-BLANK
298300       MOVE 1 TO PF-FAIL (100)
298400    ELSE
298500       IF WS-ORIG-AMORT-TERM > WS-ORIG-TERM
298600          MOVE 1 TO PF-FAIL (100).
298700
298800*****************************************************************
298900* RULE 101 - VALIDATE-MISSING-SUBSEQUENT-PAYMENT-RESET
299000* AN ARM MUST CARRY A SUBSEQUENT RESET PERIOD.
299100* SETS PF-FAIL (101) -- LNV-RULE-TABLE CARRIES THE PREDICATE
299200* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
299300* NAMED VALIDATE-MISSING-SUBSEQUENT-PAYMENT-RESET.
299400* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
299500* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
299600* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
299700*****************************************************************
299800 2101-VALIDATE-MISSING-SUBSEQUENT-PAYMENT-RESET.
299900    IF WS-AMORT-TYPE = 2
300000       IF WS-SUBSEQ-RESET-PER-IS-BLANK OR WS-SUBSEQ-RESET-PER = 0
300100          MOVE 1 TO PF-FAIL (101).
300200
300300*****************************************************************
300400* RULE 102 - VALIDATE-SALES-PRICE-INCORRECT-PURPOSE
300500* A SALES PRICE ON FILE IMPLIES A PURCHASE (PURPOSE 6/7).
300600* SETS PF-FAIL (102) -- LNV-RULE-TABLE CARRIES THE PREDICATE
300700* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
300800* NAMED VALIDATE-SALES-PRICE-INCORRECT-PURPOSE.
300900* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
301000* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
301100* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
301200*****************************************************************
301300 2102-VALIDATE-SALES-PRICE-INCORRECT-PURPOSE.
301400    IF WS-SALES-PRICE-IS-BLANK
301500       MOVE 1 TO PF-FAIL (102)
301600    ELSE
301700       IF WS-SALES-PRICE > 0
301800          AND WS-LOAN-PURPOSE NOT = 6 AND WS-LOAN-PURPOSE NOT = 7
301900          MOVE 1 TO PF-FAIL (102).
302000
302100*****************************************************************
302200* RULE 103 - VALIDATE-TI-PAYMENT
302300* ESCROWED LOANS (ESCROW INDICATOR NOT 0 OR 99) MUST CARRY
302400* A TAX-AND-INSURANCE PAYMENT AMOUNT.
302500* SETS PF-FAIL (103) -- LNV-RULE-TABLE CARRIES THE PREDICATE
302600* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
302700* NAMED VALIDATE-TI-PAYMENT.
302800* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
302900* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
303000* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
303100*****************************************************************
303200 2103-VALIDATE-TI-PAYMENT.
303300    IF (WS-CURR-OTHER-PMT-IS-BLANK OR WS-CURR-OTHER-PMT = 0)
303400    AND WS-ESCROW-IND NOT = 0 AND WS-ESCROW-IND NOT = 99
303500       MOVE 1 TO PF-FAIL (103).
303600
303700*****************************************************************
303800* RULE 104 - VALIDATE-OCLTV-VS-OLTV
303900* WITH NO JUNIOR BALANCE ON FILE, CLTV AND LTV SHOULD MATCH
304000* UNLESS THE PRODUCT ITSELF IS A SECOND LIEN.
304100*****************************************************************
304200 2104-VALIDATE-OCLTV-VS-OLTV.
304300    IF WS-JR-MTG-BAL-IS-BLANK OR WS-JR-MTG-BAL = 0
304400       IF WS-ORIG-CLTV NOT = WS-ORIG-LTV
304500          MOVE 0 TO WS-CALC-TALLY
304600          INSPECT WS-LOAN-TYPE-LS TALLYING WS-CALC-TALLY
304700             FOR ALL 'SECOND'
304800          IF WS-CALC-TALLY = 0
304900             MOVE 1 TO PF-FAIL (104).
305000*****************************************************************
305100* RULE 105 - VALIDATE-HELOC-INDICATOR
305200* A HELOC (INDICATOR 1) MUST CARRY A DRAW PERIOD.
305300* SETS PF-FAIL (105) -- LNV-RULE-TABLE CARRIES THE PREDICATE
305400* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
305500* NAMED VALIDATE-HELOC-INDICATOR.
305600* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
305700* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
305800* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
305900*****************************************************************
306000 2105-VALIDATE-HELOC-INDICATOR.
306100    IF WS-HELOC-IND = 1
306200       IF WS-HELOC-DRAW-PERIOD-IS-BLANK OR WS-HELOC-DRAW-PERIOD = 0
306300          MOVE 1 TO PF-FAIL (105).
306400
306500*****************************************************************
306600* RULE 106 - VALIDATE-PURCHASE-WITH-YEARS-IN-HOME
306700* A PURCHASE (PURPOSE 7) CANNOT REPORT PRIOR YEARS IN THE
306800* HOME; A BLANK FIGURE ALSO FAILS SINCE IT CANNOT BE RULED
306900* OUT.
307000* SETS PF-FAIL (106) -- LNV-RULE-TABLE CARRIES THE PREDICATE
307100* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
307200* NAMED VALIDATE-PURCHASE-WITH-YEARS-IN-HOME.
307300* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
307400* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
307500* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
307600*****************************************************************
307700 2106-VALIDATE-PURCHASE-WITH-YEARS-IN-HOME.
307800    IF WS-LOAN-PURPOSE = 7
307900       IF WS-YRS-IN-HOME-IS-BLANK OR WS-YRS-IN-HOME > 0
308000          MOVE 1 TO PF-FAIL (106).
308100
308200*****************************************************************
308300* RULE 107 - VALIDATE-REFI-WITH-LESS-THAN-1-YEAR-IN-HOME
308400* A RATE/TERM OR CASH-OUT REFI (PURPOSE 3/9) ON AN OWNER-
308500* OCCUPIED PROPERTY (OCCUPANCY 1) REQUIRES AT LEAST A FULL
308600* YEAR OF OCCUPANCY.
308700* SETS PF-FAIL (107) -- LNV-RULE-TABLE CARRIES THE PREDICATE
308800* INDEX THAT POINTS BACK TO THIS FLAG FOR EVERY REGISTERED ROW
308900* NAMED VALIDATE-REFI-WITH-LESS-THAN-1-YEAR-IN-HOME.
309000* A FAILURE HERE SHOWS UP ON THE ISSUES SECTION OF
309100* VALIDATION-REPORT UNDER THIS RULE'S PRINTED LABEL, AND ADDS
309200* ONE TO ITS ROW ON THE RULE-FAILURE SUMMARY.
309300*****************************************************************
309400 2107-VALIDATE-REFI-WITH-LESS-THAN-1-YEAR-IN-HOME.
309500    IF (WS-LOAN-PURPOSE = 3 OR WS-LOAN-PURPOSE = 9)
309600    AND WS-OCCUPANCY = 1
309700       IF WS-YRS-IN-HOME-IS-BLANK OR WS-YRS-IN-HOME < 1
309800          MOVE 1 TO PF-FAIL (107).
309900
310000*****************************************************************
310100* 2000 SERIES -- VALIDATION ENGINE.  ONE LOAN AT A TIME: RESET
310200* THE 107 PREDICATE FLAGS, RUN EVERY EDIT PARAGRAPH IN NUMERIC
310300* RULE ORDER, POST THE RESULTS, THEN PULL THE NEXT TAPE RECORD.
310400*****************************************************************
310500 2000-PROCESS-ONE-LOAN.
310600* RESET LOOP -- ALL 107 FLAGS TO ZERO BEFORE A SINGLE EDIT RUNS
310700* FOR THIS LOAN.  A PRIOR LOAN'S FAILURE CANNOT LEAK FORWARD.
310800    PERFORM 2000-RESET-ONE-FLAG
310900       VARYING WS-RULE-SUB FROM 1 BY 1
311000       UNTIL WS-RULE-SUB > 107.
311100* STRAIGHT-LINE CHAIN OF ALL 107 EDIT PARAGRAPHS, IN NUMERIC
311200* RULE ORDER (NOT THE ALPHABETIC ORDER LNV-RULE-TABLE PRINTS IN --
311300* THAT ORDER IS APPLIED LATER, BY 2900-POST-RULE-RESULTS BELOW).
311400* NO SHORT-CIRCUIT -- EVERY RULE RUNS AGAINST EVERY LOAN EVEN IF
311500* AN EARLIER ONE ALREADY FAILED.
311600* RULE 1 -- Originator DOC Code
311700    PERFORM 2001-VALIDATE-ORIGINATOR-DOC-CODE.
311800* RULE 2 -- Originator DTI
311900    PERFORM 2002-VALIDATE-ORIGINATOR-DTI.
312000* RULE 3 -- Months Bankruptcy
312100    PERFORM 2003-VALIDATE-MONTHS-BANKRUPTCY.
312200* RULE 4 -- Original Primary Borrower FICO
312300    PERFORM 2004-VALIDATE-ORIGINAL-PRIMARY-BORROWER-FICO.
312400* RULE 5 -- Borrower FICO AT OR Below 660
312500    PERFORM 2005-VALIDATE-BORROWER-FICO-AT-OR-BELOW-660.
312600* RULE 6 -- BUY Down Period
312700    PERFORM 2006-VALIDATE-BUY-DOWN-PERIOD.
312800* RULE 7 -- Cash OUT Amount
312900    PERFORM 2007-VALIDATE-CASH-OUT-AMOUNT.
313000* RULE 8 -- Channel
313100    PERFORM 2008-VALIDATE-CHANNEL.
313200* RULE 9 -- CLTV Less Than LTV
313300    PERFORM 2009-VALIDATE-CLTV-LESS-THAN-LTV.
313400* RULE 10 -- CLTV Components
313500    PERFORM 2010-VALIDATE-CLTV-COMPONENTS.
313600* RULE 11 -- CO Borrower Other Income
313700    PERFORM 2011-VALIDATE-CO-BORROWER-OTHER-INCOME.
313800* RULE 12 -- Current Interest Rate
313900    PERFORM 2012-VALIDATE-CURRENT-INTEREST-RATE.
314000* RULE 13 -- Original Interest Rate
314100    PERFORM 2013-VALIDATE-ORIGINAL-INTEREST-RATE.
314200* RULE 14 -- Primary Servicer
314300    PERFORM 2014-VALIDATE-PRIMARY-SERVICER.
314400* RULE 15 -- DTI Consistency
314500    PERFORM 2015-VALIDATE-DTI-CONSISTENCY.
314600* RULE 16 -- Escrow Indicator
314700    PERFORM 2016-VALIDATE-ESCROW-INDICATOR.
314800* RULE 17 -- FICO Model Used
314900    PERFORM 2017-VALIDATE-FICO-MODEL-USED.
315000* RULE 18 -- First ADJ CAP
315100    PERFORM 2018-VALIDATE-FIRST-ADJ-CAP.
315200* RULE 19 -- First Payment Date
315300    PERFORM 2019-VALIDATE-FIRST-PAYMENT-DATE.
315400* RULE 20 -- Months Foreclosure
315500    PERFORM 2020-VALIDATE-MONTHS-FORECLOSURE.
315600* RULE 21 -- Index Type
315700    PERFORM 2021-VALIDATE-INDEX-TYPE.
315800* RULE 22 -- Length Employment Borrower
315900    PERFORM 2022-VALIDATE-LENGTH-EMPLOYMENT-BORROWER.
316000* RULE 23 -- Length Employment CO Borrower
316100    PERFORM 2023-VALIDATE-LENGTH-EMPLOYMENT-CO-BORROWER.
316200* RULE 24 -- Lien Position
316300    PERFORM 2024-VALIDATE-LIEN-POSITION.
316400* RULE 25 -- Lifetime MAX Rate Ceiling
316500    PERFORM 2025-VALIDATE-LIFETIME-MAX-RATE-CEILING.
316600* RULE 26 -- Lifetime MIN Rate Floor
316700    PERFORM 2026-VALIDATE-LIFETIME-MIN-RATE-FLOOR.
316800* RULE 27 -- Loan Purpose
316900    PERFORM 2027-VALIDATE-LOAN-PURPOSE.
317000* RULE 28 -- Sales Price FOR HELOC
317100    PERFORM 2028-VALIDATE-SALES-PRICE-FOR-HELOC.
317200* RULE 29 -- Monthly Debt ALL Borrowers
317300    PERFORM 2029-VALIDATE-MONTHLY-DEBT-ALL-BORROWERS.
317400* RULE 30 -- MI Company Name
317500    PERFORM 2030-VALIDATE-MI-COMPANY-NAME.
317600* RULE 31 -- MI Percent
317700    PERFORM 2031-VALIDATE-MI-PERCENT.
317800* RULE 32 -- Number OF Mortgaged Properties
317900    PERFORM 2032-VALIDATE-NUMBER-OF-MORTGAGED-PROPERTIES.
318000* RULE 33 -- Occupancy
318100    PERFORM 2033-VALIDATE-OCCUPANCY.
318200* RULE 34 -- Original Appraised Property Value
318300    PERFORM 2034-VALIDATE-ORIGINAL-APPRAISED-PROPERTY-VALUE.
318400* RULE 35 -- Original Loan Amount
318500    PERFORM 2035-VALIDATE-ORIGINAL-LOAN-AMOUNT.
318600* RULE 36 -- Original Loan Amount OUT OF Range
318700    PERFORM 2036-VALIDATE-ORIGINAL-LOAN-AMOUNT-OUT-OF-RANGE.
318800* RULE 37 -- Original LTV
318900    PERFORM 2037-VALIDATE-ORIGINAL-LTV.
319000* RULE 38 -- Original Property Valuation Date
319100    PERFORM 2038-VALIDATE-ORIGINAL-PROPERTY-VALUATION-DATE.
319200* RULE 39 -- Valuation AGE
319300    PERFORM 2039-VALIDATE-VALUATION-AGE.
319400* RULE 40 -- Valuation After Origination
319500    PERFORM 2040-VALIDATE-VALUATION-AFTER-ORIGINATION.
319600* RULE 41 -- Original Property Valuation Type
319700    PERFORM 2041-VALIDATE-ORIGINAL-PROPERTY-VALUATION-TYPE.
319800* RULE 42 -- Original Appraisal 24 Months OLD
319900    PERFORM 2042-VALIDATE-ORIGINAL-APPRAISAL-24-MONTHS-OLD.
320000* RULE 43 -- Original Term TO Maturity VS Amortization
320100    PERFORM 2043-VALIDATE-ORIGINAL-TERM-TO-MATURITY-VS-AMORTIZATION.
320200* RULE 44 -- Origination Date
320300    PERFORM 2044-VALIDATE-ORIGINATION-DATE.
320400* RULE 45 -- Originator
320500    PERFORM 2045-VALIDATE-ORIGINATOR.
320600* RULE 46 -- Current Payment Status
320700    PERFORM 2046-VALIDATE-CURRENT-PAYMENT-STATUS.
320800* RULE 47 -- Percent Down Payment
320900    PERFORM 2047-VALIDATE-PERCENT-DOWN-PAYMENT.
321000* RULE 48 -- Periodic CAP
321100    PERFORM 2048-VALIDATE-PERIODIC-CAP.
321200* RULE 49 -- Pledge Amount
321300    PERFORM 2049-VALIDATE-PLEDGE-AMOUNT.
321400* RULE 50 -- Principal Interest
321500    PERFORM 2050-VALIDATE-PRINCIPAL-INTEREST.
321600* RULE 51 -- Prepayment Penalty Calc
321700    PERFORM 2051-VALIDATE-PREPAYMENT-PENALTY-CALC.
321800* RULE 52 -- Prepayment Penalty Type
321900    PERFORM 2052-VALIDATE-PREPAYMENT-PENALTY-TYPE.
322000* RULE 53 -- Prepayment Term
322100    PERFORM 2053-VALIDATE-PREPAYMENT-TERM.
322200* RULE 54 -- Primary Borrower Other Income
322300    PERFORM 2054-VALIDATE-PRIMARY-BORROWER-OTHER-INCOME.
322400* RULE 55 -- Initial Period CAP
322500    PERFORM 2055-VALIDATE-INITIAL-PERIOD-CAP.
322600* RULE 56 -- Property Type
322700    PERFORM 2056-VALIDATE-PROPERTY-TYPE.
322800* RULE 57 -- Original Appraised Value
322900    PERFORM 2057-VALIDATE-ORIGINAL-APPRAISED-VALUE.
323000* RULE 58 -- Scheduled UPB
323100    PERFORM 2058-VALIDATE-SCHEDULED-UPB.
323200* RULE 59 -- Purpose ID VS Sales Price
323300    PERFORM 2059-VALIDATE-PURPOSE-ID-VS-SALES-PRICE.
323400* RULE 60 -- First Rate Adjustment Frequency
323500    PERFORM 2060-VALIDATE-FIRST-RATE-ADJUSTMENT-FREQUENCY.
323600* RULE 61 -- Rounding Flag
323700    PERFORM 2061-VALIDATE-ROUNDING-FLAG.
323800* RULE 62 -- Rounding Interval
323900    PERFORM 2062-VALIDATE-ROUNDING-INTERVAL.
324000* RULE 63 -- Self Employed
324100    PERFORM 2063-VALIDATE-SELF-EMPLOYED.
324200* RULE 64 -- Seller Loan Number
324300    PERFORM 2064-VALIDATE-SELLER-LOAN-NUMBER.
324400* RULE 65 -- Servicing FEE
324500    PERFORM 2065-VALIDATE-SERVICING-FEE.
324600* RULE 66 -- State
324700    PERFORM 2066-VALIDATE-STATE.
324800* RULE 67 -- Total Income
324900    PERFORM 2067-VALIDATE-TOTAL-INCOME.
325000* RULE 68 -- Total Number OF Borrowers
325100    PERFORM 2068-VALIDATE-TOTAL-NUMBER-OF-BORROWERS.
325200* RULE 69 -- UPB
325300    PERFORM 2069-VALIDATE-UPB.
325400* RULE 70 -- Liquid Reserves
325500    PERFORM 2070-VALIDATE-LIQUID-RESERVES.
325600* RULE 71 -- ZIP Code
325700    PERFORM 2071-VALIDATE-ZIP-CODE.
325800* RULE 72 -- Borrower Years IN Industry
325900    PERFORM 2072-VALIDATE-BORROWER-YEARS-IN-INDUSTRY.
326000* RULE 73 -- Original Price
326100    PERFORM 2073-VALIDATE-ORIGINAL-PRICE.
326200* RULE 74 -- ALL Borrower Total Income
326300    PERFORM 2074-VALIDATE-ALL-BORROWER-TOTAL-INCOME.
326400* RULE 75 -- ALL Borrower Wage Income
326500    PERFORM 2075-VALIDATE-ALL-BORROWER-WAGE-INCOME.
326600* RULE 76 -- Borrower Income Verification
326700    PERFORM 2076-VALIDATE-BORROWER-INCOME-VERIFICATION.
326800* RULE 77 -- Borrower Employment Verification
326900    PERFORM 2077-VALIDATE-BORROWER-EMPLOYMENT-VERIFICATION.
327000* RULE 78 -- Borrower Asset Verification
327100    PERFORM 2078-VALIDATE-BORROWER-ASSET-VERIFICATION.
327200* RULE 79 -- Junior Drawn Amount
327300    PERFORM 2079-VALIDATE-JUNIOR-DRAWN-AMOUNT.
327400* RULE 80 -- Total Income Negative
327500    PERFORM 2080-VALIDATE-TOTAL-INCOME-NEGATIVE.
327600* RULE 81 -- Borrower Employment GT Industry
327700    PERFORM 2081-VALIDATE-BORROWER-EMPLOYMENT-GT-INDUSTRY.
327800* RULE 82 -- Coborrower Employment GT Industry
327900    PERFORM 2082-VALIDATE-COBORROWER-EMPLOYMENT-GT-INDUSTRY.
328000* RULE 83 -- Application Date
328100    PERFORM 2083-VALIDATE-APPLICATION-DATE.
328200* RULE 84 -- OLTV High FOR Nonselect
328300    PERFORM 2084-VALIDATE-OLTV-HIGH-FOR-NONSELECT.
328400* RULE 85 -- Large Cash OUT
328500    PERFORM 2085-VALIDATE-LARGE-CASH-OUT.
328600* RULE 86 -- Broker Indicator
328700    PERFORM 2086-VALIDATE-BROKER-INDICATOR.
328800* RULE 87 -- Missing Employment Both Borrowers
328900    PERFORM 2087-VALIDATE-MISSING-EMPLOYMENT-BOTH-BORROWERS.
329000* RULE 88 -- Years IN Home
329100    PERFORM 2088-VALIDATE-YEARS-IN-HOME.
329200* RULE 89 -- Review Type
329300    PERFORM 2089-VALIDATE-REVIEW-TYPE.
329400* RULE 90 -- Negative Reserves
329500    PERFORM 2090-VALIDATE-NEGATIVE-RESERVES.
329600* RULE 91 -- Apor Safe Harbor
329700    PERFORM 2091-VALIDATE-APOR-SAFE-HARBOR.
329800* RULE 92 -- Property Address
329900    PERFORM 2092-VALIDATE-PROPERTY-ADDRESS.
330000* RULE 93 -- Seller Loan Number Field
330100    PERFORM 2093-VALIDATE-SELLER-LOAN-NUMBER-FIELD.
330200* RULE 94 -- Lien Position VS Loan Type
330300    PERFORM 2094-VALIDATE-LIEN-POSITION-VS-LOAN-TYPE.
330400* RULE 95 -- First Payment Before Maturity
330500    PERFORM 2095-VALIDATE-FIRST-PAYMENT-BEFORE-MATURITY.
330600* RULE 96 -- Negative Incomes
330700    PERFORM 2096-VALIDATE-NEGATIVE-INCOMES.
330800* RULE 97 -- Current GT Original Balance
330900    PERFORM 2097-VALIDATE-CURRENT-GT-ORIGINAL-BALANCE.
331000* RULE 98 -- AGE Zero Current Balance Diff
331100    PERFORM 2098-VALIDATE-AGE-ZERO-CURRENT-BALANCE-DIFF.
331200* RULE 99 -- Margin Less Than Floor
331300    PERFORM 2099-VALIDATE-MARGIN-LESS-THAN-FLOOR.
331400* RULE 100 -- Amort Term GT Term TO Maturity
331500    PERFORM 2100-VALIDATE-AMORT-TERM-GT-TERM-TO-MATURITY.
331600* RULE 101 -- Missing Subsequent Payment Reset
331700    PERFORM 2101-VALIDATE-MISSING-SUBSEQUENT-PAYMENT-RESET.
331800* RULE 102 -- Sales Price Incorrect Purpose
331900    PERFORM 2102-VALIDATE-SALES-PRICE-INCORRECT-PURPOSE.
332000* RULE 103 -- TI Payment
332100    PERFORM 2103-VALIDATE-TI-PAYMENT.
332200* RULE 104 -- OCLTV VS OLTV
332300    PERFORM 2104-VALIDATE-OCLTV-VS-OLTV.
332400* RULE 105 -- HELOC Indicator
332500    PERFORM 2105-VALIDATE-HELOC-INDICATOR.
332600* RULE 106 -- Purchase With Years IN Home
332700    PERFORM 2106-VALIDATE-PURCHASE-WITH-YEARS-IN-HOME.
332800* RULE 107 -- Refi With Less Than 1 Year IN Home
332900    PERFORM 2107-VALIDATE-REFI-WITH-LESS-THAN-1-YEAR-IN-HOME.
333000* TABLE WALK + WORK-FILE WRITE FOR EVERY RULE THAT FAILED --
333100* SEE THE BANNER ON 2900-POST-RULE-RESULTS BELOW.
333200    PERFORM 2900-POST-RULE-RESULTS.
333300    PERFORM 1000-READ-LOAN-TAPE.
333400 2000-EXIT.
333500    EXIT.
333600
333700* ZEROES ONE PREDICATE FLAG -- OUT-OF-LINE PERFORM VARYING BODY
333800* FOR THE RESET LOOP ABOVE.
333900 2000-RESET-ONE-FLAG.
334000    MOVE 0 TO PF-FAIL (WS-RULE-SUB).
334100 2000-RESET-EXIT.
334200    EXIT.
334300
334400*****************************************************************
334500* 2900-POST-RULE-RESULTS -- WALKS THE 115-ROW RULE TABLE IN
334600* ITS STORED (ALPHABETIC RULE-NAME) ORDER, WHICH IS ALSO THE
334700* ORDER THE ISSUES SECTION AND THE LEGEND PRINT IN.  A
334800* DUPLICATE-NAME ROW SHARES ITS TWIN'S PREDICATE INDEX, SO THE
334900* SAME FAILURE IS REPORTED UNDER BOTH REGISTERED NAMES.
335000*****************************************************************
335100 2900-POST-RULE-RESULTS.
335200    PERFORM 2900-POST-ONE-RULE
335300       VARYING LNV-RULE-IX FROM 1 BY 1
335400       UNTIL LNV-RULE-IX > 115.
335500 2900-EXIT.
335600    EXIT.
335700
335800* ONE ROW OF THE RULE TABLE -- IF ITS PREDICATE FAILED FOR THIS
335900* LOAN, PARK AN ISSUE-DETAIL LINE AND BUMP THE PER-RULE COUNT.
336000 2900-POST-ONE-RULE.
336100* LNV-RULE-PREDICATE-IX POINTS BACK INTO PF-FAIL -- THAT'S THE
336200* INDIRECTION THAT LETS TWO ROW NAMES (A '_V2'/'ORIGINAL-TERM'
336300* PAIR) SHARE ONE PREDICATE AND STILL EACH GET THEIR OWN LINE.
336400    IF PF-FAIL (LNV-RULE-PREDICATE-IX (LNV-RULE-IX)) = 1
336500* ISSUE-DETAIL LINE: LOAN NUMBER, THE REGISTERED RULE NAME AND
336600* ITS PLAIN-ENGLISH LABEL -- PARKED, NOT PRINTED, UNTIL 3200.
336700       MOVE WS-LOAN-NO       TO LNVW-LOAN-NO
336800       MOVE LNV-RULE-NAME (LNV-RULE-IX)  TO LNVW-RULE-NAME
336900       MOVE LNV-RULE-LABEL (LNV-RULE-IX) TO LNVW-RULE-LABEL
337000       WRITE LNV-ISSUE-WORK-REC-FD FROM LNV-ISSUE-WORK-REC
337100* PER-RULE AND RUN-WIDE FAILURE COUNTS -- 3100 READS THE FORMER
337200* FOR THE RULE SUMMARY, 3300 READS THE LATTER FOR THE RUN TOTALS.
337300       ADD 1 TO LNV-RULE-FAIL-CNT (LNV-RULE-IX)
337400       ADD 1 TO WS-ISSUE-COUNT.
337500 2900-ONE-EXIT.
337600    EXIT.
337700*****************************************************************
337800* 3000 SERIES -- VALIDATION-REPORT PRINT DRIVER.  FOUR SECTIONS,
337900* IN ORDER -- RULE SUMMARY (FAILED RULES ONLY, DESCENDING COUNT),
338000* ISSUES (ONE LINE PER FAILED RULE PER LOAN, RE-READ FROM THE
338100* PARKED WORK FILE), RUN SUMMARY (RUN-LEVEL METRICS), AND THE
338200* VALIDATION LEGEND (ALL 115 REGISTERED RULE NAMES).
338300*****************************************************************
338400 3000-BUILD-REPORT.
338500* ALL 115 REGISTERED RULES RAN AGAINST EVERY LOAN -- NO RULE IS
338600* EVER SKIPPED, SO THIS COUNT IS A CONSTANT, NOT AN ACCUMULATOR.
338700    MOVE 115 TO WS-RULES-EXECUTED.
338800* SECTION 1 OF 4.
338900    PERFORM 3100-PRINT-RULE-SUMMARY.
339000* SECTION 2 OF 4.
339100    PERFORM 3200-PRINT-ISSUES-SECTION.
339200* SECTION 3 OF 4.
339300    PERFORM 3300-PRINT-RUN-SUMMARY.
339400* SECTION 4 OF 4 -- LAST BECAUSE IT IS THE LONGEST AND LEAST
339500* URGENT SECTION FOR A REVIEWER SCANNING FROM THE TOP.
339600    PERFORM 3400-PRINT-VALIDATION-LEGEND.
339700 3000-EXIT.
339800    EXIT.
339900
340000* 3100-PRINT-RULE-SUMMARY -- BUILDS A SUBSCRIPT PERMUTATION OF
340100* LNV-RULE-ENTRY IN WS-SORT-ORDER, BUBBLE-SORTS IT INTO DESCENDING
340200* FAIL-COUNT SEQUENCE, THEN PRINTS ONLY THE ROWS THAT FAILED AT
340300* LEAST ONCE.  THE STORED TABLE ITSELF IS NEVER REORDERED -- THE
340400* LEGEND SECTION LATER NEEDS IT BACK IN REGISTRY ORDER.
340500 3100-PRINT-RULE-SUMMARY.
340600    MOVE 'RULE SUMMARY' TO RS-SECTION-TITLE.
340700    PERFORM 3900-PRINT-SECTION-BANNER.
340800* PASS 1 -- PRIME THE PERMUTATION 1,2,3...115 (IDENTITY ORDER).
340900    PERFORM 3110-BUILD-SORT-ORDER
341000       VARYING WS-SORT-SUB-A FROM 1 BY 1
341100       UNTIL WS-SORT-SUB-A > 115.
341200* PASS 2 -- CLASSIC BUBBLE SORT, 114 OUTER PASSES, DESCENDING ON
341300* FAIL COUNT.  115 ROWS IS SMALL ENOUGH THAT AN O(N-SQUARED) SORT
341400* HAS NEVER BEEN WORTH REPLACING WITH THE COBOL SORT VERB HERE.
341500    PERFORM 3120-BUBBLE-PASS THRU 3120-EXIT
341600       VARYING WS-SORT-SUB-A FROM 1 BY 1
341700       UNTIL WS-SORT-SUB-A > 114.
341800* PASS 3 -- PRINT IN THE NOW-SORTED PERMUTATION ORDER, SKIPPING
341900* ANY RULE WITH A ZERO FAIL COUNT (SEE 3140).
342000    PERFORM 3140-PRINT-ONE-SUMMARY-ROW THRU 3140-EXIT
342100       VARYING WS-SORT-SUB-A FROM 1 BY 1
342200       UNTIL WS-SORT-SUB-A > 115.
342300 3100-EXIT.
342400    EXIT.
342500
342600* ONE ROW OF THE SORT-ORDER TABLE, PRIMED TO ITS OWN SUBSCRIPT.
342700 3110-BUILD-SORT-ORDER.
342800    MOVE WS-SORT-SUB-A TO WS-SORT-ORDER (WS-SORT-SUB-A).
342900 3110-EXIT.
343000    EXIT.
343100
343200* ONE OUTER BUBBLE-SORT PASS -- ONE INNER COMPARE/SWAP SWEEP OVER
343300* THE UNSETTLED PORTION OF THE PERMUTATION.
343400 3120-BUBBLE-PASS.
343500    PERFORM 3121-BUBBLE-INNER THRU 3121-EXIT
343600       VARYING WS-SORT-SUB-B FROM 1 BY 1
343700       UNTIL WS-SORT-SUB-B > 115 - WS-SORT-SUB-A.
343800 3120-EXIT.
343900    EXIT.
344000
344100* ONE COMPARE/SWAP STEP -- DESCENDING ON THE FAIL COUNT.
344200 3121-BUBBLE-INNER.
344300* COMPARE THE FAIL COUNT OF THE TWO ADJACENT SLOTS THROUGH THE
344400* PERMUTATION, NOT THE STORED TABLE DIRECTLY -- WS-SORT-ORDER IS
344500* THE ONLY THING THAT MOVES.
344600    IF LNV-RULE-FAIL-CNT (WS-SORT-ORDER (WS-SORT-SUB-B)) <
344700       LNV-RULE-FAIL-CNT (WS-SORT-ORDER (WS-SORT-SUB-B + 1))
344800* THREE-WAY SWAP THROUGH WS-SORT-TEMP -- THE ONLY 77-LEVEL THIS
344900* PARAGRAPH TOUCHES.
345000       MOVE WS-SORT-ORDER (WS-SORT-SUB-B)   TO WS-SORT-TEMP
345100       MOVE WS-SORT-ORDER (WS-SORT-SUB-B + 1)
345200          TO WS-SORT-ORDER (WS-SORT-SUB-B)
345300       MOVE WS-SORT-TEMP TO WS-SORT-ORDER (WS-SORT-SUB-B + 1).
345400 3121-EXIT.
345500    EXIT.
345600
345700* PRINT ONE RULE-SUMMARY DETAIL LINE, SKIPPING ANY RULE THAT NEVER
345800* FAILED FOR THIS RUN.
345900 3140-PRINT-ONE-SUMMARY-ROW.
346000* ZERO FAIL COUNT MEANS THE RULE NEVER TRIPPED THIS RUN -- SKIP
346100* THE ROW ENTIRELY RATHER THAN PRINT A CLEAN RULE WITH A '0'.
346200    IF LNV-RULE-FAIL-CNT (WS-SORT-ORDER (WS-SORT-SUB-A)) > 0
346300* NAME AND LABEL COME OFF THE SORTED PERMUTATION SLOT, NOT THE
346400* RAW SUBSCRIPT -- THAT IS WHAT PUTS THE WORST RULE FIRST.
346500       MOVE LNV-RULE-NAME (WS-SORT-ORDER (WS-SORT-SUB-A))
346600          TO RSM-RULE-NAME
346700       MOVE LNV-RULE-LABEL (WS-SORT-ORDER (WS-SORT-SUB-A))
346800          TO RSM-RULE-LABEL
346900       MOVE LNV-RULE-FAIL-CNT (WS-SORT-ORDER (WS-SORT-SUB-A))
347000          TO RSM-ISSUE-COUNT
347100       MOVE RPT-RULE-SUMMARY-LINE TO LNV-PRINT-REC
347200       PERFORM 3910-WRITE-DETAIL-LINE.
347300 3140-EXIT.
347400    EXIT.
347500
347600* 3200-PRINT-ISSUES-SECTION -- REOPENS THE PARKED WORK FILE (IT
347700* WAS CLOSED FOR OUTPUT AT THE END OF THE MAIN LOAN LOOP) AND
347800* ECHOES EVERY ISSUE-DETAIL LINE 2900 WROTE TO IT.
347900 3200-PRINT-ISSUES-SECTION.
348000    MOVE 'ISSUES' TO RS-SECTION-TITLE.
348100    PERFORM 3900-PRINT-SECTION-BANNER.
348200* LNV-ISSUE-WORK WAS CLOSED AS OUTPUT AT THE BOTTOM OF THE MAIN
348300* LOAN LOOP (A010) -- REOPEN IT HERE FOR INPUT TO PLAY THE PARKED
348400* ROWS BACK.  THE EOF SWITCH IS SHARED WITH THE TAPE READ, SO IT
348500* HAS TO BE CLEARED BEFORE THIS SECOND PASS.
348600    OPEN INPUT LNV-ISSUE-WORK.
348700    MOVE 0 TO WS-EOF-SW.
348800    PERFORM 3210-READ-ONE-ISSUE.
348900    PERFORM 3220-PRINT-ONE-ISSUE THRU 3220-EXIT
349000       UNTIL EOF-REACHED.
349100    CLOSE LNV-ISSUE-WORK.
349200 3200-EXIT.
349300    EXIT.
349400
349500* READ-AHEAD OF THE PARKED ISSUE WORK FILE -- SAME SENTINEL
349600* PATTERN AS 1000-READ-LOAN-TAPE.
349700 3210-READ-ONE-ISSUE.
349800    READ LNV-ISSUE-WORK INTO LNV-ISSUE-WORK-REC
349900       AT END
350000          MOVE 1 TO WS-EOF-SW.
350100 3210-EXIT.
350200    EXIT.
350300
350400* ONE ISSUES-SECTION DETAIL LINE, THEN PULL THE NEXT PARKED ROW.
350500 3220-PRINT-ONE-ISSUE.
350600* LNVW-LOAN-NO, -RULE-NAME AND -RULE-LABEL ARE THE THREE FIELDS
350700* 2900-POST-ONE-RULE PARKED TO LNV-ISSUE-WORK BACK IN THE MAIN
350800* LOAN LOOP -- THIS PARAGRAPH ONLY REFORMATS THEM FOR PRINT.
350900    MOVE LNVW-LOAN-NO    TO RIS-LOAN-NO.
351000    MOVE LNVW-RULE-NAME  TO RIS-RULE-NAME.
351100    MOVE LNVW-RULE-LABEL TO RIS-RULE-LABEL.
351200    MOVE RPT-ISSUE-LINE TO LNV-PRINT-REC.
351300    PERFORM 3910-WRITE-DETAIL-LINE.
351400* READ-AHEAD FOR THE NEXT PARKED ROW -- THE UNTIL TEST BACK IN
351500* 3200 CATCHES EOF ON THE NEXT PASS THROUGH THIS PARAGRAPH.
351600    PERFORM 3210-READ-ONE-ISSUE.
351700 3220-EXIT.
351800    EXIT.
351900
352000* 3300-PRINT-RUN-SUMMARY -- SIX RUN-LEVEL METRICS, ONE PER LINE --
352100* GENERATED-AT (THE RUN TIMESTAMP, TEXT) FIRST, THEN THE FIVE
352200* NUMERIC COUNTS THROUGH RRS-METRIC-VALUE-CNT.
352300 3300-PRINT-RUN-SUMMARY.
352400    MOVE 'RUN SUMMARY' TO RS-SECTION-TITLE.
352500    PERFORM 3900-PRINT-SECTION-BANNER.
352600* METRIC 1 OF 6 -- GENERATED-AT IS THE ONLY ALPHANUMERIC METRIC;
352700* ALL FIVE BELOW GO THROUGH RRS-METRIC-VALUE-CNT INSTEAD.
352800    MOVE SPACES                 TO RRS-METRIC-VALUE.
352900    MOVE 'GENERATED-AT'         TO RRS-METRIC-LABEL.
353000    MOVE WS-RUN-TIMESTAMP       TO RRS-METRIC-VALUE.
353100    MOVE RPT-RUNSUM-LINE TO LNV-PRINT-REC.
353200    PERFORM 3910-WRITE-DETAIL-LINE.
353300* METRIC 2 OF 6 -- COUNT OF ACCEPTED LOANS (BLANK-LOAN-NUMBER
353400* RECORDS ARE NOT COUNTED -- SEE 1000-READ-LOAN-TAPE).
353500    MOVE SPACES                 TO RRS-METRIC-VALUE.
353600    MOVE 'LOANS PROCESSED'      TO RRS-METRIC-LABEL.
353700    MOVE WS-ROW-COUNT           TO RRS-METRIC-VALUE-CNT.
353800    MOVE RPT-RUNSUM-LINE TO LNV-PRINT-REC.
353900    PERFORM 3910-WRITE-DETAIL-LINE.
354000* METRIC 3 OF 6 -- TOTAL ISSUE-DETAIL LINES WRITTEN ACROSS ALL
354100* LOANS AND ALL 107 RULES, BUMPED BY 2900-POST-ONE-RULE.
354200    MOVE SPACES                 TO RRS-METRIC-VALUE.
354300    MOVE 'ISSUES FOUND'         TO RRS-METRIC-LABEL.
354400    MOVE WS-ISSUE-COUNT         TO RRS-METRIC-VALUE-CNT.
354500    MOVE RPT-RUNSUM-LINE TO LNV-PRINT-REC.
354600    PERFORM 3910-WRITE-DETAIL-LINE.
354700* METRIC 4 OF 6 -- RESERVED FOR A FUTURE SOFT-WARNING TIER; THIS
354800* SUBSYSTEM HAS NO WARNING-LEVEL RULES TODAY SO IT PRINTS ZERO.
354900    MOVE SPACES                 TO RRS-METRIC-VALUE.
355000    MOVE 'WARNINGS ISSUED'      TO RRS-METRIC-LABEL.
355100    MOVE WS-WARNING-COUNT       TO RRS-METRIC-VALUE-CNT.
355200    MOVE RPT-RUNSUM-LINE TO LNV-PRINT-REC.
355300    PERFORM 3910-WRITE-DETAIL-LINE.
355400* METRIC 5 OF 6 -- ALWAYS 115 (SET BY 3000-BUILD-REPORT) -- EVERY
355500* REGISTERED RULE RUNS AGAINST EVERY LOAN, NO CONDITIONAL SKIP.
355600    MOVE SPACES                 TO RRS-METRIC-VALUE.
355700    MOVE 'RULES EXECUTED'       TO RRS-METRIC-LABEL.
355800    MOVE WS-RULES-EXECUTED      TO RRS-METRIC-VALUE-CNT.
355900    MOVE RPT-RUNSUM-LINE TO LNV-PRINT-REC.
356000    PERFORM 3910-WRITE-DETAIL-LINE.
356100* METRIC 6 OF 6 -- ALWAYS ZERO TODAY, KEPT PARALLEL TO 'RULES
356200* EXECUTED' FOR WHEN A FUTURE RELEASE ADDS A CONDITIONAL RULE.
356300    MOVE SPACES                 TO RRS-METRIC-VALUE.
356400    MOVE 'RULES SKIPPED'        TO RRS-METRIC-LABEL.
356500    MOVE WS-RULES-SKIPPED       TO RRS-METRIC-VALUE-CNT.
356600    MOVE RPT-RUNSUM-LINE TO LNV-PRINT-REC.
356700    PERFORM 3910-WRITE-DETAIL-LINE.
356800 3300-EXIT.
356900    EXIT.
357000
357100* 3400-PRINT-VALIDATION-LEGEND -- ALL 115 REGISTERED RULE NAMES,
357200* STRAIGHT THROUGH IN THE TABLE'S OWN STORED (ASCENDING RULE-NAME)
357300* ORDER -- NO SORT PASS NEEDED HERE.
357400 3400-PRINT-VALIDATION-LEGEND.
357500    MOVE 'VALIDATION LEGEND' TO RS-SECTION-TITLE.
357600    PERFORM 3900-PRINT-SECTION-BANNER.
357700    PERFORM 3410-PRINT-ONE-LEGEND-ROW
357800       VARYING LNV-RULE-IX FROM 1 BY 1
357900       UNTIL LNV-RULE-IX > 115.
358000 3400-EXIT.
358100    EXIT.
358200
358300* ONE VALIDATION-LEGEND DETAIL LINE -- PRINTED EVEN IF THE RULE
358400* NEVER FAILED THIS RUN, UNLIKE 3140 ABOVE.  THE LEGEND IS THE
358500* ONLY SECTION THAT DOCUMENTS ALL 115 REGISTERED ROWS.
358600 3410-PRINT-ONE-LEGEND-ROW.
358700    MOVE LNV-RULE-NAME (LNV-RULE-IX)  TO RLG-RULE-NAME.
358800    MOVE LNV-RULE-LABEL (LNV-RULE-IX) TO RLG-RULE-LABEL.
358900    MOVE RPT-LEGEND-LINE TO LNV-PRINT-REC.
359000    PERFORM 3910-WRITE-DETAIL-LINE.
359100 3410-EXIT.
359200    EXIT.
359300
359400* 3900-PRINT-SECTION-BANNER -- FORCES A FRESH PAGE, THEN PRINTS
359500* THE FOUR-SECTION TITLE ALREADY MOVED TO RS-SECTION-TITLE BY THE
359600* CALLER.
359700 3900-PRINT-SECTION-BANNER.
359800* EVERY SECTION STARTS ON A FRESH PAGE -- 3920 ALSO RESETS
359900* WS-LINE-CNT, SO THE +1 BELOW COUNTS THE BANNER LINE ITSELF
360000* AGAINST THE NEW PAGE'S 60-LINE BUDGET.
360100    PERFORM 3920-WRITE-PAGE-HEADING.
360200    MOVE RPT-SECTION-LINE TO LNV-PRINT-REC.
360300    WRITE LNV-PRINT-REC AFTER ADVANCING 1 LINE.
360400    ADD 1 TO WS-LINE-CNT.
360500 3900-EXIT.
360600    EXIT.
360700
360800* 3910-WRITE-DETAIL-LINE -- WRITES LNV-PRINT-REC (ALREADY BUILT BY
360900* THE CALLER), RECYCLING THE PAGE HEADING EVERY 60 LINES.
361000 3910-WRITE-DETAIL-LINE.
361100* 60 LINES PER PAGE IS A HOLDOVER FROM THE SHOP'S STANDARD
361200* 66-LINE GREENBAR FORM -- SIX LINES ARE RESERVED FOR THE TWO
361300* HEADING LINES PLUS TOP/BOTTOM MARGIN.
361400    IF WS-LINE-CNT > 60
361500       PERFORM 3920-WRITE-PAGE-HEADING.
361600    WRITE LNV-PRINT-REC AFTER ADVANCING 1 LINE.
361700    ADD 1 TO WS-LINE-CNT.
361800 3910-EXIT.
361900    EXIT.
362000
362100* 3920-WRITE-PAGE-HEADING -- NEW PAGE, TWO HEADING LINES, RESET
362200* THE LINE COUNTER.
362300 3920-WRITE-PAGE-HEADING.
362400    ADD 1 TO WS-PAGE-NO.
362500* HEADING DATE IS BUILT BYTE-BY-BYTE INTO RH1-RUN-DATE (MM/DD/YY)
362600* RATHER THAN STRING'D -- THE FIELD IS ONLY EVER FILLED ONCE PER
362700* PAGE SO THE EXTRA MOVES COST NOTHING.
362800    MOVE WS-RUN-MM         TO RH1-RUN-DATE (1:2).
362900    MOVE '/'               TO RH1-RUN-DATE (3:1).
363000    MOVE WS-RUN-DD         TO RH1-RUN-DATE (4:2).
363100    MOVE '/'               TO RH1-RUN-DATE (6:1).
363200    MOVE WS-RUN-YYYY (3:2) TO RH1-RUN-DATE (7:2).
363300    MOVE WS-PAGE-NO        TO RH1-PAGE-NO.
363400* FIRST HEADING LINE ADVANCES ON C01 (THE PRINTER'S TOP-OF-FORM
363500* CHANNEL FROM SPECIAL-NAMES) SO IT ALWAYS LANDS AT LINE 1 OF
363600* THE NEW PAGE, EVEN IF THE CARRIAGE IS MID-FORM WHEN CALLED.
363700    MOVE RPT-HDG1-LINE TO LNV-PRINT-REC.
363800    WRITE LNV-PRINT-REC AFTER ADVANCING C01.
363900    MOVE RPT-HDG2-LINE TO LNV-PRINT-REC.
364000    WRITE LNV-PRINT-REC AFTER ADVANCING 1 LINE.
364100    MOVE 2 TO WS-LINE-CNT.
364200 3920-EXIT.
364300    EXIT.
364400
