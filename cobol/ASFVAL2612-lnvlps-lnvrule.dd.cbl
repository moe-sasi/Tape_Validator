000100*****************************************************************
000200*  LNVRULE.DD  --  VALIDATION RULE REGISTRY (STATIC RULE TABLE)
000300*  ONE ENTRY PER REGISTERED RULE NAME, IN ASCENDING RULE-NAME
000400*  ORDER (THE SEQUENCE THE RULE SUMMARY AND LEGEND SECTIONS OF
000500*  THE VALIDATION-REPORT PRINT IN).  LNV-RULE-PREDICATE-IX(N)
000600*  POINTS INTO PF-FAIL IN ASFV3000 WORKING-STORAGE -- WHERE TWO
000700*  RULE NAMES SHARE ONE BUSINESS TEST (THE "_V2" AND "ORIGINAL-
000800*  TERM" ENTRIES) THEY CARRY THE SAME INDEX SO THE TEST RUNS
000900*  ONCE PER LOAN BUT IS REPORTED UNDER BOTH REGISTERED NAMES.
001000*****************************************************************
001100 01  LNV-RULE-TABLE-VALUES.
001200* ENTRY 001 OF 115 -- AGE ZERO CURRENT BALANCE DIFF
001300* PARAGRAPH 2098 TESTS WS-ORIG-LOAN-AMT, WS-CURR-LOAN-AMT, WS-
001400* ORIG-AMORT-TERM, WS-MATURITY-DATE AND 1 MORE.
001500* PREDICATE INDEX 098 IS UNIQUE TO THIS ENTRY.
001600* PRINTS AS 'AGE ZERO CURRENT BALANCE DIFF' ON THE ISSUES AND
001700* LEGEND SECTIONS OF VALIDATION-REPORT.
001800* OCCUPIES ROW 001 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
001900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
002000    05 FILLER.
002100       10 FILLER PIC X(50) VALUE
002200          'VALIDATE-AGE-ZERO-CURRENT-BALANCE-DIFF'.
002300       10 FILLER PIC X(60) VALUE
002400          'AGE Zero Current Balance Diff'.
002500       10 FILLER PIC 9(3) VALUE 098.
002600* ENTRY 002 OF 115 -- ALL BORROWER TOTAL INCOME
002700* PARAGRAPH 2074 TESTS WS-ALL-TOTAL-INC.
002800* PREDICATE INDEX 074 IS UNIQUE TO THIS ENTRY.
002900* PRINTS AS 'ALL BORROWER TOTAL INCOME' ON THE ISSUES AND LEGEND
003000* SECTIONS OF VALIDATION-REPORT.
003100* OCCUPIES ROW 002 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
003200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
003300    05 FILLER.
003400       10 FILLER PIC X(50) VALUE
003500          'VALIDATE-ALL-BORROWER-TOTAL-INCOME'.
003600       10 FILLER PIC X(60) VALUE
003700          'ALL Borrower Total Income'.
003800       10 FILLER PIC 9(3) VALUE 074.
003900* ENTRY 003 OF 115 -- ALL BORROWER WAGE INCOME
004000* PARAGRAPH 2075 TESTS WS-PRIM-WAGE-INC, WS-COBORR-WAGE-INC, WS-
004100* ALL-WAGE-INC.
004200* PREDICATE INDEX 075 IS UNIQUE TO THIS ENTRY.
004300* PRINTS AS 'ALL BORROWER WAGE INCOME' ON THE ISSUES AND LEGEND
004400* SECTIONS OF VALIDATION-REPORT.
004500* OCCUPIES ROW 003 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
004600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
004700    05 FILLER.
004800       10 FILLER PIC X(50) VALUE
004900          'VALIDATE-ALL-BORROWER-WAGE-INCOME'.
005000       10 FILLER PIC X(60) VALUE
005100          'ALL Borrower Wage Income'.
005200       10 FILLER PIC 9(3) VALUE 075.
005300* ENTRY 004 OF 115 -- AMORT TERM GT TERM TO MATURITY
005400* PARAGRAPH 2100 TESTS WS-ORIG-TERM, WS-ORIG-AMORT-TERM.
005500* PREDICATE INDEX 100 IS UNIQUE TO THIS ENTRY.
005600* PRINTS AS 'AMORT TERM GT TERM TO MATURITY' ON THE ISSUES AND
005700* LEGEND SECTIONS OF VALIDATION-REPORT.
005800* OCCUPIES ROW 004 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
005900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
006000    05 FILLER.
006100       10 FILLER PIC X(50) VALUE
006200          'VALIDATE-AMORT-TERM-GT-TERM-TO-MATURITY'.
006300       10 FILLER PIC X(60) VALUE
006400          'Amort Term GT Term TO Maturity'.
006500       10 FILLER PIC 9(3) VALUE 100.
006600* ENTRY 005 OF 115 -- APOR SAFE HARBOR
006700* PARAGRAPH 2091 TESTS WS-APPL-RECD-DATE, WS-ATRQM-STATUS.
006800* PREDICATE INDEX 091 IS UNIQUE TO THIS ENTRY.
006900* PRINTS AS 'APOR SAFE HARBOR' ON THE ISSUES AND LEGEND SECTIONS
007000* OF VALIDATION-REPORT.
007100* OCCUPIES ROW 005 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
007200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
007300    05 FILLER.
007400       10 FILLER PIC X(50) VALUE
007500          'VALIDATE-APOR-SAFE-HARBOR'.
007600       10 FILLER PIC X(60) VALUE
007700          'Apor Safe Harbor'.
007800       10 FILLER PIC 9(3) VALUE 091.
007900* ENTRY 006 OF 115 -- APPLICATION DATE
008000* PARAGRAPH 2083 TESTS WS-ORIGINATION-DATE, WS-APPL-RECD-DATE.
008100* PREDICATE INDEX 083 IS UNIQUE TO THIS ENTRY.
008200* PRINTS AS 'APPLICATION DATE' ON THE ISSUES AND LEGEND SECTIONS
008300* OF VALIDATION-REPORT.
008400* OCCUPIES ROW 006 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
008500* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
008600    05 FILLER.
008700       10 FILLER PIC X(50) VALUE
008800          'VALIDATE-APPLICATION-DATE'.
008900       10 FILLER PIC X(60) VALUE
009000          'Application Date'.
009100       10 FILLER PIC 9(3) VALUE 083.
009200* ENTRY 007 OF 115 -- BORROWER ASSET VERIFICATION
009300* PARAGRAPH 2078 TESTS WS-BORR-ASSET-VERIF.
009400* PREDICATE INDEX 078 IS UNIQUE TO THIS ENTRY.
009500* PRINTS AS 'BORROWER ASSET VERIFICATION' ON THE ISSUES AND LEGEND
009600* SECTIONS OF VALIDATION-REPORT.
009700* OCCUPIES ROW 007 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
009800* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
009900    05 FILLER.
010000       10 FILLER PIC X(50) VALUE
010100          'VALIDATE-BORROWER-ASSET-VERIFICATION'.
010200       10 FILLER PIC X(60) VALUE
010300          'Borrower Asset Verification'.
010400       10 FILLER PIC 9(3) VALUE 078.
010500* ENTRY 008 OF 115 -- BORROWER EMPLOYMENT GT INDUSTRY
010600* PARAGRAPH 2081 TESTS WS-EMP-LEN-BORR, WS-YRS-INDUSTRY-BORR.
010700* PREDICATE INDEX 081 IS UNIQUE TO THIS ENTRY.
010800* PRINTS AS 'BORROWER EMPLOYMENT GT INDUSTRY' ON THE ISSUES AND
010900* LEGEND SECTIONS OF VALIDATION-REPORT.
011000* OCCUPIES ROW 008 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
011100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
011200    05 FILLER.
011300       10 FILLER PIC X(50) VALUE
011400          'VALIDATE-BORROWER-EMPLOYMENT-GT-INDUSTRY'.
011500       10 FILLER PIC X(60) VALUE
011600          'Borrower Employment GT Industry'.
011700       10 FILLER PIC 9(3) VALUE 081.
011800* ENTRY 009 OF 115 -- BORROWER EMPLOYMENT VERIFICATION
011900* PARAGRAPH 2077 TESTS WS-BORR-EMP-VERIF.
012000* PREDICATE INDEX 077 IS UNIQUE TO THIS ENTRY.
012100* PRINTS AS 'BORROWER EMPLOYMENT VERIFICATION' ON THE ISSUES AND
012200* LEGEND SECTIONS OF VALIDATION-REPORT.
012300* OCCUPIES ROW 009 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
012400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
012500    05 FILLER.
012600       10 FILLER PIC X(50) VALUE
012700          'VALIDATE-BORROWER-EMPLOYMENT-VERIFICATION'.
012800       10 FILLER PIC X(60) VALUE
012900          'Borrower Employment Verification'.
013000       10 FILLER PIC 9(3) VALUE 077.
013100* ENTRY 010 OF 115 -- BORROWER FICO AT OR BELOW 660
013200* PARAGRAPH 2005 TESTS WS-ORIG-FICO.
013300* PREDICATE INDEX 005 IS UNIQUE TO THIS ENTRY.
013400* PRINTS AS 'BORROWER FICO AT OR BELOW 660' ON THE ISSUES AND
013500* LEGEND SECTIONS OF VALIDATION-REPORT.
013600* OCCUPIES ROW 010 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
013700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
013800    05 FILLER.
013900       10 FILLER PIC X(50) VALUE
014000          'VALIDATE-BORROWER-FICO-AT-OR-BELOW-660'.
014100       10 FILLER PIC X(60) VALUE
014200          'Borrower FICO AT OR Below 660'.
014300       10 FILLER PIC 9(3) VALUE 005.
014400* ENTRY 011 OF 115 -- BORROWER INCOME VERIFICATION
014500* PARAGRAPH 2076 TESTS WS-BORR-INC-VERIF.
014600* PREDICATE INDEX 076 IS UNIQUE TO THIS ENTRY.
014700* PRINTS AS 'BORROWER INCOME VERIFICATION' ON THE ISSUES AND
014800* LEGEND SECTIONS OF VALIDATION-REPORT.
014900* OCCUPIES ROW 011 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
015000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
015100    05 FILLER.
015200       10 FILLER PIC X(50) VALUE
015300          'VALIDATE-BORROWER-INCOME-VERIFICATION'.
015400       10 FILLER PIC X(60) VALUE
015500          'Borrower Income Verification'.
015600       10 FILLER PIC 9(3) VALUE 076.
015700* ENTRY 012 OF 115 -- BORROWER YEARS IN INDUSTRY
015800* PARAGRAPH 2072 TESTS WS-YRS-INDUSTRY-BORR.
015900* PREDICATE INDEX 072 IS UNIQUE TO THIS ENTRY.
016000* PRINTS AS 'BORROWER YEARS IN INDUSTRY' ON THE ISSUES AND LEGEND
016100* SECTIONS OF VALIDATION-REPORT.
016200* OCCUPIES ROW 012 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
016300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
016400    05 FILLER.
016500       10 FILLER PIC X(50) VALUE
016600          'VALIDATE-BORROWER-YEARS-IN-INDUSTRY'.
016700       10 FILLER PIC X(60) VALUE
016800          'Borrower Years IN Industry'.
016900       10 FILLER PIC 9(3) VALUE 072.
017000* ENTRY 013 OF 115 -- BROKER INDICATOR
017100* PARAGRAPH 2086 TESTS WS-CHANNEL, WS-BROKER-IND.
017200* PREDICATE INDEX 086 IS UNIQUE TO THIS ENTRY.
017300* PRINTS AS 'BROKER INDICATOR' ON THE ISSUES AND LEGEND SECTIONS
017400* OF VALIDATION-REPORT.
017500* OCCUPIES ROW 013 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
017600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
017700    05 FILLER.
017800       10 FILLER PIC X(50) VALUE
017900          'VALIDATE-BROKER-INDICATOR'.
018000       10 FILLER PIC X(60) VALUE
018100          'Broker Indicator'.
018200       10 FILLER PIC 9(3) VALUE 086.
018300* ENTRY 014 OF 115 -- BUY DOWN PERIOD
018400* PARAGRAPH 2006 TESTS WS-BUY-DOWN-PERIOD.
018500* PREDICATE INDEX 006 IS UNIQUE TO THIS ENTRY.
018600* PRINTS AS 'BUY DOWN PERIOD' ON THE ISSUES AND LEGEND SECTIONS OF
018700* VALIDATION-REPORT.
018800* OCCUPIES ROW 014 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
018900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
019000    05 FILLER.
019100       10 FILLER PIC X(50) VALUE
019200          'VALIDATE-BUY-DOWN-PERIOD'.
019300       10 FILLER PIC X(60) VALUE
019400          'BUY Down Period'.
019500       10 FILLER PIC 9(3) VALUE 006.
019600* ENTRY 015 OF 115 -- CASH OUT AMOUNT
019700* PARAGRAPH 2007 TESTS WS-LOAN-PURPOSE, WS-ORIG-LOAN-AMT, WS-CASH-
019800* OUT-AMT.
019900* PREDICATE INDEX 007 IS UNIQUE TO THIS ENTRY.
020000* PRINTS AS 'CASH OUT AMOUNT' ON THE ISSUES AND LEGEND SECTIONS OF
020100* VALIDATION-REPORT.
020200* OCCUPIES ROW 015 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
020300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
020400    05 FILLER.
020500       10 FILLER PIC X(50) VALUE
020600          'VALIDATE-CASH-OUT-AMOUNT'.
020700       10 FILLER PIC X(60) VALUE
020800          'Cash OUT Amount'.
020900       10 FILLER PIC 9(3) VALUE 007.
021000* ENTRY 016 OF 115 -- CHANNEL
021100* PARAGRAPH 2008 TESTS WS-CHANNEL.
021200* PREDICATE INDEX 008 IS UNIQUE TO THIS ENTRY.
021300* PRINTS AS 'CHANNEL' ON THE ISSUES AND LEGEND SECTIONS OF
021400* VALIDATION-REPORT.
021500* OCCUPIES ROW 016 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
021600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
021700    05 FILLER.
021800       10 FILLER PIC X(50) VALUE
021900          'VALIDATE-CHANNEL'.
022000       10 FILLER PIC X(60) VALUE
022100          'Channel'.
022200       10 FILLER PIC 9(3) VALUE 008.
022300* ENTRY 017 OF 115 -- CLTV COMPONENTS
022400* PARAGRAPH 2010 TESTS WS-ORIG-LOAN-AMT, WS-JR-MTG-BAL, WS-SALES-
022500* PRICE, WS-ORIG-APPR-VALUE AND 1 MORE.
022600* PREDICATE INDEX 010 IS UNIQUE TO THIS ENTRY.
022700* PRINTS AS 'CLTV COMPONENTS' ON THE ISSUES AND LEGEND SECTIONS OF
022800* VALIDATION-REPORT.
022900* OCCUPIES ROW 017 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
023000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
023100    05 FILLER.
023200       10 FILLER PIC X(50) VALUE
023300          'VALIDATE-CLTV-COMPONENTS'.
023400       10 FILLER PIC X(60) VALUE
023500          'CLTV Components'.
023600       10 FILLER PIC 9(3) VALUE 010.
023700* ENTRY 018 OF 115 -- CLTV LESS THAN LTV
023800* PARAGRAPH 2009 TESTS WS-ORIG-LTV, WS-ORIG-CLTV.
023900* PREDICATE INDEX 009 IS UNIQUE TO THIS ENTRY.
024000* PRINTS AS 'CLTV LESS THAN LTV' ON THE ISSUES AND LEGEND SECTIONS
024100* OF VALIDATION-REPORT.
024200* OCCUPIES ROW 018 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
024300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
024400    05 FILLER.
024500       10 FILLER PIC X(50) VALUE
024600          'VALIDATE-CLTV-LESS-THAN-LTV'.
024700       10 FILLER PIC X(60) VALUE
024800          'CLTV Less Than LTV'.
024900       10 FILLER PIC 9(3) VALUE 009.
025000* ENTRY 019 OF 115 -- CO BORROWER OTHER INCOME
025100* PARAGRAPH 2011 TESTS WS-TOT-BORROWERS, WS-COBORR-OTHER-INC.
025200* PREDICATE INDEX 011 IS UNIQUE TO THIS ENTRY.
025300* PRINTS AS 'CO BORROWER OTHER INCOME' ON THE ISSUES AND LEGEND
025400* SECTIONS OF VALIDATION-REPORT.
025500* OCCUPIES ROW 019 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
025600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
025700    05 FILLER.
025800       10 FILLER PIC X(50) VALUE
025900          'VALIDATE-CO-BORROWER-OTHER-INCOME'.
026000       10 FILLER PIC X(60) VALUE
026100          'CO Borrower Other Income'.
026200       10 FILLER PIC 9(3) VALUE 011.
026300* ENTRY 020 OF 115 -- COBORROWER EMPLOYMENT GT INDUSTRY
026400* PARAGRAPH 2082 TESTS WS-EMP-LEN-COBORR, WS-YRS-INDUSTRY-COBORR.
026500* PREDICATE INDEX 082 IS UNIQUE TO THIS ENTRY.
026600* PRINTS AS 'COBORROWER EMPLOYMENT GT INDUSTRY' ON THE ISSUES AND
026700* LEGEND SECTIONS OF VALIDATION-REPORT.
026800* OCCUPIES ROW 020 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
026900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
027000    05 FILLER.
027100       10 FILLER PIC X(50) VALUE
027200          'VALIDATE-COBORROWER-EMPLOYMENT-GT-INDUSTRY'.
027300       10 FILLER PIC X(60) VALUE
027400          'Coborrower Employment GT Industry'.
027500       10 FILLER PIC 9(3) VALUE 082.
027600* ENTRY 021 OF 115 -- CURRENT GT ORIGINAL BALANCE
027700* PARAGRAPH 2097 TESTS WS-ORIG-LOAN-AMT, WS-CURR-LOAN-AMT.
027800* PREDICATE INDEX 097 IS UNIQUE TO THIS ENTRY.
027900* PRINTS AS 'CURRENT GT ORIGINAL BALANCE' ON THE ISSUES AND LEGEND
028000* SECTIONS OF VALIDATION-REPORT.
028100* OCCUPIES ROW 021 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
028200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
028300    05 FILLER.
028400       10 FILLER PIC X(50) VALUE
028500          'VALIDATE-CURRENT-GT-ORIGINAL-BALANCE'.
028600       10 FILLER PIC X(60) VALUE
028700          'Current GT Original Balance'.
028800       10 FILLER PIC 9(3) VALUE 097.
028900* ENTRY 022 OF 115 -- CURRENT INTEREST RATE
029000* PARAGRAPH 2012 TESTS WS-AMORT-TYPE, WS-ORIG-INT-RATE, WS-CURR-
029100* INT-RATE.
029200* PREDICATE INDEX 012 IS UNIQUE TO THIS ENTRY.
029300* PRINTS AS 'CURRENT INTEREST RATE' ON THE ISSUES AND LEGEND
029400* SECTIONS OF VALIDATION-REPORT.
029500* OCCUPIES ROW 022 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
029600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
029700    05 FILLER.
029800       10 FILLER PIC X(50) VALUE
029900          'VALIDATE-CURRENT-INTEREST-RATE'.
030000       10 FILLER PIC X(60) VALUE
030100          'Current Interest Rate'.
030200       10 FILLER PIC 9(3) VALUE 012.
030300* ENTRY 023 OF 115 -- CURRENT PAYMENT STATUS
030400* PARAGRAPH 2046 TESTS WS-CURR-PMT-STATUS.
030500* PREDICATE INDEX 046 IS UNIQUE TO THIS ENTRY.
030600* PRINTS AS 'CURRENT PAYMENT STATUS' ON THE ISSUES AND LEGEND
030700* SECTIONS OF VALIDATION-REPORT.
030800* OCCUPIES ROW 023 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
030900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
031000    05 FILLER.
031100       10 FILLER PIC X(50) VALUE
031200          'VALIDATE-CURRENT-PAYMENT-STATUS'.
031300       10 FILLER PIC X(60) VALUE
031400          'Current Payment Status'.
031500       10 FILLER PIC 9(3) VALUE 046.
031600* ENTRY 024 OF 115 -- DTI CONSISTENCY
031700* PARAGRAPH 2015 TESTS WS-ORIGINATOR, WS-ORIGINATOR-DTI, WS-ALL-
031800* TOTAL-INC, WS-MONTHLY-DEBT-ALL.
031900* PREDICATE INDEX 015 IS UNIQUE TO THIS ENTRY.
032000* PRINTS AS 'DTI CONSISTENCY' ON THE ISSUES AND LEGEND SECTIONS OF
032100* VALIDATION-REPORT.
032200* OCCUPIES ROW 024 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
032300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
032400    05 FILLER.
032500       10 FILLER PIC X(50) VALUE
032600          'VALIDATE-DTI-CONSISTENCY'.
032700       10 FILLER PIC X(60) VALUE
032800          'DTI Consistency'.
032900       10 FILLER PIC 9(3) VALUE 015.
033000* ENTRY 025 OF 115 -- ESCROW INDICATOR
033100* PARAGRAPH 2016 TESTS WS-ESCROW-IND.
033200* PREDICATE INDEX 016 IS UNIQUE TO THIS ENTRY.
033300* PRINTS AS 'ESCROW INDICATOR' ON THE ISSUES AND LEGEND SECTIONS
033400* OF VALIDATION-REPORT.
033500* OCCUPIES ROW 025 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
033600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
033700    05 FILLER.
033800       10 FILLER PIC X(50) VALUE
033900          'VALIDATE-ESCROW-INDICATOR'.
034000       10 FILLER PIC X(60) VALUE
034100          'Escrow Indicator'.
034200       10 FILLER PIC 9(3) VALUE 016.
034300* ENTRY 026 OF 115 -- FICO MODEL USED
034400* PARAGRAPH 2017 TESTS WS-FICO-MODEL.
034500* PREDICATE INDEX 017 IS UNIQUE TO THIS ENTRY.
034600* PRINTS AS 'FICO MODEL USED' ON THE ISSUES AND LEGEND SECTIONS OF
034700* VALIDATION-REPORT.
034800* OCCUPIES ROW 026 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
034900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
035000    05 FILLER.
035100       10 FILLER PIC X(50) VALUE
035200          'VALIDATE-FICO-MODEL-USED'.
035300       10 FILLER PIC X(60) VALUE
035400          'FICO Model Used'.
035500       10 FILLER PIC 9(3) VALUE 017.
035600* ENTRY 027 OF 115 -- FIRST ADJ CAP
035700* PARAGRAPH 2018 TESTS WS-AMORT-TYPE, WS-INIT-CAP-UP.
035800* PREDICATE INDEX 018 IS UNIQUE TO THIS ENTRY.
035900* PRINTS AS 'FIRST ADJ CAP' ON THE ISSUES AND LEGEND SECTIONS OF
036000* VALIDATION-REPORT.
036100* OCCUPIES ROW 027 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
036200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
036300    05 FILLER.
036400       10 FILLER PIC X(50) VALUE
036500          'VALIDATE-FIRST-ADJ-CAP'.
036600       10 FILLER PIC X(60) VALUE
036700          'First ADJ CAP'.
036800       10 FILLER PIC 9(3) VALUE 018.
036900* ENTRY 028 OF 115 -- FIRST PAYMENT BEFORE MATURITY
037000* PARAGRAPH 2095 TESTS WS-FIRST-PMT-DATE, WS-MATURITY-DATE.
037100* PREDICATE INDEX 095 IS UNIQUE TO THIS ENTRY.
037200* PRINTS AS 'FIRST PAYMENT BEFORE MATURITY' ON THE ISSUES AND
037300* LEGEND SECTIONS OF VALIDATION-REPORT.
037400* OCCUPIES ROW 028 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
037500* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
037600    05 FILLER.
037700       10 FILLER PIC X(50) VALUE
037800          'VALIDATE-FIRST-PAYMENT-BEFORE-MATURITY'.
037900       10 FILLER PIC X(60) VALUE
038000          'First Payment Before Maturity'.
038100       10 FILLER PIC 9(3) VALUE 095.
038200* ENTRY 029 OF 115 -- FIRST PAYMENT DATE
038300* PARAGRAPH 2019 TESTS WS-ORIGINATION-DATE, WS-FIRST-PMT-DATE.
038400* PREDICATE INDEX 019 IS UNIQUE TO THIS ENTRY.
038500* PRINTS AS 'FIRST PAYMENT DATE' ON THE ISSUES AND LEGEND SECTIONS
038600* OF VALIDATION-REPORT.
038700* OCCUPIES ROW 029 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
038800* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
038900    05 FILLER.
039000       10 FILLER PIC X(50) VALUE
039100          'VALIDATE-FIRST-PAYMENT-DATE'.
039200       10 FILLER PIC X(60) VALUE
039300          'First Payment Date'.
039400       10 FILLER PIC 9(3) VALUE 019.
039500* ENTRY 030 OF 115 -- FIRST RATE ADJUSTMENT FREQUENCY
039600* PARAGRAPH 2060 TESTS WS-AMORT-TYPE, WS-INIT-FIXED-RATE-PER.
039700* PREDICATE INDEX 060 IS UNIQUE TO THIS ENTRY.
039800* PRINTS AS 'FIRST RATE ADJUSTMENT FREQUENCY' ON THE ISSUES AND
039900* LEGEND SECTIONS OF VALIDATION-REPORT.
040000* OCCUPIES ROW 030 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
040100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
040200    05 FILLER.
040300       10 FILLER PIC X(50) VALUE
040400          'VALIDATE-FIRST-RATE-ADJUSTMENT-FREQUENCY'.
040500       10 FILLER PIC X(60) VALUE
040600          'First Rate Adjustment Frequency'.
040700       10 FILLER PIC 9(3) VALUE 060.
040800* ENTRY 031 OF 115 -- HELOC INDICATOR
040900* PARAGRAPH 2105 TESTS WS-HELOC-IND, WS-HELOC-DRAW-PERIOD.
041000* PREDICATE INDEX 105 IS UNIQUE TO THIS ENTRY.
041100* PRINTS AS 'HELOC INDICATOR' ON THE ISSUES AND LEGEND SECTIONS OF
041200* VALIDATION-REPORT.
041300* OCCUPIES ROW 031 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
041400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
041500    05 FILLER.
041600       10 FILLER PIC X(50) VALUE
041700          'VALIDATE-HELOC-INDICATOR'.
041800       10 FILLER PIC X(60) VALUE
041900          'HELOC Indicator'.
042000       10 FILLER PIC 9(3) VALUE 105.
042100* ENTRY 032 OF 115 -- INDEX TYPE
042200* PARAGRAPH 2021 TESTS WS-AMORT-TYPE, WS-INDEX-TYPE.
042300* PREDICATE INDEX 021 IS UNIQUE TO THIS ENTRY.
042400* PRINTS AS 'INDEX TYPE' ON THE ISSUES AND LEGEND SECTIONS OF
042500* VALIDATION-REPORT.
042600* OCCUPIES ROW 032 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
042700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
042800    05 FILLER.
042900       10 FILLER PIC X(50) VALUE
043000          'VALIDATE-INDEX-TYPE'.
043100       10 FILLER PIC X(60) VALUE
043200          'Index Type'.
043300       10 FILLER PIC 9(3) VALUE 021.
043400* ENTRY 033 OF 115 -- INITIAL PERIOD CAP
043500* PARAGRAPH 2055 TESTS WS-AMORT-TYPE, WS-INIT-CAP-UP, WS-INIT-CAP-
043600* DOWN.
043700* PREDICATE INDEX 055 IS UNIQUE TO THIS ENTRY.
043800* PRINTS AS 'INITIAL PERIOD CAP' ON THE ISSUES AND LEGEND SECTIONS
043900* OF VALIDATION-REPORT.
044000* OCCUPIES ROW 033 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
044100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
044200    05 FILLER.
044300       10 FILLER PIC X(50) VALUE
044400          'VALIDATE-INITIAL-PERIOD-CAP'.
044500       10 FILLER PIC X(60) VALUE
044600          'Initial Period CAP'.
044700       10 FILLER PIC 9(3) VALUE 055.
044800* ENTRY 034 OF 115 -- JUNIOR DRAWN AMOUNT
044900* PARAGRAPH 2079 TESTS WS-JR-MTG-BAL, WS-JR-MTG-DRAWN-AMT.
045000* PREDICATE INDEX 079 IS UNIQUE TO THIS ENTRY.
045100* PRINTS AS 'JUNIOR DRAWN AMOUNT' ON THE ISSUES AND LEGEND
045200* SECTIONS OF VALIDATION-REPORT.
045300* OCCUPIES ROW 034 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
045400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
045500    05 FILLER.
045600       10 FILLER PIC X(50) VALUE
045700          'VALIDATE-JUNIOR-DRAWN-AMOUNT'.
045800       10 FILLER PIC X(60) VALUE
045900          'Junior Drawn Amount'.
046000       10 FILLER PIC 9(3) VALUE 079.
046100* ENTRY 035 OF 115 -- LARGE CASH OUT
046200* PARAGRAPH 2085 TESTS WS-ORIG-LOAN-AMT, WS-CASH-OUT-AMT.
046300* PREDICATE INDEX 085 IS UNIQUE TO THIS ENTRY.
046400* PRINTS AS 'LARGE CASH OUT' ON THE ISSUES AND LEGEND SECTIONS OF
046500* VALIDATION-REPORT.
046600* OCCUPIES ROW 035 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
046700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
046800    05 FILLER.
046900       10 FILLER PIC X(50) VALUE
047000          'VALIDATE-LARGE-CASH-OUT'.
047100       10 FILLER PIC X(60) VALUE
047200          'Large Cash OUT'.
047300       10 FILLER PIC 9(3) VALUE 085.
047400* ENTRY 036 OF 115 -- LENGTH EMPLOYMENT BORROWER
047500* PARAGRAPH 2022 TESTS WS-SELF-EMP-FLAG, WS-EMP-LEN-BORR, WS-BORR-
047600* EMP-VERIF.
047700* PREDICATE INDEX 022 IS UNIQUE TO THIS ENTRY.
047800* PRINTS AS 'LENGTH EMPLOYMENT BORROWER' ON THE ISSUES AND LEGEND
047900* SECTIONS OF VALIDATION-REPORT.
048000* OCCUPIES ROW 036 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
048100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
048200    05 FILLER.
048300       10 FILLER PIC X(50) VALUE
048400          'VALIDATE-LENGTH-EMPLOYMENT-BORROWER'.
048500       10 FILLER PIC X(60) VALUE
048600          'Length Employment Borrower'.
048700       10 FILLER PIC 9(3) VALUE 022.
048800* ENTRY 037 OF 115 -- LENGTH EMPLOYMENT CO BORROWER
048900* PARAGRAPH 2023 TESTS WS-TOT-BORROWERS, WS-SELF-EMP-FLAG, WS-EMP-
049000* LEN-COBORR, WS-COBORR-EMP-VERIF.
049100* PREDICATE INDEX 023 IS UNIQUE TO THIS ENTRY.
049200* PRINTS AS 'LENGTH EMPLOYMENT CO BORROWER' ON THE ISSUES AND
049300* LEGEND SECTIONS OF VALIDATION-REPORT.
049400* OCCUPIES ROW 037 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
049500* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
049600    05 FILLER.
049700       10 FILLER PIC X(50) VALUE
049800          'VALIDATE-LENGTH-EMPLOYMENT-CO-BORROWER'.
049900       10 FILLER PIC X(60) VALUE
050000          'Length Employment CO Borrower'.
050100       10 FILLER PIC 9(3) VALUE 023.
050200* ENTRY 038 OF 115 -- LIEN POSITION
050300* PARAGRAPH 2024 TESTS WS-LIEN-POSITION.
050400* SHARES PREDICATE INDEX 024 WITH VALIDATE-LIEN-POSITION-V2 -- ONE
050500* TEST, TWO REGISTERED NAMES.
050600* PRINTS AS 'LIEN POSITION' ON THE ISSUES AND LEGEND SECTIONS OF
050700* VALIDATION-REPORT.
050800* OCCUPIES ROW 038 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
050900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
051000    05 FILLER.
051100       10 FILLER PIC X(50) VALUE
051200          'VALIDATE-LIEN-POSITION'.
051300       10 FILLER PIC X(60) VALUE
051400          'Lien Position'.
051500       10 FILLER PIC 9(3) VALUE 024.
051600* ENTRY 039 OF 115 -- LIEN POSITION V2
051700* PARAGRAPH 2024 TESTS WS-LIEN-POSITION.
051800* SHARES PREDICATE INDEX 024 WITH VALIDATE-LIEN-POSITION -- ONE
051900* TEST, TWO REGISTERED NAMES.
052000* PRINTS AS 'LIEN POSITION V2' ON THE ISSUES AND LEGEND SECTIONS
052100* OF VALIDATION-REPORT.
052200* OCCUPIES ROW 039 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
052300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
052400    05 FILLER.
052500       10 FILLER PIC X(50) VALUE
052600          'VALIDATE-LIEN-POSITION-V2'.
052700       10 FILLER PIC X(60) VALUE
052800          'Lien Position V2'.
052900       10 FILLER PIC 9(3) VALUE 024.
053000* ENTRY 040 OF 115 -- LIEN POSITION VS LOAN TYPE
053100* PARAGRAPH 2094 TESTS WS-LIEN-POSITION, WS-LOAN-TYPE-LS.
053200* PREDICATE INDEX 094 IS UNIQUE TO THIS ENTRY.
053300* PRINTS AS 'LIEN POSITION VS LOAN TYPE' ON THE ISSUES AND LEGEND
053400* SECTIONS OF VALIDATION-REPORT.
053500* OCCUPIES ROW 040 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
053600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
053700    05 FILLER.
053800       10 FILLER PIC X(50) VALUE
053900          'VALIDATE-LIEN-POSITION-VS-LOAN-TYPE'.
054000       10 FILLER PIC X(60) VALUE
054100          'Lien Position VS Loan Type'.
054200       10 FILLER PIC 9(3) VALUE 094.
054300* ENTRY 041 OF 115 -- LIFETIME MAX RATE CEILING
054400* PARAGRAPH 2025 TESTS WS-AMORT-TYPE, WS-LIFE-MAX-RATE.
054500* SHARES PREDICATE INDEX 025 WITH VALIDATE-LIFETIME-MAX-RATE-
054600* CEILING-V2 -- ONE TEST, TWO REGISTERED NAMES.
054700* PRINTS AS 'LIFETIME MAX RATE CEILING' ON THE ISSUES AND LEGEND
054800* SECTIONS OF VALIDATION-REPORT.
054900* OCCUPIES ROW 041 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
055000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
055100    05 FILLER.
055200       10 FILLER PIC X(50) VALUE
055300          'VALIDATE-LIFETIME-MAX-RATE-CEILING'.
055400       10 FILLER PIC X(60) VALUE
055500          'Lifetime MAX Rate Ceiling'.
055600       10 FILLER PIC 9(3) VALUE 025.
055700* ENTRY 042 OF 115 -- LIFETIME MAX RATE CEILING V2
055800* PARAGRAPH 2025 TESTS WS-AMORT-TYPE, WS-LIFE-MAX-RATE.
055900* SHARES PREDICATE INDEX 025 WITH VALIDATE-LIFETIME-MAX-RATE-
056000* CEILING -- ONE TEST, TWO REGISTERED NAMES.
056100* PRINTS AS 'LIFETIME MAX RATE CEILING V2' ON THE ISSUES AND
056200* LEGEND SECTIONS OF VALIDATION-REPORT.
056300* OCCUPIES ROW 042 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
056400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
056500    05 FILLER.
056600       10 FILLER PIC X(50) VALUE
056700          'VALIDATE-LIFETIME-MAX-RATE-CEILING-V2'.
056800       10 FILLER PIC X(60) VALUE
056900          'Lifetime MAX Rate Ceiling V2'.
057000       10 FILLER PIC 9(3) VALUE 025.
057100* ENTRY 043 OF 115 -- LIFETIME MIN RATE FLOOR
057200* PARAGRAPH 2026 TESTS WS-AMORT-TYPE, WS-GROSS-MARGIN, WS-LIFE-
057300* MIN-RATE.
057400* SHARES PREDICATE INDEX 026 WITH VALIDATE-LIFETIME-MIN-RATE-
057500* FLOOR-V2 -- ONE TEST, TWO REGISTERED NAMES.
057600* PRINTS AS 'LIFETIME MIN RATE FLOOR' ON THE ISSUES AND LEGEND
057700* SECTIONS OF VALIDATION-REPORT.
057800* OCCUPIES ROW 043 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
057900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
058000    05 FILLER.
058100       10 FILLER PIC X(50) VALUE
058200          'VALIDATE-LIFETIME-MIN-RATE-FLOOR'.
058300       10 FILLER PIC X(60) VALUE
058400          'Lifetime MIN Rate Floor'.
058500       10 FILLER PIC 9(3) VALUE 026.
058600* ENTRY 044 OF 115 -- LIFETIME MIN RATE FLOOR V2
058700* PARAGRAPH 2026 TESTS WS-AMORT-TYPE, WS-GROSS-MARGIN, WS-LIFE-
058800* MIN-RATE.
058900* SHARES PREDICATE INDEX 026 WITH VALIDATE-LIFETIME-MIN-RATE-FLOOR
059000* -- ONE TEST, TWO REGISTERED NAMES.
059100* PRINTS AS 'LIFETIME MIN RATE FLOOR V2' ON THE ISSUES AND LEGEND
059200* SECTIONS OF VALIDATION-REPORT.
059300* OCCUPIES ROW 044 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
059400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
059500    05 FILLER.
059600       10 FILLER PIC X(50) VALUE
059700          'VALIDATE-LIFETIME-MIN-RATE-FLOOR-V2'.
059800       10 FILLER PIC X(60) VALUE
059900          'Lifetime MIN Rate Floor V2'.
060000       10 FILLER PIC 9(3) VALUE 026.
060100* ENTRY 045 OF 115 -- LIQUID RESERVES
060200* PARAGRAPH 2070 TESTS WS-LOAN-TYPE-LS, WS-LIQUID-RESERVES.
060300* PREDICATE INDEX 070 IS UNIQUE TO THIS ENTRY.
060400* PRINTS AS 'LIQUID RESERVES' ON THE ISSUES AND LEGEND SECTIONS OF
060500* VALIDATION-REPORT.
060600* OCCUPIES ROW 045 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
060700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
060800    05 FILLER.
060900       10 FILLER PIC X(50) VALUE
061000          'VALIDATE-LIQUID-RESERVES'.
061100       10 FILLER PIC X(60) VALUE
061200          'Liquid Reserves'.
061300       10 FILLER PIC 9(3) VALUE 070.
061400* ENTRY 046 OF 115 -- LOAN PURPOSE
061500* PARAGRAPH 2027 TESTS WS-LOAN-PURPOSE.
061600* SHARES PREDICATE INDEX 027 WITH VALIDATE-LOAN-PURPOSE-V2 -- ONE
061700* TEST, TWO REGISTERED NAMES.
061800* PRINTS AS 'LOAN PURPOSE' ON THE ISSUES AND LEGEND SECTIONS OF
061900* VALIDATION-REPORT.
062000* OCCUPIES ROW 046 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
062100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
062200    05 FILLER.
062300       10 FILLER PIC X(50) VALUE
062400          'VALIDATE-LOAN-PURPOSE'.
062500       10 FILLER PIC X(60) VALUE
062600          'Loan Purpose'.
062700       10 FILLER PIC 9(3) VALUE 027.
062800* ENTRY 047 OF 115 -- LOAN PURPOSE V2
062900* PARAGRAPH 2027 TESTS WS-LOAN-PURPOSE.
063000* SHARES PREDICATE INDEX 027 WITH VALIDATE-LOAN-PURPOSE -- ONE
063100* TEST, TWO REGISTERED NAMES.
063200* PRINTS AS 'LOAN PURPOSE V2' ON THE ISSUES AND LEGEND SECTIONS OF
063300* VALIDATION-REPORT.
063400* OCCUPIES ROW 047 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
063500* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
063600    05 FILLER.
063700       10 FILLER PIC X(50) VALUE
063800          'VALIDATE-LOAN-PURPOSE-V2'.
063900       10 FILLER PIC X(60) VALUE
064000          'Loan Purpose V2'.
064100       10 FILLER PIC 9(3) VALUE 027.
064200* ENTRY 048 OF 115 -- MARGIN LESS THAN FLOOR
064300* PARAGRAPH 2099 TESTS WS-GROSS-MARGIN, WS-LIFE-MIN-RATE.
064400* PREDICATE INDEX 099 IS UNIQUE TO THIS ENTRY.
064500* PRINTS AS 'MARGIN LESS THAN FLOOR' ON THE ISSUES AND LEGEND
064600* SECTIONS OF VALIDATION-REPORT.
064700* OCCUPIES ROW 048 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
064800* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
064900    05 FILLER.
065000       10 FILLER PIC X(50) VALUE
065100          'VALIDATE-MARGIN-LESS-THAN-FLOOR'.
065200       10 FILLER PIC X(60) VALUE
065300          'Margin Less Than Floor'.
065400       10 FILLER PIC 9(3) VALUE 099.
065500* ENTRY 049 OF 115 -- MI COMPANY NAME
065600* PARAGRAPH 2030 TESTS WS-MI-COMPANY-NAME.
065700* PREDICATE INDEX 030 IS UNIQUE TO THIS ENTRY.
065800* PRINTS AS 'MI COMPANY NAME' ON THE ISSUES AND LEGEND SECTIONS OF
065900* VALIDATION-REPORT.
066000* OCCUPIES ROW 049 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
066100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
066200    05 FILLER.
066300       10 FILLER PIC X(50) VALUE
066400          'VALIDATE-MI-COMPANY-NAME'.
066500       10 FILLER PIC X(60) VALUE
066600          'MI Company Name'.
066700       10 FILLER PIC 9(3) VALUE 030.
066800* ENTRY 050 OF 115 -- MI PERCENT
066900* PARAGRAPH 2031 TESTS WS-MI-PERCENT.
067000* PREDICATE INDEX 031 IS UNIQUE TO THIS ENTRY.
067100* PRINTS AS 'MI PERCENT' ON THE ISSUES AND LEGEND SECTIONS OF
067200* VALIDATION-REPORT.
067300* OCCUPIES ROW 050 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
067400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
067500    05 FILLER.
067600       10 FILLER PIC X(50) VALUE
067700          'VALIDATE-MI-PERCENT'.
067800       10 FILLER PIC X(60) VALUE
067900          'MI Percent'.
068000       10 FILLER PIC 9(3) VALUE 031.
068100* ENTRY 051 OF 115 -- MISSING EMPLOYMENT BOTH BORROWERS
068200* PARAGRAPH 2087 TESTS WS-TOT-BORROWERS, WS-EMP-LEN-BORR, WS-EMP-
068300* LEN-COBORR, WS-BORR-EMP-VERIF AND 1 MORE.
068400* PREDICATE INDEX 087 IS UNIQUE TO THIS ENTRY.
068500* PRINTS AS 'MISSING EMPLOYMENT BOTH BORROWERS' ON THE ISSUES AND
068600* LEGEND SECTIONS OF VALIDATION-REPORT.
068700* OCCUPIES ROW 051 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
068800* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
068900    05 FILLER.
069000       10 FILLER PIC X(50) VALUE
069100          'VALIDATE-MISSING-EMPLOYMENT-BOTH-BORROWERS'.
069200       10 FILLER PIC X(60) VALUE
069300          'Missing Employment Both Borrowers'.
069400       10 FILLER PIC 9(3) VALUE 087.
069500* ENTRY 052 OF 115 -- MISSING SUBSEQUENT PAYMENT RESET
069600* PARAGRAPH 2101 TESTS WS-AMORT-TYPE, WS-SUBSEQ-RESET-PER.
069700* PREDICATE INDEX 101 IS UNIQUE TO THIS ENTRY.
069800* PRINTS AS 'MISSING SUBSEQUENT PAYMENT RESET' ON THE ISSUES AND
069900* LEGEND SECTIONS OF VALIDATION-REPORT.
070000* OCCUPIES ROW 052 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
070100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
070200    05 FILLER.
070300       10 FILLER PIC X(50) VALUE
070400          'VALIDATE-MISSING-SUBSEQUENT-PAYMENT-RESET'.
070500       10 FILLER PIC X(60) VALUE
070600          'Missing Subsequent Payment Reset'.
070700       10 FILLER PIC 9(3) VALUE 101.
070800* ENTRY 053 OF 115 -- MONTHLY DEBT ALL BORROWERS
070900* PARAGRAPH 2029 TESTS WS-MONTHLY-DEBT-ALL.
071000* PREDICATE INDEX 029 IS UNIQUE TO THIS ENTRY.
071100* PRINTS AS 'MONTHLY DEBT ALL BORROWERS' ON THE ISSUES AND LEGEND
071200* SECTIONS OF VALIDATION-REPORT.
071300* OCCUPIES ROW 053 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
071400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
071500    05 FILLER.
071600       10 FILLER PIC X(50) VALUE
071700          'VALIDATE-MONTHLY-DEBT-ALL-BORROWERS'.
071800       10 FILLER PIC X(60) VALUE
071900          'Monthly Debt ALL Borrowers'.
072000       10 FILLER PIC 9(3) VALUE 029.
072100* ENTRY 054 OF 115 -- MONTHS BANKRUPTCY
072200* PARAGRAPH 2003 TESTS WS-MONTHS-BANKRUPT.
072300* PREDICATE INDEX 003 IS UNIQUE TO THIS ENTRY.
072400* PRINTS AS 'MONTHS BANKRUPTCY' ON THE ISSUES AND LEGEND SECTIONS
072500* OF VALIDATION-REPORT.
072600* OCCUPIES ROW 054 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
072700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
072800    05 FILLER.
072900       10 FILLER PIC X(50) VALUE
073000          'VALIDATE-MONTHS-BANKRUPTCY'.
073100       10 FILLER PIC X(60) VALUE
073200          'Months Bankruptcy'.
073300       10 FILLER PIC 9(3) VALUE 003.
073400* ENTRY 055 OF 115 -- MONTHS FORECLOSURE
073500* PARAGRAPH 2020 TESTS WS-MONTHS-FORECLOSURE.
073600* PREDICATE INDEX 020 IS UNIQUE TO THIS ENTRY.
073700* PRINTS AS 'MONTHS FORECLOSURE' ON THE ISSUES AND LEGEND SECTIONS
073800* OF VALIDATION-REPORT.
073900* OCCUPIES ROW 055 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
074000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
074100    05 FILLER.
074200       10 FILLER PIC X(50) VALUE
074300          'VALIDATE-MONTHS-FORECLOSURE'.
074400       10 FILLER PIC X(60) VALUE
074500          'Months Foreclosure'.
074600       10 FILLER PIC 9(3) VALUE 020.
074700* ENTRY 056 OF 115 -- NEGATIVE INCOMES
074800* PARAGRAPH 2096 TESTS WS-PRIM-WAGE-INC, WS-COBORR-WAGE-INC, WS-
074900* PRIM-OTHER-INC, WS-COBORR-OTHER-INC AND 2 MORE.
075000* PREDICATE INDEX 096 IS UNIQUE TO THIS ENTRY.
075100* PRINTS AS 'NEGATIVE INCOMES' ON THE ISSUES AND LEGEND SECTIONS
075200* OF VALIDATION-REPORT.
075300* OCCUPIES ROW 056 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
075400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
075500    05 FILLER.
075600       10 FILLER PIC X(50) VALUE
075700          'VALIDATE-NEGATIVE-INCOMES'.
075800       10 FILLER PIC X(60) VALUE
075900          'Negative Incomes'.
076000       10 FILLER PIC 9(3) VALUE 096.
076100* ENTRY 057 OF 115 -- NEGATIVE RESERVES
076200* PARAGRAPH 2090 TESTS WS-LIQUID-RESERVES.
076300* PREDICATE INDEX 090 IS UNIQUE TO THIS ENTRY.
076400* PRINTS AS 'NEGATIVE RESERVES' ON THE ISSUES AND LEGEND SECTIONS
076500* OF VALIDATION-REPORT.
076600* OCCUPIES ROW 057 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
076700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
076800    05 FILLER.
076900       10 FILLER PIC X(50) VALUE
077000          'VALIDATE-NEGATIVE-RESERVES'.
077100       10 FILLER PIC X(60) VALUE
077200          'Negative Reserves'.
077300       10 FILLER PIC 9(3) VALUE 090.
077400* ENTRY 058 OF 115 -- NUMBER OF MORTGAGED PROPERTIES
077500* PARAGRAPH 2032 TESTS WS-LOAN-PURPOSE, WS-NUM-MORTGAGED-PROP.
077600* PREDICATE INDEX 032 IS UNIQUE TO THIS ENTRY.
077700* PRINTS AS 'NUMBER OF MORTGAGED PROPERTIES' ON THE ISSUES AND
077800* LEGEND SECTIONS OF VALIDATION-REPORT.
077900* OCCUPIES ROW 058 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
078000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
078100    05 FILLER.
078200       10 FILLER PIC X(50) VALUE
078300          'VALIDATE-NUMBER-OF-MORTGAGED-PROPERTIES'.
078400       10 FILLER PIC X(60) VALUE
078500          'Number OF Mortgaged Properties'.
078600       10 FILLER PIC 9(3) VALUE 032.
078700* ENTRY 059 OF 115 -- OCCUPANCY
078800* PARAGRAPH 2033 TESTS WS-OCCUPANCY.
078900* PREDICATE INDEX 033 IS UNIQUE TO THIS ENTRY.
079000* PRINTS AS 'OCCUPANCY' ON THE ISSUES AND LEGEND SECTIONS OF
079100* VALIDATION-REPORT.
079200* OCCUPIES ROW 059 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
079300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
079400    05 FILLER.
079500       10 FILLER PIC X(50) VALUE
079600          'VALIDATE-OCCUPANCY'.
079700       10 FILLER PIC X(60) VALUE
079800          'Occupancy'.
079900       10 FILLER PIC 9(3) VALUE 033.
080000* ENTRY 060 OF 115 -- OCLTV VS OLTV
080100* PARAGRAPH 2104 TESTS WS-LOAN-TYPE-LS, WS-JR-MTG-BAL, WS-ORIG-
080200* LTV, WS-ORIG-CLTV.
080300* PREDICATE INDEX 104 IS UNIQUE TO THIS ENTRY.
080400* PRINTS AS 'OCLTV VS OLTV' ON THE ISSUES AND LEGEND SECTIONS OF
080500* VALIDATION-REPORT.
080600* OCCUPIES ROW 060 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
080700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
080800    05 FILLER.
080900       10 FILLER PIC X(50) VALUE
081000          'VALIDATE-OCLTV-VS-OLTV'.
081100       10 FILLER PIC X(60) VALUE
081200          'OCLTV VS OLTV'.
081300       10 FILLER PIC 9(3) VALUE 104.
081400* ENTRY 061 OF 115 -- OLTV HIGH FOR NONSELECT
081500* PARAGRAPH 2084 TESTS WS-LOAN-TYPE-LS, WS-ORIG-CLTV.
081600* PREDICATE INDEX 084 IS UNIQUE TO THIS ENTRY.
081700* PRINTS AS 'OLTV HIGH FOR NONSELECT' ON THE ISSUES AND LEGEND
081800* SECTIONS OF VALIDATION-REPORT.
081900* OCCUPIES ROW 061 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
082000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
082100    05 FILLER.
082200       10 FILLER PIC X(50) VALUE
082300          'VALIDATE-OLTV-HIGH-FOR-NONSELECT'.
082400       10 FILLER PIC X(60) VALUE
082500          'OLTV High FOR Nonselect'.
082600       10 FILLER PIC 9(3) VALUE 084.
082700* ENTRY 062 OF 115 -- ORIGINAL APPRAISAL 24 MONTHS OLD
082800* PARAGRAPH 2042 TESTS WS-INT-PAID-THRU-DATE, WS-ORIG-VALUATION-
082900* DATE.
083000* PREDICATE INDEX 042 IS UNIQUE TO THIS ENTRY.
083100* PRINTS AS 'ORIGINAL APPRAISAL 24 MONTHS OLD' ON THE ISSUES AND
083200* LEGEND SECTIONS OF VALIDATION-REPORT.
083300* OCCUPIES ROW 062 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
083400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
083500    05 FILLER.
083600       10 FILLER PIC X(50) VALUE
083700          'VALIDATE-ORIGINAL-APPRAISAL-24-MONTHS-OLD'.
083800       10 FILLER PIC X(60) VALUE
083900          'Original Appraisal 24 Months OLD'.
084000       10 FILLER PIC 9(3) VALUE 042.
084100* ENTRY 063 OF 115 -- ORIGINAL APPRAISED PROPERTY VALUE
084200* PARAGRAPH 2034 TESTS WS-CURR-LOAN-AMT, WS-ORIG-APPR-VALUE.
084300* PREDICATE INDEX 034 IS UNIQUE TO THIS ENTRY.
084400* PRINTS AS 'ORIGINAL APPRAISED PROPERTY VALUE' ON THE ISSUES AND
084500* LEGEND SECTIONS OF VALIDATION-REPORT.
084600* OCCUPIES ROW 063 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
084700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
084800    05 FILLER.
084900       10 FILLER PIC X(50) VALUE
085000          'VALIDATE-ORIGINAL-APPRAISED-PROPERTY-VALUE'.
085100       10 FILLER PIC X(60) VALUE
085200          'Original Appraised Property Value'.
085300       10 FILLER PIC 9(3) VALUE 034.
085400* ENTRY 064 OF 115 -- ORIGINAL APPRAISED VALUE
085500* PARAGRAPH 2057 TESTS WS-ORIG-APPR-VALUE.
085600* PREDICATE INDEX 057 IS UNIQUE TO THIS ENTRY.
085700* PRINTS AS 'ORIGINAL APPRAISED VALUE' ON THE ISSUES AND LEGEND
085800* SECTIONS OF VALIDATION-REPORT.
085900* OCCUPIES ROW 064 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
086000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
086100    05 FILLER.
086200       10 FILLER PIC X(50) VALUE
086300          'VALIDATE-ORIGINAL-APPRAISED-VALUE'.
086400       10 FILLER PIC X(60) VALUE
086500          'Original Appraised Value'.
086600       10 FILLER PIC 9(3) VALUE 057.
086700* ENTRY 065 OF 115 -- ORIGINAL INTEREST RATE
086800* PARAGRAPH 2013 TESTS WS-AMORT-TYPE, WS-ORIG-INT-RATE, WS-LIFE-
086900* MAX-RATE.
087000* PREDICATE INDEX 013 IS UNIQUE TO THIS ENTRY.
087100* PRINTS AS 'ORIGINAL INTEREST RATE' ON THE ISSUES AND LEGEND
087200* SECTIONS OF VALIDATION-REPORT.
087300* OCCUPIES ROW 065 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
087400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
087500    05 FILLER.
087600       10 FILLER PIC X(50) VALUE
087700          'VALIDATE-ORIGINAL-INTEREST-RATE'.
087800       10 FILLER PIC X(60) VALUE
087900          'Original Interest Rate'.
088000       10 FILLER PIC 9(3) VALUE 013.
088100* ENTRY 066 OF 115 -- ORIGINAL LOAN AMOUNT
088200* PARAGRAPH 2035 TESTS WS-ORIG-LOAN-AMT.
088300* PREDICATE INDEX 035 IS UNIQUE TO THIS ENTRY.
088400* PRINTS AS 'ORIGINAL LOAN AMOUNT' ON THE ISSUES AND LEGEND
088500* SECTIONS OF VALIDATION-REPORT.
088600* OCCUPIES ROW 066 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
088700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
088800    05 FILLER.
088900       10 FILLER PIC X(50) VALUE
089000          'VALIDATE-ORIGINAL-LOAN-AMOUNT'.
089100       10 FILLER PIC X(60) VALUE
089200          'Original Loan Amount'.
089300       10 FILLER PIC 9(3) VALUE 035.
089400* ENTRY 067 OF 115 -- ORIGINAL LOAN AMOUNT OUT OF RANGE
089500* PARAGRAPH 2036 TESTS WS-ORIG-LOAN-AMT.
089600* PREDICATE INDEX 036 IS UNIQUE TO THIS ENTRY.
089700* PRINTS AS 'ORIGINAL LOAN AMOUNT OUT OF RANGE' ON THE ISSUES AND
089800* LEGEND SECTIONS OF VALIDATION-REPORT.
089900* OCCUPIES ROW 067 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
090000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
090100    05 FILLER.
090200       10 FILLER PIC X(50) VALUE
090300          'VALIDATE-ORIGINAL-LOAN-AMOUNT-OUT-OF-RANGE'.
090400       10 FILLER PIC X(60) VALUE
090500          'Original Loan Amount OUT OF Range'.
090600       10 FILLER PIC 9(3) VALUE 036.
090700* ENTRY 068 OF 115 -- ORIGINAL LTV
090800* PARAGRAPH 2037 TESTS WS-ORIG-LOAN-AMT, WS-SALES-PRICE, WS-ORIG-
090900* APPR-VALUE, WS-ORIG-LTV.
091000* PREDICATE INDEX 037 IS UNIQUE TO THIS ENTRY.
091100* PRINTS AS 'ORIGINAL LTV' ON THE ISSUES AND LEGEND SECTIONS OF
091200* VALIDATION-REPORT.
091300* OCCUPIES ROW 068 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
091400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
091500    05 FILLER.
091600       10 FILLER PIC X(50) VALUE
091700          'VALIDATE-ORIGINAL-LTV'.
091800       10 FILLER PIC X(60) VALUE
091900          'Original LTV'.
092000       10 FILLER PIC 9(3) VALUE 037.
092100* ENTRY 069 OF 115 -- ORIGINAL PRICE
092200* PARAGRAPH 2073 TESTS WS-ORIG-APPR-VALUE.
092300* PREDICATE INDEX 073 IS UNIQUE TO THIS ENTRY.
092400* PRINTS AS 'ORIGINAL PRICE' ON THE ISSUES AND LEGEND SECTIONS OF
092500* VALIDATION-REPORT.
092600* OCCUPIES ROW 069 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
092700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
092800    05 FILLER.
092900       10 FILLER PIC X(50) VALUE
093000          'VALIDATE-ORIGINAL-PRICE'.
093100       10 FILLER PIC X(60) VALUE
093200          'Original Price'.
093300       10 FILLER PIC 9(3) VALUE 073.
093400* ENTRY 070 OF 115 -- ORIGINAL PRIMARY BORROWER FICO
093500* PARAGRAPH 2004 TESTS WS-ORIG-FICO.
093600* PREDICATE INDEX 004 IS UNIQUE TO THIS ENTRY.
093700* PRINTS AS 'ORIGINAL PRIMARY BORROWER FICO' ON THE ISSUES AND
093800* LEGEND SECTIONS OF VALIDATION-REPORT.
093900* OCCUPIES ROW 070 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
094000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
094100    05 FILLER.
094200       10 FILLER PIC X(50) VALUE
094300          'VALIDATE-ORIGINAL-PRIMARY-BORROWER-FICO'.
094400       10 FILLER PIC X(60) VALUE
094500          'Original Primary Borrower FICO'.
094600       10 FILLER PIC 9(3) VALUE 004.
094700* ENTRY 071 OF 115 -- ORIGINAL PROPERTY VALUATION DATE
094800* PARAGRAPH 2038 TESTS WS-ORIG-VALUATION-DATE.
094900* PREDICATE INDEX 038 IS UNIQUE TO THIS ENTRY.
095000* PRINTS AS 'ORIGINAL PROPERTY VALUATION DATE' ON THE ISSUES AND
095100* LEGEND SECTIONS OF VALIDATION-REPORT.
095200* OCCUPIES ROW 071 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
095300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
095400    05 FILLER.
095500       10 FILLER PIC X(50) VALUE
095600          'VALIDATE-ORIGINAL-PROPERTY-VALUATION-DATE'.
095700       10 FILLER PIC X(60) VALUE
095800          'Original Property Valuation Date'.
095900       10 FILLER PIC 9(3) VALUE 038.
096000* ENTRY 072 OF 115 -- ORIGINAL PROPERTY VALUATION TYPE
096100* PARAGRAPH 2041 TESTS WS-ORIG-VALUATION-TYPE.
096200* PREDICATE INDEX 041 IS UNIQUE TO THIS ENTRY.
096300* PRINTS AS 'ORIGINAL PROPERTY VALUATION TYPE' ON THE ISSUES AND
096400* LEGEND SECTIONS OF VALIDATION-REPORT.
096500* OCCUPIES ROW 072 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
096600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
096700    05 FILLER.
096800       10 FILLER PIC X(50) VALUE
096900          'VALIDATE-ORIGINAL-PROPERTY-VALUATION-TYPE'.
097000       10 FILLER PIC X(60) VALUE
097100          'Original Property Valuation Type'.
097200       10 FILLER PIC 9(3) VALUE 041.
097300* ENTRY 073 OF 115 -- ORIGINAL TERM
097400* PARAGRAPH 2043 TESTS WS-ORIG-TERM, WS-ORIG-AMORT-TERM.
097500* SHARES PREDICATE INDEX 043 WITH VALIDATE-ORIGINAL-TERM-TO-
097600* MATURITY-VS-AMORTIZATION -- ONE TEST, TWO REGISTERED NAMES.
097700* PRINTS AS 'ORIGINAL TERM' ON THE ISSUES AND LEGEND SECTIONS OF
097800* VALIDATION-REPORT.
097900* OCCUPIES ROW 073 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
098000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
098100    05 FILLER.
098200       10 FILLER PIC X(50) VALUE
098300          'VALIDATE-ORIGINAL-TERM'.
098400       10 FILLER PIC X(60) VALUE
098500          'Original Term'.
098600       10 FILLER PIC 9(3) VALUE 043.
098700* ENTRY 074 OF 115 -- ORIGINAL TERM TO MATURITY VS AMORTIZATION
098800* PARAGRAPH 2043 TESTS WS-ORIG-TERM, WS-ORIG-AMORT-TERM.
098900* SHARES PREDICATE INDEX 043 WITH VALIDATE-ORIGINAL-TERM -- ONE
099000* TEST, TWO REGISTERED NAMES.
099100* PRINTS AS 'ORIGINAL TERM TO MATURITY VS AMORTIZATION' ON THE
099200* ISSUES AND LEGEND SECTIONS OF VALIDATION-REPORT.
099300* OCCUPIES ROW 074 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
099400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
099500    05 FILLER.
099600       10 FILLER PIC X(50) VALUE
099700          'VALIDATE-ORIGINAL-TERM-TO-MATURITY-VS-AMORTIZATION'.
099800       10 FILLER PIC X(60) VALUE
099900          'Original Term TO Maturity VS Amortization'.
100000       10 FILLER PIC 9(3) VALUE 043.
100100* ENTRY 075 OF 115 -- ORIGINATION DATE
100200* PARAGRAPH 2044 TESTS WS-ORIGINATION-DATE.
100300* SHARES PREDICATE INDEX 044 WITH VALIDATE-ORIGINATION-DATE-V2 --
100400* ONE TEST, TWO REGISTERED NAMES.
100500* PRINTS AS 'ORIGINATION DATE' ON THE ISSUES AND LEGEND SECTIONS
100600* OF VALIDATION-REPORT.
100700* OCCUPIES ROW 075 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
100800* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
100900    05 FILLER.
101000       10 FILLER PIC X(50) VALUE
101100          'VALIDATE-ORIGINATION-DATE'.
101200       10 FILLER PIC X(60) VALUE
101300          'Origination Date'.
101400       10 FILLER PIC 9(3) VALUE 044.
101500* ENTRY 076 OF 115 -- ORIGINATION DATE V2
101600* PARAGRAPH 2044 TESTS WS-ORIGINATION-DATE.
101700* SHARES PREDICATE INDEX 044 WITH VALIDATE-ORIGINATION-DATE -- ONE
101800* TEST, TWO REGISTERED NAMES.
101900* PRINTS AS 'ORIGINATION DATE V2' ON THE ISSUES AND LEGEND
102000* SECTIONS OF VALIDATION-REPORT.
102100* OCCUPIES ROW 076 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
102200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
102300    05 FILLER.
102400       10 FILLER PIC X(50) VALUE
102500          'VALIDATE-ORIGINATION-DATE-V2'.
102600       10 FILLER PIC X(60) VALUE
102700          'Origination Date V2'.
102800       10 FILLER PIC 9(3) VALUE 044.
102900* ENTRY 077 OF 115 -- ORIGINATOR
103000* PARAGRAPH 2045 TESTS WS-ORIGINATOR.
103100* SHARES PREDICATE INDEX 045 WITH VALIDATE-ORIGINATOR-V2 -- ONE
103200* TEST, TWO REGISTERED NAMES.
103300* PRINTS AS 'ORIGINATOR' ON THE ISSUES AND LEGEND SECTIONS OF
103400* VALIDATION-REPORT.
103500* OCCUPIES ROW 077 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
103600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
103700    05 FILLER.
103800       10 FILLER PIC X(50) VALUE
103900          'VALIDATE-ORIGINATOR'.
104000       10 FILLER PIC X(60) VALUE
104100          'Originator'.
104200       10 FILLER PIC 9(3) VALUE 045.
104300* ENTRY 078 OF 115 -- ORIGINATOR DOC CODE
104400* PARAGRAPH 2001 TESTS WS-ORIGINATOR, WS-ORIGINATOR-DOC-CODE.
104500* PREDICATE INDEX 001 IS UNIQUE TO THIS ENTRY.
104600* PRINTS AS 'ORIGINATOR DOC CODE' ON THE ISSUES AND LEGEND
104700* SECTIONS OF VALIDATION-REPORT.
104800* OCCUPIES ROW 078 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
104900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
105000    05 FILLER.
105100       10 FILLER PIC X(50) VALUE
105200          'VALIDATE-ORIGINATOR-DOC-CODE'.
105300       10 FILLER PIC X(60) VALUE
105400          'Originator DOC Code'.
105500       10 FILLER PIC 9(3) VALUE 001.
105600* ENTRY 079 OF 115 -- ORIGINATOR DTI
105700* PARAGRAPH 2002 TESTS WS-ORIGINATOR, WS-ORIGINATOR-DTI.
105800* PREDICATE INDEX 002 IS UNIQUE TO THIS ENTRY.
105900* PRINTS AS 'ORIGINATOR DTI' ON THE ISSUES AND LEGEND SECTIONS OF
106000* VALIDATION-REPORT.
106100* OCCUPIES ROW 079 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
106200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
106300    05 FILLER.
106400       10 FILLER PIC X(50) VALUE
106500          'VALIDATE-ORIGINATOR-DTI'.
106600       10 FILLER PIC X(60) VALUE
106700          'Originator DTI'.
106800       10 FILLER PIC 9(3) VALUE 002.
106900* ENTRY 080 OF 115 -- ORIGINATOR V2
107000* PARAGRAPH 2045 TESTS WS-ORIGINATOR.
107100* SHARES PREDICATE INDEX 045 WITH VALIDATE-ORIGINATOR -- ONE TEST,
107200* TWO REGISTERED NAMES.
107300* PRINTS AS 'ORIGINATOR V2' ON THE ISSUES AND LEGEND SECTIONS OF
107400* VALIDATION-REPORT.
107500* OCCUPIES ROW 080 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
107600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
107700    05 FILLER.
107800       10 FILLER PIC X(50) VALUE
107900          'VALIDATE-ORIGINATOR-V2'.
108000       10 FILLER PIC X(60) VALUE
108100          'Originator V2'.
108200       10 FILLER PIC 9(3) VALUE 045.
108300* ENTRY 081 OF 115 -- PERCENT DOWN PAYMENT
108400* PARAGRAPH 2047 TESTS WS-LOAN-PURPOSE, WS-PCT-DOWN-PMT-OWN.
108500* PREDICATE INDEX 047 IS UNIQUE TO THIS ENTRY.
108600* PRINTS AS 'PERCENT DOWN PAYMENT' ON THE ISSUES AND LEGEND
108700* SECTIONS OF VALIDATION-REPORT.
108800* OCCUPIES ROW 081 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
108900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
109000    05 FILLER.
109100       10 FILLER PIC X(50) VALUE
109200          'VALIDATE-PERCENT-DOWN-PAYMENT'.
109300       10 FILLER PIC X(60) VALUE
109400          'Percent Down Payment'.
109500       10 FILLER PIC 9(3) VALUE 047.
109600* ENTRY 082 OF 115 -- PERIODIC CAP
109700* PARAGRAPH 2048 TESTS WS-AMORT-TYPE, WS-INIT-CAP-UP, WS-INIT-CAP-
109800* DOWN.
109900* PREDICATE INDEX 048 IS UNIQUE TO THIS ENTRY.
110000* PRINTS AS 'PERIODIC CAP' ON THE ISSUES AND LEGEND SECTIONS OF
110100* VALIDATION-REPORT.
110200* OCCUPIES ROW 082 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
110300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
110400    05 FILLER.
110500       10 FILLER PIC X(50) VALUE
110600          'VALIDATE-PERIODIC-CAP'.
110700       10 FILLER PIC X(60) VALUE
110800          'Periodic CAP'.
110900       10 FILLER PIC 9(3) VALUE 048.
111000* ENTRY 083 OF 115 -- PLEDGE AMOUNT
111100* PARAGRAPH 2049 TESTS WS-ORIG-APPR-VALUE, WS-ORIG-PLEDGED-ASSETS.
111200* PREDICATE INDEX 049 IS UNIQUE TO THIS ENTRY.
111300* PRINTS AS 'PLEDGE AMOUNT' ON THE ISSUES AND LEGEND SECTIONS OF
111400* VALIDATION-REPORT.
111500* OCCUPIES ROW 083 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
111600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
111700    05 FILLER.
111800       10 FILLER PIC X(50) VALUE
111900          'VALIDATE-PLEDGE-AMOUNT'.
112000       10 FILLER PIC X(60) VALUE
112100          'Pledge Amount'.
112200       10 FILLER PIC 9(3) VALUE 049.
112300* ENTRY 084 OF 115 -- PREPAYMENT PENALTY CALC
112400* PARAGRAPH 2051 TESTS WS-PREPMT-PENALTY-TYPE, WS-PREPMT-PENALTY-
112500* CALC.
112600* PREDICATE INDEX 051 IS UNIQUE TO THIS ENTRY.
112700* PRINTS AS 'PREPAYMENT PENALTY CALC' ON THE ISSUES AND LEGEND
112800* SECTIONS OF VALIDATION-REPORT.
112900* OCCUPIES ROW 084 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
113000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
113100    05 FILLER.
113200       10 FILLER PIC X(50) VALUE
113300          'VALIDATE-PREPAYMENT-PENALTY-CALC'.
113400       10 FILLER PIC X(60) VALUE
113500          'Prepayment Penalty Calc'.
113600       10 FILLER PIC 9(3) VALUE 051.
113700* ENTRY 085 OF 115 -- PREPAYMENT PENALTY TYPE
113800* PARAGRAPH 2052 TESTS WS-PREPMT-PENALTY-TYPE, WS-PREPMT-PENALTY-
113900* TERM.
114000* PREDICATE INDEX 052 IS UNIQUE TO THIS ENTRY.
114100* PRINTS AS 'PREPAYMENT PENALTY TYPE' ON THE ISSUES AND LEGEND
114200* SECTIONS OF VALIDATION-REPORT.
114300* OCCUPIES ROW 085 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
114400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
114500    05 FILLER.
114600       10 FILLER PIC X(50) VALUE
114700          'VALIDATE-PREPAYMENT-PENALTY-TYPE'.
114800       10 FILLER PIC X(60) VALUE
114900          'Prepayment Penalty Type'.
115000       10 FILLER PIC 9(3) VALUE 052.
115100* ENTRY 086 OF 115 -- PREPAYMENT TERM
115200* PARAGRAPH 2053 TESTS WS-AMORT-TYPE, WS-PREPMT-PENALTY-TERM.
115300* PREDICATE INDEX 053 IS UNIQUE TO THIS ENTRY.
115400* PRINTS AS 'PREPAYMENT TERM' ON THE ISSUES AND LEGEND SECTIONS OF
115500* VALIDATION-REPORT.
115600* OCCUPIES ROW 086 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
115700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
115800    05 FILLER.
115900       10 FILLER PIC X(50) VALUE
116000          'VALIDATE-PREPAYMENT-TERM'.
116100       10 FILLER PIC X(60) VALUE
116200          'Prepayment Term'.
116300       10 FILLER PIC 9(3) VALUE 053.
116400* ENTRY 087 OF 115 -- PRIMARY BORROWER OTHER INCOME
116500* PARAGRAPH 2054 TESTS WS-PRIM-OTHER-INC.
116600* PREDICATE INDEX 054 IS UNIQUE TO THIS ENTRY.
116700* PRINTS AS 'PRIMARY BORROWER OTHER INCOME' ON THE ISSUES AND
116800* LEGEND SECTIONS OF VALIDATION-REPORT.
116900* OCCUPIES ROW 087 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
117000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
117100    05 FILLER.
117200       10 FILLER PIC X(50) VALUE
117300          'VALIDATE-PRIMARY-BORROWER-OTHER-INCOME'.
117400       10 FILLER PIC X(60) VALUE
117500          'Primary Borrower Other Income'.
117600       10 FILLER PIC 9(3) VALUE 054.
117700* ENTRY 088 OF 115 -- PRIMARY SERVICER
117800* PARAGRAPH 2014 TESTS WS-PRIMARY-SERVICER.
117900* PREDICATE INDEX 014 IS UNIQUE TO THIS ENTRY.
118000* PRINTS AS 'PRIMARY SERVICER' ON THE ISSUES AND LEGEND SECTIONS
118100* OF VALIDATION-REPORT.
118200* OCCUPIES ROW 088 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
118300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
118400    05 FILLER.
118500       10 FILLER PIC X(50) VALUE
118600          'VALIDATE-PRIMARY-SERVICER'.
118700       10 FILLER PIC X(60) VALUE
118800          'Primary Servicer'.
118900       10 FILLER PIC 9(3) VALUE 014.
119000* ENTRY 089 OF 115 -- PRINCIPAL INTEREST
119100* PARAGRAPH 2050 TESTS WS-ORIG-LOAN-AMT, WS-CURR-INT-RATE, WS-
119200* ORIG-AMORT-TERM, WS-CURR-PMT-DUE.
119300* PREDICATE INDEX 050 IS UNIQUE TO THIS ENTRY.
119400* PRINTS AS 'PRINCIPAL INTEREST' ON THE ISSUES AND LEGEND SECTIONS
119500* OF VALIDATION-REPORT.
119600* OCCUPIES ROW 089 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
119700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
119800    05 FILLER.
119900       10 FILLER PIC X(50) VALUE
120000          'VALIDATE-PRINCIPAL-INTEREST'.
120100       10 FILLER PIC X(60) VALUE
120200          'Principal Interest'.
120300       10 FILLER PIC 9(3) VALUE 050.
120400* ENTRY 090 OF 115 -- PROPERTY ADDRESS
120500* PARAGRAPH 2092 TESTS WS-PROP-ADDRESS.
120600* PREDICATE INDEX 092 IS UNIQUE TO THIS ENTRY.
120700* PRINTS AS 'PROPERTY ADDRESS' ON THE ISSUES AND LEGEND SECTIONS
120800* OF VALIDATION-REPORT.
120900* OCCUPIES ROW 090 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
121000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
121100    05 FILLER.
121200       10 FILLER PIC X(50) VALUE
121300          'VALIDATE-PROPERTY-ADDRESS'.
121400       10 FILLER PIC X(60) VALUE
121500          'Property Address'.
121600       10 FILLER PIC 9(3) VALUE 092.
121700* ENTRY 091 OF 115 -- PROPERTY TYPE
121800* PARAGRAPH 2056 TESTS WS-PROP-TYPE.
121900* PREDICATE INDEX 056 IS UNIQUE TO THIS ENTRY.
122000* PRINTS AS 'PROPERTY TYPE' ON THE ISSUES AND LEGEND SECTIONS OF
122100* VALIDATION-REPORT.
122200* OCCUPIES ROW 091 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
122300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
122400    05 FILLER.
122500       10 FILLER PIC X(50) VALUE
122600          'VALIDATE-PROPERTY-TYPE'.
122700       10 FILLER PIC X(60) VALUE
122800          'Property Type'.
122900       10 FILLER PIC 9(3) VALUE 056.
123000* ENTRY 092 OF 115 -- PURCHASE WITH YEARS IN HOME
123100* PARAGRAPH 2106 TESTS WS-LOAN-PURPOSE, WS-YRS-IN-HOME.
123200* PREDICATE INDEX 106 IS UNIQUE TO THIS ENTRY.
123300* PRINTS AS 'PURCHASE WITH YEARS IN HOME' ON THE ISSUES AND LEGEND
123400* SECTIONS OF VALIDATION-REPORT.
123500* OCCUPIES ROW 092 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
123600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
123700    05 FILLER.
123800       10 FILLER PIC X(50) VALUE
123900          'VALIDATE-PURCHASE-WITH-YEARS-IN-HOME'.
124000       10 FILLER PIC X(60) VALUE
124100          'Purchase With Years IN Home'.
124200       10 FILLER PIC 9(3) VALUE 106.
124300* ENTRY 093 OF 115 -- PURPOSE ID VS SALES PRICE
124400* PARAGRAPH 2059 TESTS WS-LOAN-PURPOSE, WS-SALES-PRICE.
124500* PREDICATE INDEX 059 IS UNIQUE TO THIS ENTRY.
124600* PRINTS AS 'PURPOSE ID VS SALES PRICE' ON THE ISSUES AND LEGEND
124700* SECTIONS OF VALIDATION-REPORT.
124800* OCCUPIES ROW 093 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
124900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
125000    05 FILLER.
125100       10 FILLER PIC X(50) VALUE
125200          'VALIDATE-PURPOSE-ID-VS-SALES-PRICE'.
125300       10 FILLER PIC X(60) VALUE
125400          'Purpose ID VS Sales Price'.
125500       10 FILLER PIC 9(3) VALUE 059.
125600* ENTRY 094 OF 115 -- REFI WITH LESS THAN 1 YEAR IN HOME
125700* PARAGRAPH 2107 TESTS WS-OCCUPANCY, WS-LOAN-PURPOSE, WS-YRS-IN-
125800* HOME.
125900* PREDICATE INDEX 107 IS UNIQUE TO THIS ENTRY.
126000* PRINTS AS 'REFI WITH LESS THAN 1 YEAR IN HOME' ON THE ISSUES AND
126100* LEGEND SECTIONS OF VALIDATION-REPORT.
126200* OCCUPIES ROW 094 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
126300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
126400    05 FILLER.
126500       10 FILLER PIC X(50) VALUE
126600          'VALIDATE-REFI-WITH-LESS-THAN-1-YEAR-IN-HOME'.
126700       10 FILLER PIC X(60) VALUE
126800          'Refi With Less Than 1 Year IN Home'.
126900       10 FILLER PIC 9(3) VALUE 107.
127000* ENTRY 095 OF 115 -- REVIEW TYPE
127100* PARAGRAPH 2089 TESTS WS-DD-REVIEW-TYPE.
127200* PREDICATE INDEX 089 IS UNIQUE TO THIS ENTRY.
127300* PRINTS AS 'REVIEW TYPE' ON THE ISSUES AND LEGEND SECTIONS OF
127400* VALIDATION-REPORT.
127500* OCCUPIES ROW 095 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
127600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
127700    05 FILLER.
127800       10 FILLER PIC X(50) VALUE
127900          'VALIDATE-REVIEW-TYPE'.
128000       10 FILLER PIC X(60) VALUE
128100          'Review Type'.
128200       10 FILLER PIC 9(3) VALUE 089.
128300* ENTRY 096 OF 115 -- ROUNDING FLAG
128400* PARAGRAPH 2061 TESTS WS-AMORT-TYPE, WS-ARM-ROUND-FLAG.
128500* PREDICATE INDEX 061 IS UNIQUE TO THIS ENTRY.
128600* PRINTS AS 'ROUNDING FLAG' ON THE ISSUES AND LEGEND SECTIONS OF
128700* VALIDATION-REPORT.
128800* OCCUPIES ROW 096 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
128900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
129000    05 FILLER.
129100       10 FILLER PIC X(50) VALUE
129200          'VALIDATE-ROUNDING-FLAG'.
129300       10 FILLER PIC X(60) VALUE
129400          'Rounding Flag'.
129500       10 FILLER PIC 9(3) VALUE 061.
129600* ENTRY 097 OF 115 -- ROUNDING INTERVAL
129700* PARAGRAPH 2062 TESTS WS-AMORT-TYPE, WS-ARM-ROUND-FACTOR.
129800* PREDICATE INDEX 062 IS UNIQUE TO THIS ENTRY.
129900* PRINTS AS 'ROUNDING INTERVAL' ON THE ISSUES AND LEGEND SECTIONS
130000* OF VALIDATION-REPORT.
130100* OCCUPIES ROW 097 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
130200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
130300    05 FILLER.
130400       10 FILLER PIC X(50) VALUE
130500          'VALIDATE-ROUNDING-INTERVAL'.
130600       10 FILLER PIC X(60) VALUE
130700          'Rounding Interval'.
130800       10 FILLER PIC 9(3) VALUE 062.
130900* ENTRY 098 OF 115 -- SALES PRICE FOR HELOC
131000* PARAGRAPH 2028 TESTS WS-HELOC-IND, WS-SALES-PRICE.
131100* SHARES PREDICATE INDEX 028 WITH VALIDATE-SALES-PRICE-FOR-
131200* HELOC-V2 -- ONE TEST, TWO REGISTERED NAMES.
131300* PRINTS AS 'SALES PRICE FOR HELOC' ON THE ISSUES AND LEGEND
131400* SECTIONS OF VALIDATION-REPORT.
131500* OCCUPIES ROW 098 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
131600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
131700    05 FILLER.
131800       10 FILLER PIC X(50) VALUE
131900          'VALIDATE-SALES-PRICE-FOR-HELOC'.
132000       10 FILLER PIC X(60) VALUE
132100          'Sales Price FOR HELOC'.
132200       10 FILLER PIC 9(3) VALUE 028.
132300* ENTRY 099 OF 115 -- SALES PRICE FOR HELOC V2
132400* PARAGRAPH 2028 TESTS WS-HELOC-IND, WS-SALES-PRICE.
132500* SHARES PREDICATE INDEX 028 WITH VALIDATE-SALES-PRICE-FOR-HELOC
132600* -- ONE TEST, TWO REGISTERED NAMES.
132700* PRINTS AS 'SALES PRICE FOR HELOC V2' ON THE ISSUES AND LEGEND
132800* SECTIONS OF VALIDATION-REPORT.
132900* OCCUPIES ROW 099 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
133000* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
133100    05 FILLER.
133200       10 FILLER PIC X(50) VALUE
133300          'VALIDATE-SALES-PRICE-FOR-HELOC-V2'.
133400       10 FILLER PIC X(60) VALUE
133500          'Sales Price FOR HELOC V2'.
133600       10 FILLER PIC 9(3) VALUE 028.
133700* ENTRY 100 OF 115 -- SALES PRICE INCORRECT PURPOSE
133800* PARAGRAPH 2102 TESTS WS-LOAN-PURPOSE, WS-SALES-PRICE.
133900* PREDICATE INDEX 102 IS UNIQUE TO THIS ENTRY.
134000* PRINTS AS 'SALES PRICE INCORRECT PURPOSE' ON THE ISSUES AND
134100* LEGEND SECTIONS OF VALIDATION-REPORT.
134200* OCCUPIES ROW 100 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
134300* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
134400    05 FILLER.
134500       10 FILLER PIC X(50) VALUE
134600          'VALIDATE-SALES-PRICE-INCORRECT-PURPOSE'.
134700       10 FILLER PIC X(60) VALUE
134800          'Sales Price Incorrect Purpose'.
134900       10 FILLER PIC 9(3) VALUE 102.
135000* ENTRY 101 OF 115 -- SCHEDULED UPB
135100* PARAGRAPH 2058 TESTS WS-ORIG-LOAN-AMT, WS-CURR-LOAN-AMT.
135200* PREDICATE INDEX 058 IS UNIQUE TO THIS ENTRY.
135300* PRINTS AS 'SCHEDULED UPB' ON THE ISSUES AND LEGEND SECTIONS OF
135400* VALIDATION-REPORT.
135500* OCCUPIES ROW 101 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
135600* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
135700    05 FILLER.
135800       10 FILLER PIC X(50) VALUE
135900          'VALIDATE-SCHEDULED-UPB'.
136000       10 FILLER PIC X(60) VALUE
136100          'Scheduled UPB'.
136200       10 FILLER PIC 9(3) VALUE 058.
136300* ENTRY 102 OF 115 -- SELF EMPLOYED
136400* PARAGRAPH 2063 TESTS WS-SELF-EMP-FLAG.
136500* PREDICATE INDEX 063 IS UNIQUE TO THIS ENTRY.
136600* PRINTS AS 'SELF EMPLOYED' ON THE ISSUES AND LEGEND SECTIONS OF
136700* VALIDATION-REPORT.
136800* OCCUPIES ROW 102 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
136900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
137000    05 FILLER.
137100       10 FILLER PIC X(50) VALUE
137200          'VALIDATE-SELF-EMPLOYED'.
137300       10 FILLER PIC X(60) VALUE
137400          'Self Employed'.
137500       10 FILLER PIC 9(3) VALUE 063.
137600* ENTRY 103 OF 115 -- SELLER LOAN NUMBER
137700* PARAGRAPH 2064 TESTS WS-LOAN-NO.
137800* PREDICATE INDEX 064 IS UNIQUE TO THIS ENTRY.
137900* PRINTS AS 'SELLER LOAN NUMBER' ON THE ISSUES AND LEGEND SECTIONS
138000* OF VALIDATION-REPORT.
138100* OCCUPIES ROW 103 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
138200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
138300    05 FILLER.
138400       10 FILLER PIC X(50) VALUE
138500          'VALIDATE-SELLER-LOAN-NUMBER'.
138600       10 FILLER PIC X(60) VALUE
138700          'Seller Loan Number'.
138800       10 FILLER PIC 9(3) VALUE 064.
138900* ENTRY 104 OF 115 -- SELLER LOAN NUMBER FIELD
139000* PARAGRAPH 2093 TESTS WS-SELLER-LOAN-NO.
139100* PREDICATE INDEX 093 IS UNIQUE TO THIS ENTRY.
139200* PRINTS AS 'SELLER LOAN NUMBER FIELD' ON THE ISSUES AND LEGEND
139300* SECTIONS OF VALIDATION-REPORT.
139400* OCCUPIES ROW 104 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
139500* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
139600    05 FILLER.
139700       10 FILLER PIC X(50) VALUE
139800          'VALIDATE-SELLER-LOAN-NUMBER-FIELD'.
139900       10 FILLER PIC X(60) VALUE
140000          'Seller Loan Number Field'.
140100       10 FILLER PIC 9(3) VALUE 093.
140200* ENTRY 105 OF 115 -- SERVICING FEE
140300* PARAGRAPH 2065 TESTS WS-SERVICING-FEE-PCT.
140400* PREDICATE INDEX 065 IS UNIQUE TO THIS ENTRY.
140500* PRINTS AS 'SERVICING FEE' ON THE ISSUES AND LEGEND SECTIONS OF
140600* VALIDATION-REPORT.
140700* OCCUPIES ROW 105 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
140800* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
140900    05 FILLER.
141000       10 FILLER PIC X(50) VALUE
141100          'VALIDATE-SERVICING-FEE'.
141200       10 FILLER PIC X(60) VALUE
141300          'Servicing FEE'.
141400       10 FILLER PIC 9(3) VALUE 065.
141500* ENTRY 106 OF 115 -- STATE
141600* PARAGRAPH 2066 TESTS WS-PROP-STATE.
141700* PREDICATE INDEX 066 IS UNIQUE TO THIS ENTRY.
141800* PRINTS AS 'STATE' ON THE ISSUES AND LEGEND SECTIONS OF
141900* VALIDATION-REPORT.
142000* OCCUPIES ROW 106 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
142100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
142200    05 FILLER.
142300       10 FILLER PIC X(50) VALUE
142400          'VALIDATE-STATE'.
142500       10 FILLER PIC X(60) VALUE
142600          'State'.
142700       10 FILLER PIC 9(3) VALUE 066.
142800* ENTRY 107 OF 115 -- TI PAYMENT
142900* PARAGRAPH 2103 TESTS WS-CURR-OTHER-PMT, WS-ESCROW-IND.
143000* PREDICATE INDEX 103 IS UNIQUE TO THIS ENTRY.
143100* PRINTS AS 'TI PAYMENT' ON THE ISSUES AND LEGEND SECTIONS OF
143200* VALIDATION-REPORT.
143300* OCCUPIES ROW 107 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
143400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
143500    05 FILLER.
143600       10 FILLER PIC X(50) VALUE
143700          'VALIDATE-TI-PAYMENT'.
143800       10 FILLER PIC X(60) VALUE
143900          'TI Payment'.
144000       10 FILLER PIC 9(3) VALUE 103.
144100* ENTRY 108 OF 115 -- TOTAL INCOME
144200* PARAGRAPH 2067 TESTS WS-PRIM-WAGE-INC, WS-COBORR-WAGE-INC, WS-
144300* PRIM-OTHER-INC, WS-COBORR-OTHER-INC AND 1 MORE.
144400* PREDICATE INDEX 067 IS UNIQUE TO THIS ENTRY.
144500* PRINTS AS 'TOTAL INCOME' ON THE ISSUES AND LEGEND SECTIONS OF
144600* VALIDATION-REPORT.
144700* OCCUPIES ROW 108 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
144800* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
144900    05 FILLER.
145000       10 FILLER PIC X(50) VALUE
145100          'VALIDATE-TOTAL-INCOME'.
145200       10 FILLER PIC X(60) VALUE
145300          'Total Income'.
145400       10 FILLER PIC 9(3) VALUE 067.
145500* ENTRY 109 OF 115 -- TOTAL INCOME NEGATIVE
145600* PARAGRAPH 2080 TESTS WS-ALL-TOTAL-INC.
145700* PREDICATE INDEX 080 IS UNIQUE TO THIS ENTRY.
145800* PRINTS AS 'TOTAL INCOME NEGATIVE' ON THE ISSUES AND LEGEND
145900* SECTIONS OF VALIDATION-REPORT.
146000* OCCUPIES ROW 109 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
146100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
146200    05 FILLER.
146300       10 FILLER PIC X(50) VALUE
146400          'VALIDATE-TOTAL-INCOME-NEGATIVE'.
146500       10 FILLER PIC X(60) VALUE
146600          'Total Income Negative'.
146700       10 FILLER PIC 9(3) VALUE 080.
146800* ENTRY 110 OF 115 -- TOTAL NUMBER OF BORROWERS
146900* PARAGRAPH 2068 TESTS WS-TOT-BORROWERS.
147000* PREDICATE INDEX 068 IS UNIQUE TO THIS ENTRY.
147100* PRINTS AS 'TOTAL NUMBER OF BORROWERS' ON THE ISSUES AND LEGEND
147200* SECTIONS OF VALIDATION-REPORT.
147300* OCCUPIES ROW 110 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
147400* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
147500    05 FILLER.
147600       10 FILLER PIC X(50) VALUE
147700          'VALIDATE-TOTAL-NUMBER-OF-BORROWERS'.
147800       10 FILLER PIC X(60) VALUE
147900          'Total Number OF Borrowers'.
148000       10 FILLER PIC 9(3) VALUE 068.
148100* ENTRY 111 OF 115 -- UPB
148200* PARAGRAPH 2069 TESTS WS-CURR-LOAN-AMT.
148300* PREDICATE INDEX 069 IS UNIQUE TO THIS ENTRY.
148400* PRINTS AS 'UPB' ON THE ISSUES AND LEGEND SECTIONS OF VALIDATION-
148500* REPORT.
148600* OCCUPIES ROW 111 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
148700* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
148800    05 FILLER.
148900       10 FILLER PIC X(50) VALUE
149000          'VALIDATE-UPB'.
149100       10 FILLER PIC X(60) VALUE
149200          'UPB'.
149300       10 FILLER PIC 9(3) VALUE 069.
149400* ENTRY 112 OF 115 -- VALUATION AFTER ORIGINATION
149500* PARAGRAPH 2040 TESTS WS-ORIGINATION-DATE, WS-ORIG-VALUATION-
149600* DATE.
149700* PREDICATE INDEX 040 IS UNIQUE TO THIS ENTRY.
149800* PRINTS AS 'VALUATION AFTER ORIGINATION' ON THE ISSUES AND LEGEND
149900* SECTIONS OF VALIDATION-REPORT.
150000* OCCUPIES ROW 112 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
150100* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
150200    05 FILLER.
150300       10 FILLER PIC X(50) VALUE
150400          'VALIDATE-VALUATION-AFTER-ORIGINATION'.
150500       10 FILLER PIC X(60) VALUE
150600          'Valuation After Origination'.
150700       10 FILLER PIC 9(3) VALUE 040.
150800* ENTRY 113 OF 115 -- VALUATION AGE
150900* PARAGRAPH 2039 TESTS WS-ORIGINATION-DATE, WS-ORIG-VALUATION-
151000* DATE.
151100* PREDICATE INDEX 039 IS UNIQUE TO THIS ENTRY.
151200* PRINTS AS 'VALUATION AGE' ON THE ISSUES AND LEGEND SECTIONS OF
151300* VALIDATION-REPORT.
151400* OCCUPIES ROW 113 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
151500* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
151600    05 FILLER.
151700       10 FILLER PIC X(50) VALUE
151800          'VALIDATE-VALUATION-AGE'.
151900       10 FILLER PIC X(60) VALUE
152000          'Valuation AGE'.
152100       10 FILLER PIC 9(3) VALUE 039.
152200* ENTRY 114 OF 115 -- YEARS IN HOME
152300* PARAGRAPH 2088 TESTS WS-OCCUPANCY, WS-LOAN-PURPOSE, WS-YRS-IN-
152400* HOME.
152500* PREDICATE INDEX 088 IS UNIQUE TO THIS ENTRY.
152600* PRINTS AS 'YEARS IN HOME' ON THE ISSUES AND LEGEND SECTIONS OF
152700* VALIDATION-REPORT.
152800* OCCUPIES ROW 114 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
152900* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
153000    05 FILLER.
153100       10 FILLER PIC X(50) VALUE
153200          'VALIDATE-YEARS-IN-HOME'.
153300       10 FILLER PIC X(60) VALUE
153400          'Years IN Home'.
153500       10 FILLER PIC 9(3) VALUE 088.
153600* ENTRY 115 OF 115 -- ZIP CODE
153700* PARAGRAPH 2071 TESTS WS-POSTAL-CODE.
153800* PREDICATE INDEX 071 IS UNIQUE TO THIS ENTRY.
153900* PRINTS AS 'ZIP CODE' ON THE ISSUES AND LEGEND SECTIONS OF
154000* VALIDATION-REPORT.
154100* OCCUPIES ROW 115 OF THE LNV-RULE-ENTRY OCCURS TABLE FURTHER
154200* BELOW -- LNV-RULE-IX POINTS HERE AT PRINT TIME.
154300    05 FILLER.
154400       10 FILLER PIC X(50) VALUE
154500          'VALIDATE-ZIP-CODE'.
154600       10 FILLER PIC X(60) VALUE
154700          'ZIP Code'.
154800       10 FILLER PIC 9(3) VALUE 071.
154900
155000* OCCURS VIEW OF THE VALUE TABLE ABOVE -- INDEXED LNV-RULE-IX
155100 01  LNV-RULE-TABLE REDEFINES LNV-RULE-TABLE-VALUES.
155200    05 LNV-RULE-ENTRY OCCURS 115 TIMES
155300       INDEXED BY LNV-RULE-IX.
155400       10 LNV-RULE-NAME         PIC X(50).
155500       10 LNV-RULE-LABEL        PIC X(60).
155600       10 LNV-RULE-PREDICATE-IX PIC 9(3).
155700
155800* RUN-TIME FAILURE COUNT PER RULE -- RESET AT A010-INITIALIZE,
155900* BUMPED BY 2900-POST-RULE-RESULTS, PRINTED BY 3100 (RULE
156000* SUMMARY SECTION).  PARALLEL, SUBSCRIPT-FOR-SUBSCRIPT, TO
156100* LNV-RULE-ENTRY ABOVE -- LNV-RULE-FAIL-CNT(N) GOES WITH
156200* LNV-RULE-ENTRY(N).
156300 01  LNV-RULE-FAIL-COUNTS.
156400    05 LNV-RULE-FAIL-CNT OCCURS 115 TIMES
156500       PIC S9(7) COMP-3.
156600* PAD -- KEEP RECORD LENGTH STABLE IF ROWS ARE ADDED LATER
156700    05 FILLER                        PIC X(10).
