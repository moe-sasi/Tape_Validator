000100*****************************************************************
000200*  LNVTAPE.DD  --  ASF LOAN TAPE INPUT RECORD (RAW TAPE IMAGE)
000300*  EVERY FIELD ARRIVES AS TEXT OFF THE INVESTOR TAPE EXTRACT --
000400*  DOLLAR AND RATE COLUMNS MAY CARRY '$', ',', PERCENT SIGNS, OR
000500*  '(...)' PUNCTUATION.  ASFV3000 COERCES THESE INTO LNVWORK
000600*  BEFORE ANY VALIDATION RULE IS EVALUATED - SEE LNVWORK.DD.
000700*****************************************************************
000800 01  LNV-TAPE-REC.
000900* LOAN AND PARTY IDENTIFICATION
001000* LOAN NO -- FREE-TEXT TAPE COLUMN; SEE RULE 64.
001100    05 LNV-LOAN-NO                  PIC X(15).
001200* SELLER LOAN NO -- FREE-TEXT TAPE COLUMN; SEE RULE 93.
001300    05 LNV-SELLER-LOAN-NO           PIC X(15).
001400* ORIGINATOR -- FREE-TEXT TAPE COLUMN; SEE RULES 1, 2, 15 AND 1
001500* MORE.
001600    05 LNV-ORIGINATOR               PIC X(30).
001700* ORIGINATOR DOC CODE -- FREE-TEXT TAPE COLUMN; SEE RULE 1.
001800    05 LNV-ORIGINATOR-DOC-CODE      PIC X(5).
001900* PRIMARY SERVICER -- FREE-TEXT TAPE COLUMN; SEE RULE 14.
002000    05 LNV-PRIMARY-SERVICER         PIC X(30).
002100* ORIGINATION CHANNEL / PROPERTY / LOAN PROGRAM
002200* CHANNEL -- CODED TAPE COLUMN; SEE RULES 8, 86.
002300    05 LNV-CHANNEL                  PIC X(2).
002400* BROKER IND -- FREE-TEXT TAPE COLUMN; SEE RULE 86.
002500    05 LNV-BROKER-IND               PIC X(1).
002600* DD REVIEW TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 89.
002700    05 LNV-DD-REVIEW-TYPE           PIC X(20).
002800* PROP ADDRESS -- FREE-TEXT TAPE COLUMN; SEE RULE 92.
002900    05 LNV-PROP-ADDRESS             PIC X(40).
003000* SUBJECT PROPERTY CITY -- CARRIED FOR IDENTIFICATION ONLY, NOT
003100* EDITED.
003200    05 LNV-PROP-CITY                PIC X(25).
003300* PROP STATE -- FREE-TEXT TAPE COLUMN; SEE RULE 66.
003400    05 LNV-PROP-STATE               PIC X(2).
003500* POSTAL CODE -- FREE-TEXT TAPE COLUMN; SEE RULE 71.
003600    05 LNV-POSTAL-CODE              PIC X(9).
003700* PROP TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 56.
003800    05 LNV-PROP-TYPE                PIC X(5).
003900* OCCUPANCY -- CODED TAPE COLUMN; SEE RULES 33, 88, 107.
004000    05 LNV-OCCUPANCY                PIC X(2).
004100* LOAN PURPOSE -- CODED TAPE COLUMN; SEE RULES 7, 27, 32 AND 6
004200* MORE.
004300    05 LNV-LOAN-PURPOSE             PIC X(2).
004400* LIEN POSITION -- CODED TAPE COLUMN; SEE RULES 24, 94.
004500    05 LNV-LIEN-POSITION            PIC X(1).
004600* LOAN TYPE LS -- FREE-TEXT TAPE COLUMN; SEE RULES 70, 84, 94 AND
004700* 1 MORE.
004800    05 LNV-LOAN-TYPE-LS             PIC X(30).
004900* HELOC IND -- CODED TAPE COLUMN; SEE RULES 28, 105.
005000    05 LNV-HELOC-IND                PIC X(2).
005100* HELOC DRAW PERIOD -- CODED TAPE COLUMN; SEE RULE 105.
005200    05 LNV-HELOC-DRAW-PERIOD        PIC X(3).
005300* AMORT TYPE -- CODED TAPE COLUMN; SEE RULES 12, 13, 18 AND 10
005400* MORE.
005500    05 LNV-AMORT-TYPE               PIC X(1).
005600* LOAN BALANCES (DOLLARS)
005700* ORIG LOAN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 7, 10, 35
005800* AND 7 MORE.
005900    05 LNV-ORIG-LOAN-AMT            PIC X(17).
006000* CURR LOAN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 34, 58,
006100* 69 AND 2 MORE.
006200    05 LNV-CURR-LOAN-AMT            PIC X(17).
006300* JR MTG BAL -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 79, 104.
006400    05 LNV-JR-MTG-BAL               PIC X(17).
006500* JR MTG DRAWN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 79.
006600    05 LNV-JR-MTG-DRAWN-AMT         PIC X(17).
006700* SENIOR LIEN BALANCE -- FEEDS THE CLTV COMPONENT BUILD IN 1400.
006800    05 LNV-SR-LOAN-AMT              PIC X(17).
006900* CASH OUT AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 7, 85.
007000    05 LNV-CASH-OUT-AMT             PIC X(17).
007100* SALES PRICE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 28, 37
007200* AND 2 MORE.
007300    05 LNV-SALES-PRICE              PIC X(17).
007400* ORIG APPR VALUE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 34,
007500* 37 AND 3 MORE.
007600    05 LNV-ORIG-APPR-VALUE          PIC X(17).
007700* MOST RECENT PROPERTY VALUATION -- FEEDS OCLTV/OLTV RECOMPUTE.
007800    05 LNV-MR-PROP-VALUE            PIC X(17).
007900* NET CASH TO/FROM BORROWER AT CLOSING -- AUDIT TRAIL ONLY.
008000    05 LNV-CASH-TO-FROM-BORR        PIC X(17).
008100* RATES / RATIOS (5-DEC FRACTIONS)
008200* ORIG INT RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
008300* RULES 12, 13.
008400    05 LNV-ORIG-INT-RATE            PIC X(10).
008500* CURR INT RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
008600* RULES 12, 50.
008700    05 LNV-CURR-INT-RATE            PIC X(10).
008800* GROSS MARGIN -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
008900* RULES 26, 99.
009000    05 LNV-GROSS-MARGIN             PIC X(10).
009100* LIFE MAX RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
009200* RULES 13, 25.
009300    05 LNV-LIFE-MAX-RATE            PIC X(10).
009400* LIFE MIN RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
009500* RULES 26, 99.
009600    05 LNV-LIFE-MIN-RATE            PIC X(10).
009700* SERVICING FEE PCT -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE;
009800* SEE RULE 65.
009900    05 LNV-SERVICING-FEE-PCT        PIC X(9).
010000* ORIG LTV -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULES
010100* 9, 37, 104.
010200    05 LNV-ORIG-LTV                 PIC X(9).
010300* ORIG CLTV -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULES
010400* 9, 10, 84 AND 1 MORE.
010500    05 LNV-ORIG-CLTV                PIC X(9).
010600* ORIGINATOR DTI -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
010700* RULES 2, 15.
010800    05 LNV-ORIGINATOR-DTI           PIC X(9).
010900* ARM FEATURE DATA
011000* INDEX TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 21.
011100    05 LNV-INDEX-TYPE               PIC X(5).
011200* INIT FIXED RATE PER -- CODED TAPE COLUMN; SEE RULE 60.
011300    05 LNV-INIT-FIXED-RATE-PER      PIC X(3).
011400* INIT CAP UP -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
011500* RULES 18, 48, 55.
011600    05 LNV-INIT-CAP-UP              PIC X(10).
011700* INIT CAP DOWN -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
011800* RULES 48, 55.
011900    05 LNV-INIT-CAP-DOWN            PIC X(10).
012000* SUBSEQ RESET PER -- CODED TAPE COLUMN; SEE RULE 101.
012100    05 LNV-SUBSEQ-RESET-PER         PIC X(3).
012200* ARM ROUND FLAG -- FREE-TEXT TAPE COLUMN; SEE RULE 61.
012300    05 LNV-ARM-ROUND-FLAG           PIC X(1).
012400* ARM ROUND FACTOR -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
012500* RULE 62.
012600    05 LNV-ARM-ROUND-FACTOR         PIC X(9).
012700* BUY DOWN PERIOD -- CODED TAPE COLUMN; SEE RULE 6.
012800    05 LNV-BUY-DOWN-PERIOD          PIC X(3).
012900* ORIG TERM -- CODED TAPE COLUMN; SEE RULES 43, 100.
013000    05 LNV-ORIG-TERM                PIC X(3).
013100* ORIG AMORT TERM -- CODED TAPE COLUMN; SEE RULES 43, 50, 98 AND 1
013200* MORE.
013300    05 LNV-ORIG-AMORT-TERM          PIC X(3).
013400* LOAN DATES
013500* ORIGINATION DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 19, 39,
013600* 40 AND 2 MORE.
013700    05 LNV-ORIGINATION-DATE         PIC X(8).
013800* FIRST PMT DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 19, 95.
013900    05 LNV-FIRST-PMT-DATE           PIC X(8).
014000* MATURITY DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 95, 98.
014100    05 LNV-MATURITY-DATE            PIC X(8).
014200* INT PAID THRU DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 42,
014300* 98.
014400    05 LNV-INT-PAID-THRU-DATE       PIC X(8).
014500* APPL RECD DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 83, 91.
014600    05 LNV-APPL-RECD-DATE           PIC X(8).
014700* ORIG VALUATION DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 38,
014800* 39, 40 AND 1 MORE.
014900    05 LNV-ORIG-VALUATION-DATE      PIC X(8).
015000* ORIG VALUATION TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 41.
015100    05 LNV-ORIG-VALUATION-TYPE      PIC X(5).
015200* CURRENT PAYMENT / STATUS
015300* CURR PMT DUE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 50.
015400    05 LNV-CURR-PMT-DUE             PIC X(15).
015500* CURR OTHER PMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 103.
015600    05 LNV-CURR-OTHER-PMT           PIC X(15).
015700* CURR PMT STATUS -- FREE-TEXT TAPE COLUMN; SEE RULE 46.
015800    05 LNV-CURR-PMT-STATUS          PIC X(10).
015900* 12-MONTH PAY-HISTORY STRING -- CARRIED FOR THE SERVICING FILE,
016000* NOT EDITED.
016100    05 LNV-PAY-HISTORY-12MO         PIC X(12).
016200* ESCROW IND -- CODED TAPE COLUMN; SEE RULES 16, 103.
016300    05 LNV-ESCROW-IND               PIC X(2).
016400* CREDIT / BORROWER PROFILE
016500* ORIG FICO -- CODED TAPE COLUMN; SEE RULES 4, 5.
016600    05 LNV-ORIG-FICO                PIC X(3).
016700* FICO MODEL -- FREE-TEXT TAPE COLUMN; SEE RULE 17.
016800    05 LNV-FICO-MODEL               PIC X(10).
016900* TOT BORROWERS -- CODED TAPE COLUMN; SEE RULES 11, 23, 68 AND 1
017000* MORE.
017100    05 LNV-TOT-BORROWERS            PIC X(2).
017200* SELF EMP FLAG -- CODED TAPE COLUMN; SEE RULES 22, 23, 63.
017300    05 LNV-SELF-EMP-FLAG            PIC X(1).
017400* EMPLOYMENT AND INCOME (BORROWERS)
017500* EMP LEN BORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
017600* 22, 81, 87.
017700    05 LNV-EMP-LEN-BORR             PIC X(9).
017800* EMP LEN COBORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
017900* 23, 82, 87.
018000    05 LNV-EMP-LEN-COBORR           PIC X(9).
018100* YRS INDUSTRY BORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
018200* RULES 72, 81.
018300    05 LNV-YRS-INDUSTRY-BORR        PIC X(9).
018400* YRS INDUSTRY COBORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
018500* RULE 82.
018600    05 LNV-YRS-INDUSTRY-COBORR      PIC X(9).
018700* BORR EMP VERIF -- CODED TAPE COLUMN; SEE RULES 22, 77, 87.
018800    05 LNV-BORR-EMP-VERIF           PIC X(1).
018900* COBORR EMP VERIF -- CODED TAPE COLUMN; SEE RULES 23, 87.
019000    05 LNV-COBORR-EMP-VERIF         PIC X(1).
019100* BORR INC VERIF -- CODED TAPE COLUMN; SEE RULE 76.
019200    05 LNV-BORR-INC-VERIF           PIC X(1).
019300* BORR ASSET VERIF -- CODED TAPE COLUMN; SEE RULE 78.
019400    05 LNV-BORR-ASSET-VERIF         PIC X(1).
019500* PRIM WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 67, 75,
019600* 96.
019700    05 LNV-PRIM-WAGE-INC            PIC X(15).
019800* COBORR WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 67, 75,
019900* 96.
020000    05 LNV-COBORR-WAGE-INC          PIC X(15).
020100* PRIM OTHER INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 54, 67,
020200* 96.
020300    05 LNV-PRIM-OTHER-INC           PIC X(15).
020400* COBORR OTHER INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 11,
020500* 67, 96.
020600    05 LNV-COBORR-OTHER-INC         PIC X(15).
020700* ALL WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 75, 96.
020800    05 LNV-ALL-WAGE-INC             PIC X(15).
020900* ALL TOTAL INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 15, 67,
021000* 74 AND 2 MORE.
021100    05 LNV-ALL-TOTAL-INC            PIC X(15).
021200* MONTHLY DEBT ALL -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 15,
021300* 29.
021400    05 LNV-MONTHLY-DEBT-ALL         PIC X(15).
021500* LIQUID RESERVES -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 70, 90.
021600    05 LNV-LIQUID-RESERVES          PIC X(17).
021700* PCT DOWN PMT OWN -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
021800* RULE 47.
021900    05 LNV-PCT-DOWN-PMT-OWN         PIC X(9).
022000* YRS IN HOME -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
022100* 88, 106, 107.
022200    05 LNV-YRS-IN-HOME              PIC X(9).
022300* COLLATERAL / MI / MISC DUE-DILIGENCE
022400* NUM MORTGAGED PROP -- CODED TAPE COLUMN; SEE RULE 32.
022500    05 LNV-NUM-MORTGAGED-PROP       PIC X(3).
022600* MI COMPANY NAME -- FREE-TEXT TAPE COLUMN; SEE RULE 30.
022700    05 LNV-MI-COMPANY-NAME          PIC X(30).
022800* MI PERCENT -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULE
022900* 31.
023000    05 LNV-MI-PERCENT               PIC X(9).
023100* ORIG PLEDGED ASSETS -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 49.
023200    05 LNV-ORIG-PLEDGED-ASSETS      PIC X(17).
023300* DELINQUENCY / BANKRUPTCY HISTORY
023400* MONTHS BANKRUPT -- CODED TAPE COLUMN; SEE RULE 3.
023500    05 LNV-MONTHS-BANKRUPT          PIC X(3).
023600* MONTHS FORECLOSURE -- CODED TAPE COLUMN; SEE RULE 20.
023700    05 LNV-MONTHS-FORECLOSURE       PIC X(3).
023800* PREPAYMENT / ATR-QM
023900* PREPMT PENALTY TYPE -- CODED TAPE COLUMN; SEE RULES 51, 52.
024000    05 LNV-PREPMT-PENALTY-TYPE      PIC X(2).
024100* PREPMT PENALTY CALC -- FREE-TEXT TAPE COLUMN; SEE RULE 51.
024200    05 LNV-PREPMT-PENALTY-CALC      PIC X(10).
024300* PREPMT PENALTY TERM -- CODED TAPE COLUMN; SEE RULES 52, 53.
024400    05 LNV-PREPMT-PENALTY-TERM      PIC X(3).
024500* ATRQM STATUS -- FREE-TEXT TAPE COLUMN; SEE RULE 91.
024600    05 LNV-ATRQM-STATUS             PIC X(30).
024700* TRAILING FILLER TO ROUND RECORD TO 1000 BYTES
024800    05 FILLER                         PIC X(41).
