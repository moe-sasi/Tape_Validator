000100*****************************************************************
000200*  LNVWORK.DD  --  COERCED / TYPED LOAN FIELDS PLUS BLANK FLAGS
000300*  BUILT BY ASFV3000 PARAGRAPH 1400-COERCE-ALL-FIELDS OUT OF THE
000400*  RAW LNV-TAPE-REC TEXT IMAGE (SEE LNVTAPE.DD).  A -BLANK FLAG
000500*  OF 'Y' MEANS THE TAPE FIELD WAS EMPTY, WHICH IS NOT THE SAME
000600*  THING AS A COERCED VALUE OF ZERO -- SEE THE 88-LEVELS BELOW.
000700*****************************************************************
000800 01  LNV-WORK-REC.
000900* LOAN AND PARTY IDENTIFICATION (TEXT - NO COERCION NEEDED)
001000* LOAN NUMBER, SELLER-SIDE LOAN NUMBER, ORIGINATOR/SERVICER
001100* NAMES.  THESE MOVE STRAIGHT ACROSS FROM THE TAPE UNCHANGED.
001200* LOAN NO -- FREE-TEXT TAPE COLUMN; SEE RULE 64.
001300    05 WS-LOAN-NO                  PIC X(15).
001400* SELLER LOAN NO -- FREE-TEXT TAPE COLUMN; SEE RULE 93.
001500    05 WS-SELLER-LOAN-NO           PIC X(15).
001600* ORIGINATOR -- FREE-TEXT TAPE COLUMN; SEE RULES 1, 2, 15 AND 1
001700* MORE.
001800    05 WS-ORIGINATOR               PIC X(30).
001900* ORIGINATOR DOC CODE -- FREE-TEXT TAPE COLUMN; SEE RULE 1.
002000    05 WS-ORIGINATOR-DOC-CODE      PIC X(5).
002100* PRIMARY SERVICER -- FREE-TEXT TAPE COLUMN; SEE RULE 14.
002200    05 WS-PRIMARY-SERVICER         PIC X(30).
002300* ORIGINATION CHANNEL / PROPERTY / LOAN PROGRAM
002400* CHANNEL, OCCUPANCY, LOAN PURPOSE, LIEN POSITION AND THE
002500* HELOC/AMORT-TYPE FLAGS COME OFF THE TAPE AS SHORT NUMERIC
002600* CODES -- 1400 CONVERTS THEM TO COMP-3 FOR TABLE-DRIVEN EDITS.
002700* CHANNEL -- CODED TAPE COLUMN; SEE RULES 8, 86.
002800    05 WS-CHANNEL                  PIC S9(2)  COMP-3.
002900* WS-CHANNEL-BLANK GOES TO 'Y' WHEN THE TAPE'S Channel COLUMN WAS
003000* ALL SPACES -- NO RULE KEYS OFF THIS FLAG BY NAME TODAY, SO A
003100* BLANK Channel EDITS THE SAME AS A CODED ZERO.
003200    05 WS-CHANNEL-BLANK PIC X.
003300       88 WS-CHANNEL-IS-BLANK VALUE 'Y'.
003400* BROKER IND -- FREE-TEXT TAPE COLUMN; SEE RULE 86.
003500    05 WS-BROKER-IND               PIC X(1).
003600* DD REVIEW TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 89.
003700    05 WS-DD-REVIEW-TYPE           PIC X(20).
003800* PROP ADDRESS -- FREE-TEXT TAPE COLUMN; SEE RULE 92.
003900    05 WS-PROP-ADDRESS             PIC X(40).
004000* SUBJECT PROPERTY CITY -- CARRIED FOR IDENTIFICATION ONLY, NOT
004100* EDITED.
004200    05 WS-PROP-CITY                PIC X(25).
004300* PROP STATE -- FREE-TEXT TAPE COLUMN; SEE RULE 66.
004400    05 WS-PROP-STATE               PIC X(2).
004500* POSTAL CODE -- FREE-TEXT TAPE COLUMN; SEE RULE 71.
004600    05 WS-POSTAL-CODE              PIC X(9).
004700* PROP TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 56.
004800    05 WS-PROP-TYPE                PIC X(5).
004900* OCCUPANCY -- CODED TAPE COLUMN; SEE RULES 33, 88, 107.
005000    05 WS-OCCUPANCY                PIC S9(2)  COMP-3.
005100* WS-OCCUPANCY-BLANK GOES TO 'Y' WHEN THE TAPE'S Occupancy COLUMN
005200* WAS ALL SPACES; RULES 33, 88 TEST THIS FLAG DIRECTLY SO 'NOT
005300* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
005400    05 WS-OCCUPANCY-BLANK PIC X.
005500       88 WS-OCCUPANCY-IS-BLANK VALUE 'Y'.
005600* LOAN PURPOSE -- CODED TAPE COLUMN; SEE RULES 7, 27, 32 AND 6
005700* MORE.
005800    05 WS-LOAN-PURPOSE             PIC S9(2)  COMP-3.
005900* WS-LOAN-PURPOSE-BLANK GOES TO 'Y' WHEN THE TAPE'S Loan Purpose
006000* COLUMN WAS ALL SPACES; RULES 27, 88 TEST THIS FLAG DIRECTLY SO
006100* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
006200    05 WS-LOAN-PURPOSE-BLANK PIC X.
006300       88 WS-LOAN-PURPOSE-IS-BLANK VALUE 'Y'.
006400* LIEN POSITION -- CODED TAPE COLUMN; SEE RULES 24, 94.
006500    05 WS-LIEN-POSITION            PIC S9(1)  COMP-3.
006600* WS-LIEN-POSITION-BLANK GOES TO 'Y' WHEN THE TAPE'S Lien Position
006700* COLUMN WAS ALL SPACES; RULE 24 TESTS THIS FLAG DIRECTLY SO 'NOT
006800* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
006900    05 WS-LIEN-POSITION-BLANK PIC X.
007000       88 WS-LIEN-POSITION-IS-BLANK VALUE 'Y'.
007100* LOAN TYPE LS -- FREE-TEXT TAPE COLUMN; SEE RULES 70, 84, 94 AND
007200* 1 MORE.
007300    05 WS-LOAN-TYPE-LS             PIC X(30).
007400* HELOC IND -- CODED TAPE COLUMN; SEE RULES 28, 105.
007500    05 WS-HELOC-IND                PIC S9(2)  COMP-3.
007600* WS-HELOC-IND-BLANK GOES TO 'Y' WHEN THE TAPE'S HELOC IND COLUMN
007700* WAS ALL SPACES -- NO RULE KEYS OFF THIS FLAG BY NAME TODAY, SO A
007800* BLANK HELOC IND EDITS THE SAME AS A CODED ZERO.
007900    05 WS-HELOC-IND-BLANK PIC X.
008000       88 WS-HELOC-IND-IS-BLANK VALUE 'Y'.
008100* HELOC DRAW PERIOD -- CODED TAPE COLUMN; SEE RULE 105.
008200    05 WS-HELOC-DRAW-PERIOD        PIC S9(3)  COMP-3.
008300* WS-HELOC-DRAW-PERIOD-BLANK GOES TO 'Y' WHEN THE TAPE'S HELOC
008400* Draw Period COLUMN WAS ALL SPACES; RULE 105 TESTS THIS FLAG
008500* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
008600    05 WS-HELOC-DRAW-PERIOD-BLANK PIC X.
008700       88 WS-HELOC-DRAW-PERIOD-IS-BLANK VALUE 'Y'.
008800* AMORT TYPE -- CODED TAPE COLUMN; SEE RULES 12, 13, 18 AND 10
008900* MORE.
009000    05 WS-AMORT-TYPE               PIC S9(1)  COMP-3.
009100* WS-AMORT-TYPE-BLANK GOES TO 'Y' WHEN THE TAPE'S Amort Type
009200* COLUMN WAS ALL SPACES -- NO RULE KEYS OFF THIS FLAG BY NAME
009300* TODAY, SO A BLANK Amort Type EDITS THE SAME AS A CODED ZERO.
009400    05 WS-AMORT-TYPE-BLANK PIC X.
009500       88 WS-AMORT-TYPE-IS-BLANK VALUE 'Y'.
009600* LOAN BALANCES - COERCED TO SIGNED DOLLARS-AND-CENTS
009700* ORIGINAL AND CURRENT BALANCE, JUNIOR/SENIOR LIEN AMOUNTS,
009800* CASH-OUT, SALES PRICE AND APPRAISAL DOLLARS.  ALL STRIPPED
009900* OF '$', ',' AND '(...)' PUNCTUATION BY 1200-COERCE-CURRENCY-
010000* FIELD BEFORE THE VALUE ARRIVES HERE.
010100* ORIG LOAN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 7, 10, 35
010200* AND 7 MORE.
010300    05 WS-ORIG-LOAN-AMT            PIC S9(9)V99 COMP-3.
010400* WS-ORIG-LOAN-AMT-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig Loan AMT
010500* COLUMN WAS ALL SPACES; RULES 35, 36, 85 AND 1 MORE TEST THIS
010600* FLAG DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED
010700* ZERO.
010800    05 WS-ORIG-LOAN-AMT-BLANK PIC X.
010900       88 WS-ORIG-LOAN-AMT-IS-BLANK VALUE 'Y'.
011000* CURR LOAN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 34, 58,
011100* 69 AND 2 MORE.
011200    05 WS-CURR-LOAN-AMT            PIC S9(9)V99 COMP-3.
011300* WS-CURR-LOAN-AMT-BLANK GOES TO 'Y' WHEN THE TAPE'S Curr Loan AMT
011400* COLUMN WAS ALL SPACES; RULES 58, 69, 97 TEST THIS FLAG DIRECTLY
011500* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
011600    05 WS-CURR-LOAN-AMT-BLANK PIC X.
011700       88 WS-CURR-LOAN-AMT-IS-BLANK VALUE 'Y'.
011800* JR MTG BAL -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 79, 104.
011900    05 WS-JR-MTG-BAL               PIC S9(9)V99 COMP-3.
012000* WS-JR-MTG-BAL-BLANK GOES TO 'Y' WHEN THE TAPE'S JR MTG BAL
012100* COLUMN WAS ALL SPACES; RULES 10, 79, 104 TEST THIS FLAG DIRECTLY
012200* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
012300    05 WS-JR-MTG-BAL-BLANK PIC X.
012400       88 WS-JR-MTG-BAL-IS-BLANK VALUE 'Y'.
012500* JR MTG DRAWN AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 79.
012600    05 WS-JR-MTG-DRAWN-AMT         PIC S9(9)V99 COMP-3.
012700* WS-JR-MTG-DRAWN-AMT-BLANK GOES TO 'Y' WHEN THE TAPE'S JR MTG
012800* Drawn AMT COLUMN WAS ALL SPACES; RULE 79 TESTS THIS FLAG
012900* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
013000    05 WS-JR-MTG-DRAWN-AMT-BLANK PIC X.
013100       88 WS-JR-MTG-DRAWN-AMT-IS-BLANK VALUE 'Y'.
013200* SENIOR LIEN BALANCE -- FEEDS THE CLTV COMPONENT BUILD IN 1400.
013300    05 WS-SR-LOAN-AMT              PIC S9(9)V99 COMP-3.
013400* WS-SR-LOAN-AMT-BLANK GOES TO 'Y' WHEN THE TAPE'S SR Loan AMT
013500* COLUMN WAS ALL SPACES -- NO RULE KEYS OFF THIS FLAG BY NAME
013600* TODAY, SO A BLANK SR Loan AMT EDITS THE SAME AS A CODED ZERO.
013700    05 WS-SR-LOAN-AMT-BLANK PIC X.
013800       88 WS-SR-LOAN-AMT-IS-BLANK VALUE 'Y'.
013900* CASH OUT AMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 7, 85.
014000    05 WS-CASH-OUT-AMT             PIC S9(9)V99 COMP-3.
014100* WS-CASH-OUT-AMT-BLANK GOES TO 'Y' WHEN THE TAPE'S Cash OUT AMT
014200* COLUMN WAS ALL SPACES; RULES 7, 85 TEST THIS FLAG DIRECTLY SO
014300* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
014400    05 WS-CASH-OUT-AMT-BLANK PIC X.
014500       88 WS-CASH-OUT-AMT-IS-BLANK VALUE 'Y'.
014600* SALES PRICE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 28, 37
014700* AND 2 MORE.
014800    05 WS-SALES-PRICE              PIC S9(9)V99 COMP-3.
014900* WS-SALES-PRICE-BLANK GOES TO 'Y' WHEN THE TAPE'S Sales Price
015000* COLUMN WAS ALL SPACES; RULES 10, 28, 37 AND 2 MORE TEST THIS
015100* FLAG DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED
015200* ZERO.
015300    05 WS-SALES-PRICE-BLANK PIC X.
015400       88 WS-SALES-PRICE-IS-BLANK VALUE 'Y'.
015500* ORIG APPR VALUE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 10, 34,
015600* 37 AND 3 MORE.
015700    05 WS-ORIG-APPR-VALUE          PIC S9(9)V99 COMP-3.
015800* WS-ORIG-APPR-VALUE-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig Appr
015900* Value COLUMN WAS ALL SPACES; RULES 10, 34, 57 AND 1 MORE TEST
016000* THIS FLAG DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A
016100* CODED ZERO.
016200    05 WS-ORIG-APPR-VALUE-BLANK PIC X.
016300       88 WS-ORIG-APPR-VALUE-IS-BLANK VALUE 'Y'.
016400* MOST RECENT PROPERTY VALUATION -- FEEDS OCLTV/OLTV RECOMPUTE.
016500    05 WS-MR-PROP-VALUE            PIC S9(9)V99 COMP-3.
016600* WS-MR-PROP-VALUE-BLANK GOES TO 'Y' WHEN THE TAPE'S MR Prop Value
016700* COLUMN WAS ALL SPACES -- NO RULE KEYS OFF THIS FLAG BY NAME
016800* TODAY, SO A BLANK MR Prop Value EDITS THE SAME AS A CODED ZERO.
016900    05 WS-MR-PROP-VALUE-BLANK PIC X.
017000       88 WS-MR-PROP-VALUE-IS-BLANK VALUE 'Y'.
017100* NET CASH TO/FROM BORROWER AT CLOSING -- AUDIT TRAIL ONLY.
017200    05 WS-CASH-TO-FROM-BORR        PIC S9(9)V99 COMP-3.
017300* WS-CASH-TO-FROM-BORR-BLANK GOES TO 'Y' WHEN THE TAPE'S Cash TO
017400* From Borr COLUMN WAS ALL SPACES -- NO RULE KEYS OFF THIS FLAG BY
017500* NAME TODAY, SO A BLANK Cash TO From Borr EDITS THE SAME AS A
017600* CODED ZERO.
017700    05 WS-CASH-TO-FROM-BORR-BLANK PIC X.
017800       88 WS-CASH-TO-FROM-BORR-IS-BLANK VALUE 'Y'.
017900* RATES / RATIOS - COERCED TO 5-DEC DECIMAL FRACTIONS
018000* INTEREST RATES, MARGIN, LIFETIME CAPS AND THE LTV/CLTV/DTI
018100* RATIOS.  A TAPE VALUE OF '7.500' OR '07.5' BOTH COERCE TO
018200* THE SAME 5-DECIMAL COMP-3 FRACTION VIA 1300-COERCE-PERCENT-
018300* FIELD.
018400* ORIG INT RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
018500* RULES 12, 13.
018600    05 WS-ORIG-INT-RATE            PIC S9(2)V9(5) COMP-3.
018700* WS-ORIG-INT-RATE-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig INT Rate
018800* COLUMN WAS ALL SPACES; RULE 13 TESTS THIS FLAG DIRECTLY SO 'NOT
018900* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
019000    05 WS-ORIG-INT-RATE-BLANK PIC X.
019100       88 WS-ORIG-INT-RATE-IS-BLANK VALUE 'Y'.
019200* CURR INT RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
019300* RULES 12, 50.
019400    05 WS-CURR-INT-RATE            PIC S9(2)V9(5) COMP-3.
019500* WS-CURR-INT-RATE-BLANK GOES TO 'Y' WHEN THE TAPE'S Curr INT Rate
019600* COLUMN WAS ALL SPACES; RULE 12 TESTS THIS FLAG DIRECTLY SO 'NOT
019700* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
019800    05 WS-CURR-INT-RATE-BLANK PIC X.
019900       88 WS-CURR-INT-RATE-IS-BLANK VALUE 'Y'.
020000* GROSS MARGIN -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
020100* RULES 26, 99.
020200    05 WS-GROSS-MARGIN             PIC S9(2)V9(5) COMP-3.
020300* WS-GROSS-MARGIN-BLANK GOES TO 'Y' WHEN THE TAPE'S Gross Margin
020400* COLUMN WAS ALL SPACES; RULE 99 TESTS THIS FLAG DIRECTLY SO 'NOT
020500* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
020600    05 WS-GROSS-MARGIN-BLANK PIC X.
020700       88 WS-GROSS-MARGIN-IS-BLANK VALUE 'Y'.
020800* LIFE MAX RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
020900* RULES 13, 25.
021000    05 WS-LIFE-MAX-RATE            PIC S9(2)V9(5) COMP-3.
021100* WS-LIFE-MAX-RATE-BLANK GOES TO 'Y' WHEN THE TAPE'S Life MAX Rate
021200* COLUMN WAS ALL SPACES; RULE 25 TESTS THIS FLAG DIRECTLY SO 'NOT
021300* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
021400    05 WS-LIFE-MAX-RATE-BLANK PIC X.
021500       88 WS-LIFE-MAX-RATE-IS-BLANK VALUE 'Y'.
021600* LIFE MIN RATE -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
021700* RULES 26, 99.
021800    05 WS-LIFE-MIN-RATE            PIC S9(2)V9(5) COMP-3.
021900* WS-LIFE-MIN-RATE-BLANK GOES TO 'Y' WHEN THE TAPE'S Life MIN Rate
022000* COLUMN WAS ALL SPACES; RULES 26, 99 TEST THIS FLAG DIRECTLY SO
022100* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
022200    05 WS-LIFE-MIN-RATE-BLANK PIC X.
022300       88 WS-LIFE-MIN-RATE-IS-BLANK VALUE 'Y'.
022400* SERVICING FEE PCT -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE;
022500* SEE RULE 65.
022600    05 WS-SERVICING-FEE-PCT        PIC S9(1)V9(5) COMP-3.
022700* WS-SERVICING-FEE-PCT-BLANK GOES TO 'Y' WHEN THE TAPE'S Servicing
022800* FEE PCT COLUMN WAS ALL SPACES; RULE 65 TESTS THIS FLAG DIRECTLY
022900* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
023000    05 WS-SERVICING-FEE-PCT-BLANK PIC X.
023100       88 WS-SERVICING-FEE-PCT-IS-BLANK VALUE 'Y'.
023200* ORIG LTV -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULES
023300* 9, 37, 104.
023400    05 WS-ORIG-LTV                 PIC S9(1)V9(5) COMP-3.
023500* WS-ORIG-LTV-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig LTV COLUMN
023600* WAS ALL SPACES; RULE 37 TESTS THIS FLAG DIRECTLY SO 'NOT
023700* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
023800    05 WS-ORIG-LTV-BLANK PIC X.
023900       88 WS-ORIG-LTV-IS-BLANK VALUE 'Y'.
024000* ORIG CLTV -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULES
024100* 9, 10, 84 AND 1 MORE.
024200    05 WS-ORIG-CLTV                PIC S9(1)V9(5) COMP-3.
024300* WS-ORIG-CLTV-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig CLTV COLUMN
024400* WAS ALL SPACES; RULES 9, 10, 84 TEST THIS FLAG DIRECTLY SO 'NOT
024500* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
024600    05 WS-ORIG-CLTV-BLANK PIC X.
024700       88 WS-ORIG-CLTV-IS-BLANK VALUE 'Y'.
024800* ORIGINATOR DTI -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
024900* RULES 2, 15.
025000    05 WS-ORIGINATOR-DTI           PIC S9(1)V9(5) COMP-3.
025100* WS-ORIGINATOR-DTI-BLANK GOES TO 'Y' WHEN THE TAPE'S Originator
025200* DTI COLUMN WAS ALL SPACES; RULE 2 TESTS THIS FLAG DIRECTLY SO
025300* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
025400    05 WS-ORIGINATOR-DTI-BLANK PIC X.
025500       88 WS-ORIGINATOR-DTI-IS-BLANK VALUE 'Y'.
025600* ARM FEATURE DATA
025700* INDEX TYPE, INITIAL FIXED PERIOD, PERIODIC/LIFETIME CAPS,
025800* RESET FREQUENCY AND BUY-DOWN PERIOD -- ONLY MEANINGFUL WHEN
025900* WS-AMORT-TYPE MARKS THE LOAN AS ADJUSTABLE-RATE.
026000* INDEX TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 21.
026100    05 WS-INDEX-TYPE               PIC X(5).
026200* INIT FIXED RATE PER -- CODED TAPE COLUMN; SEE RULE 60.
026300    05 WS-INIT-FIXED-RATE-PER      PIC S9(3)  COMP-3.
026400* WS-INIT-FIXED-RATE-PER-BLANK GOES TO 'Y' WHEN THE TAPE'S Init
026500* Fixed Rate PER COLUMN WAS ALL SPACES; RULE 60 TESTS THIS FLAG
026600* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
026700    05 WS-INIT-FIXED-RATE-PER-BLANK PIC X.
026800       88 WS-INIT-FIXED-RATE-PER-IS-BLANK VALUE 'Y'.
026900* INIT CAP UP -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
027000* RULES 18, 48, 55.
027100    05 WS-INIT-CAP-UP              PIC S9(2)V9(5) COMP-3.
027200* WS-INIT-CAP-UP-BLANK GOES TO 'Y' WHEN THE TAPE'S Init CAP UP
027300* COLUMN WAS ALL SPACES; RULES 18, 48, 55 TEST THIS FLAG DIRECTLY
027400* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
027500    05 WS-INIT-CAP-UP-BLANK PIC X.
027600       88 WS-INIT-CAP-UP-IS-BLANK VALUE 'Y'.
027700* INIT CAP DOWN -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
027800* RULES 48, 55.
027900    05 WS-INIT-CAP-DOWN            PIC S9(2)V9(5) COMP-3.
028000* WS-INIT-CAP-DOWN-BLANK GOES TO 'Y' WHEN THE TAPE'S Init CAP Down
028100* COLUMN WAS ALL SPACES; RULES 48, 55 TEST THIS FLAG DIRECTLY SO
028200* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
028300    05 WS-INIT-CAP-DOWN-BLANK PIC X.
028400       88 WS-INIT-CAP-DOWN-IS-BLANK VALUE 'Y'.
028500* SUBSEQ RESET PER -- CODED TAPE COLUMN; SEE RULE 101.
028600    05 WS-SUBSEQ-RESET-PER         PIC S9(3)  COMP-3.
028700* WS-SUBSEQ-RESET-PER-BLANK GOES TO 'Y' WHEN THE TAPE'S Subseq
028800* Reset PER COLUMN WAS ALL SPACES; RULE 101 TESTS THIS FLAG
028900* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
029000    05 WS-SUBSEQ-RESET-PER-BLANK PIC X.
029100       88 WS-SUBSEQ-RESET-PER-IS-BLANK VALUE 'Y'.
029200* ARM ROUND FLAG -- FREE-TEXT TAPE COLUMN; SEE RULE 61.
029300    05 WS-ARM-ROUND-FLAG           PIC X(1).
029400* ARM ROUND FACTOR -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE
029500* RULE 62.
029600    05 WS-ARM-ROUND-FACTOR         PIC S9(1)V9(5) COMP-3.
029700* WS-ARM-ROUND-FACTOR-BLANK GOES TO 'Y' WHEN THE TAPE'S ARM Round
029800* Factor COLUMN WAS ALL SPACES; RULE 62 TESTS THIS FLAG DIRECTLY
029900* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
030000    05 WS-ARM-ROUND-FACTOR-BLANK PIC X.
030100       88 WS-ARM-ROUND-FACTOR-IS-BLANK VALUE 'Y'.
030200* BUY DOWN PERIOD -- CODED TAPE COLUMN; SEE RULE 6.
030300    05 WS-BUY-DOWN-PERIOD          PIC S9(3)  COMP-3.
030400* WS-BUY-DOWN-PERIOD-BLANK GOES TO 'Y' WHEN THE TAPE'S BUY Down
030500* Period COLUMN WAS ALL SPACES -- NO RULE KEYS OFF THIS FLAG BY
030600* NAME TODAY, SO A BLANK BUY Down Period EDITS THE SAME AS A CODED
030700* ZERO.
030800    05 WS-BUY-DOWN-PERIOD-BLANK PIC X.
030900       88 WS-BUY-DOWN-PERIOD-IS-BLANK VALUE 'Y'.
031000* ORIG TERM -- CODED TAPE COLUMN; SEE RULES 43, 100.
031100    05 WS-ORIG-TERM                PIC S9(3)  COMP-3.
031200* WS-ORIG-TERM-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig Term COLUMN
031300* WAS ALL SPACES; RULES 43, 100 TEST THIS FLAG DIRECTLY SO 'NOT
031400* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
031500    05 WS-ORIG-TERM-BLANK PIC X.
031600       88 WS-ORIG-TERM-IS-BLANK VALUE 'Y'.
031700* ORIG AMORT TERM -- CODED TAPE COLUMN; SEE RULES 43, 50, 98 AND 1
031800* MORE.
031900    05 WS-ORIG-AMORT-TERM          PIC S9(3)  COMP-3.
032000* WS-ORIG-AMORT-TERM-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig Amort
032100* Term COLUMN WAS ALL SPACES; RULES 50, 98, 100 TEST THIS FLAG
032200* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
032300    05 WS-ORIG-AMORT-TERM-BLANK PIC X.
032400       88 WS-ORIG-AMORT-TERM-IS-BLANK VALUE 'Y'.
032500* LOAN DATES - COERCED TO 9(8) YYYYMMDD, YMD REDEFINES BELOW
032600* EVERY DATE ON THE TAPE ARRIVES CCYYMMDD (SEE THE 1998 Y2K
032700* REMEDIATION IN THE PROGRAM HEADER) -- THE YMD REDEFINES GIVE
032800* THE RULE PARAGRAPHS DIRECT ACCESS TO THE YEAR/MONTH/DAY
032900* PIECES WITHOUT AN UNSTRING.
033000* ORIGINATION DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 19, 39,
033100* 40 AND 2 MORE.
033200    05 WS-ORIGINATION-DATE         PIC 9(8).
033300* WS-ORIGINATION-DATE-BLANK GOES TO 'Y' WHEN THE TAPE'S
033400* Origination Date COLUMN WAS ALL SPACES; RULE 39 TESTS THIS FLAG
033500* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
033600    05 WS-ORIGINATION-DATE-BLANK PIC X.
033700       88 WS-ORIGINATION-DATE-IS-BLANK VALUE 'Y'.
033800* ORIGINATION-DATE-YMD -- YEAR/MONTH/DAY VIEW OF THE
033900* SAME 8 BYTES, FOR RULES THAT TEST ONE PART.
034000    05 WS-ORIGINATION-DATE-YMD REDEFINES
034100       WS-ORIGINATION-DATE.
034200       10 WS-ORIGINATION-DATE-YY PIC 9(4).
034300       10 WS-ORIGINATION-DATE-MM PIC 9(2).
034400       10 WS-ORIGINATION-DATE-DD PIC 9(2).
034500* FIRST PMT DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 19, 95.
034600    05 WS-FIRST-PMT-DATE           PIC 9(8).
034700* WS-FIRST-PMT-DATE-BLANK GOES TO 'Y' WHEN THE TAPE'S First PMT
034800* Date COLUMN WAS ALL SPACES; RULES 19, 95 TEST THIS FLAG DIRECTLY
034900* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
035000    05 WS-FIRST-PMT-DATE-BLANK PIC X.
035100       88 WS-FIRST-PMT-DATE-IS-BLANK VALUE 'Y'.
035200* FIRST-PMT-DATE-YMD -- YEAR/MONTH/DAY VIEW OF THE
035300* SAME 8 BYTES, FOR RULES THAT TEST ONE PART.
035400    05 WS-FIRST-PMT-DATE-YMD REDEFINES
035500       WS-FIRST-PMT-DATE.
035600       10 WS-FIRST-PMT-DATE-YY PIC 9(4).
035700       10 WS-FIRST-PMT-DATE-MM PIC 9(2).
035800       10 WS-FIRST-PMT-DATE-DD PIC 9(2).
035900* MATURITY DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 95, 98.
036000    05 WS-MATURITY-DATE            PIC 9(8).
036100* WS-MATURITY-DATE-BLANK GOES TO 'Y' WHEN THE TAPE'S Maturity Date
036200* COLUMN WAS ALL SPACES; RULES 95, 98 TEST THIS FLAG DIRECTLY SO
036300* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
036400    05 WS-MATURITY-DATE-BLANK PIC X.
036500       88 WS-MATURITY-DATE-IS-BLANK VALUE 'Y'.
036600* MATURITY-DATE-YMD -- YEAR/MONTH/DAY VIEW OF THE
036700* SAME 8 BYTES, FOR RULES THAT TEST ONE PART.
036800    05 WS-MATURITY-DATE-YMD REDEFINES
036900       WS-MATURITY-DATE.
037000       10 WS-MATURITY-DATE-YY PIC 9(4).
037100       10 WS-MATURITY-DATE-MM PIC 9(2).
037200       10 WS-MATURITY-DATE-DD PIC 9(2).
037300* INT PAID THRU DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 42,
037400* 98.
037500    05 WS-INT-PAID-THRU-DATE       PIC 9(8).
037600* WS-INT-PAID-THRU-DATE-BLANK GOES TO 'Y' WHEN THE TAPE'S INT Paid
037700* Thru Date COLUMN WAS ALL SPACES; RULES 42, 98 TEST THIS FLAG
037800* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
037900    05 WS-INT-PAID-THRU-DATE-BLANK PIC X.
038000       88 WS-INT-PAID-THRU-DATE-IS-BLANK VALUE 'Y'.
038100* INT-PAID-THRU-DATE-YMD -- YEAR/MONTH/DAY VIEW OF THE
038200* SAME 8 BYTES, FOR RULES THAT TEST ONE PART.
038300    05 WS-INT-PAID-THRU-DATE-YMD REDEFINES
038400       WS-INT-PAID-THRU-DATE.
038500       10 WS-INT-PAID-THRU-DATE-YY PIC 9(4).
038600       10 WS-INT-PAID-THRU-DATE-MM PIC 9(2).
038700       10 WS-INT-PAID-THRU-DATE-DD PIC 9(2).
038800* APPL RECD DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 83, 91.
038900    05 WS-APPL-RECD-DATE           PIC 9(8).
039000* WS-APPL-RECD-DATE-BLANK GOES TO 'Y' WHEN THE TAPE'S Appl Recd
039100* Date COLUMN WAS ALL SPACES; RULES 83, 91 TEST THIS FLAG DIRECTLY
039200* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
039300    05 WS-APPL-RECD-DATE-BLANK PIC X.
039400       88 WS-APPL-RECD-DATE-IS-BLANK VALUE 'Y'.
039500* APPL-RECD-DATE-YMD -- YEAR/MONTH/DAY VIEW OF THE
039600* SAME 8 BYTES, FOR RULES THAT TEST ONE PART.
039700    05 WS-APPL-RECD-DATE-YMD REDEFINES
039800       WS-APPL-RECD-DATE.
039900       10 WS-APPL-RECD-DATE-YY PIC 9(4).
040000       10 WS-APPL-RECD-DATE-MM PIC 9(2).
040100       10 WS-APPL-RECD-DATE-DD PIC 9(2).
040200* ORIG VALUATION DATE -- DATE COLUMN OFF THE TAPE; SEE RULES 38,
040300* 39, 40 AND 1 MORE.
040400    05 WS-ORIG-VALUATION-DATE      PIC 9(8).
040500* WS-ORIG-VALUATION-DATE-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig
040600* Valuation Date COLUMN WAS ALL SPACES; RULES 38, 39, 42 TEST THIS
040700* FLAG DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED
040800* ZERO.
040900    05 WS-ORIG-VALUATION-DATE-BLANK PIC X.
041000       88 WS-ORIG-VALUATION-DATE-IS-BLANK VALUE 'Y'.
041100* ORIG-VALUATION-DATE-YMD -- YEAR/MONTH/DAY VIEW OF THE
041200* SAME 8 BYTES, FOR RULES THAT TEST ONE PART.
041300    05 WS-ORIG-VALUATION-DATE-YMD REDEFINES
041400       WS-ORIG-VALUATION-DATE.
041500       10 WS-ORIG-VALUATION-DATE-YY PIC 9(4).
041600       10 WS-ORIG-VALUATION-DATE-MM PIC 9(2).
041700       10 WS-ORIG-VALUATION-DATE-DD PIC 9(2).
041800* ORIG VALUATION TYPE -- FREE-TEXT TAPE COLUMN; SEE RULE 41.
041900    05 WS-ORIG-VALUATION-TYPE      PIC X(5).
042000* CURRENT PAYMENT / STATUS
042100* CURRENT SCHEDULED P&I, ANY OTHER MONTHLY PAYMENT, THE
042200* SERVICER'S PAYMENT-STATUS CODE, 12-MONTH PAY HISTORY STRING
042300* AND THE ESCROW INDICATOR.
042400* CURR PMT DUE -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 50.
042500    05 WS-CURR-PMT-DUE             PIC S9(7)V99 COMP-3.
042600* WS-CURR-PMT-DUE-BLANK GOES TO 'Y' WHEN THE TAPE'S Curr PMT DUE
042700* COLUMN WAS ALL SPACES; RULE 50 TESTS THIS FLAG DIRECTLY SO 'NOT
042800* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
042900    05 WS-CURR-PMT-DUE-BLANK PIC X.
043000       88 WS-CURR-PMT-DUE-IS-BLANK VALUE 'Y'.
043100* CURR OTHER PMT -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 103.
043200    05 WS-CURR-OTHER-PMT           PIC S9(7)V99 COMP-3.
043300* WS-CURR-OTHER-PMT-BLANK GOES TO 'Y' WHEN THE TAPE'S Curr Other
043400* PMT COLUMN WAS ALL SPACES; RULE 103 TESTS THIS FLAG DIRECTLY SO
043500* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
043600    05 WS-CURR-OTHER-PMT-BLANK PIC X.
043700       88 WS-CURR-OTHER-PMT-IS-BLANK VALUE 'Y'.
043800* CURR PMT STATUS -- FREE-TEXT TAPE COLUMN; SEE RULE 46.
043900    05 WS-CURR-PMT-STATUS          PIC X(10).
044000* 12-MONTH PAY-HISTORY STRING -- CARRIED FOR THE SERVICING FILE,
044100* NOT EDITED.
044200    05 WS-PAY-HISTORY-12MO         PIC X(12).
044300* ESCROW IND -- CODED TAPE COLUMN; SEE RULES 16, 103.
044400    05 WS-ESCROW-IND               PIC S9(2)  COMP-3.
044500* WS-ESCROW-IND-BLANK GOES TO 'Y' WHEN THE TAPE'S Escrow IND
044600* COLUMN WAS ALL SPACES; RULE 16 TESTS THIS FLAG DIRECTLY SO 'NOT
044700* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
044800    05 WS-ESCROW-IND-BLANK PIC X.
044900       88 WS-ESCROW-IND-IS-BLANK VALUE 'Y'.
045000* CREDIT / BORROWER PROFILE
045100* ORIGINATION FICO, SCORING MODEL USED, BORROWER COUNT AND THE
045200* SELF-EMPLOYED FLAG.
045300* ORIG FICO -- CODED TAPE COLUMN; SEE RULES 4, 5.
045400    05 WS-ORIG-FICO                PIC S9(3)  COMP-3.
045500* WS-ORIG-FICO-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig FICO COLUMN
045600* WAS ALL SPACES; RULES 4, 5 TEST THIS FLAG DIRECTLY SO 'NOT
045700* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
045800    05 WS-ORIG-FICO-BLANK PIC X.
045900       88 WS-ORIG-FICO-IS-BLANK VALUE 'Y'.
046000* FICO MODEL -- FREE-TEXT TAPE COLUMN; SEE RULE 17.
046100    05 WS-FICO-MODEL               PIC X(10).
046200* TOT BORROWERS -- CODED TAPE COLUMN; SEE RULES 11, 23, 68 AND 1
046300* MORE.
046400    05 WS-TOT-BORROWERS            PIC S9(2)  COMP-3.
046500* WS-TOT-BORROWERS-BLANK GOES TO 'Y' WHEN THE TAPE'S TOT Borrowers
046600* COLUMN WAS ALL SPACES; RULE 68 TESTS THIS FLAG DIRECTLY SO 'NOT
046700* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
046800    05 WS-TOT-BORROWERS-BLANK PIC X.
046900       88 WS-TOT-BORROWERS-IS-BLANK VALUE 'Y'.
047000* SELF EMP FLAG -- CODED TAPE COLUMN; SEE RULES 22, 23, 63.
047100    05 WS-SELF-EMP-FLAG            PIC S9(1)  COMP-3.
047200* WS-SELF-EMP-FLAG-BLANK GOES TO 'Y' WHEN THE TAPE'S Self EMP Flag
047300* COLUMN WAS ALL SPACES; RULE 63 TESTS THIS FLAG DIRECTLY SO 'NOT
047400* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
047500    05 WS-SELF-EMP-FLAG-BLANK PIC X.
047600       88 WS-SELF-EMP-FLAG-IS-BLANK VALUE 'Y'.
047700* EMPLOYMENT AND INCOME (BORROWERS)
047800* LENGTH OF EMPLOYMENT AND YEARS IN LINE OF WORK FOR BORROWER
047900* AND CO-BORROWER, THE FOUR EMPLOYMENT/INCOME/ASSET
048000* VERIFICATION FLAGS, AND THE WAGE/OTHER/TOTAL INCOME AND
048100* MONTHLY-DEBT DOLLAR FIELDS THE DTI AND INCOME-RECONCILIATION
048200* RULES DRAW ON.
048300* EMP LEN BORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
048400* 22, 81, 87.
048500    05 WS-EMP-LEN-BORR             PIC S9(3)V99 COMP-3.
048600* WS-EMP-LEN-BORR-BLANK GOES TO 'Y' WHEN THE TAPE'S EMP LEN Borr
048700* COLUMN WAS ALL SPACES; RULES 22, 81, 87 TEST THIS FLAG DIRECTLY
048800* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
048900    05 WS-EMP-LEN-BORR-BLANK PIC X.
049000       88 WS-EMP-LEN-BORR-IS-BLANK VALUE 'Y'.
049100* EMP LEN COBORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
049200* 23, 82, 87.
049300    05 WS-EMP-LEN-COBORR           PIC S9(3)V99 COMP-3.
049400* WS-EMP-LEN-COBORR-BLANK GOES TO 'Y' WHEN THE TAPE'S EMP LEN
049500* Coborr COLUMN WAS ALL SPACES; RULES 23, 82, 87 TEST THIS FLAG
049600* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
049700    05 WS-EMP-LEN-COBORR-BLANK PIC X.
049800       88 WS-EMP-LEN-COBORR-IS-BLANK VALUE 'Y'.
049900* YRS INDUSTRY BORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
050000* RULES 72, 81.
050100    05 WS-YRS-INDUSTRY-BORR        PIC S9(3)V99 COMP-3.
050200* WS-YRS-INDUSTRY-BORR-BLANK GOES TO 'Y' WHEN THE TAPE'S YRS
050300* Industry Borr COLUMN WAS ALL SPACES; RULES 72, 81 TEST THIS FLAG
050400* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
050500    05 WS-YRS-INDUSTRY-BORR-BLANK PIC X.
050600       88 WS-YRS-INDUSTRY-BORR-IS-BLANK VALUE 'Y'.
050700* YRS INDUSTRY COBORR -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
050800* RULE 82.
050900    05 WS-YRS-INDUSTRY-COBORR      PIC S9(3)V99 COMP-3.
051000* WS-YRS-INDUSTRY-COBORR-BLANK GOES TO 'Y' WHEN THE TAPE'S YRS
051100* Industry Coborr COLUMN WAS ALL SPACES; RULE 82 TESTS THIS FLAG
051200* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
051300    05 WS-YRS-INDUSTRY-COBORR-BLANK PIC X.
051400       88 WS-YRS-INDUSTRY-COBORR-IS-BLANK VALUE 'Y'.
051500* BORR EMP VERIF -- CODED TAPE COLUMN; SEE RULES 22, 77, 87.
051600    05 WS-BORR-EMP-VERIF           PIC S9(1)  COMP-3.
051700* WS-BORR-EMP-VERIF-BLANK GOES TO 'Y' WHEN THE TAPE'S Borr EMP
051800* Verif COLUMN WAS ALL SPACES; RULES 77, 87 TEST THIS FLAG
051900* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
052000    05 WS-BORR-EMP-VERIF-BLANK PIC X.
052100       88 WS-BORR-EMP-VERIF-IS-BLANK VALUE 'Y'.
052200* COBORR EMP VERIF -- CODED TAPE COLUMN; SEE RULES 23, 87.
052300    05 WS-COBORR-EMP-VERIF         PIC S9(1)  COMP-3.
052400* WS-COBORR-EMP-VERIF-BLANK GOES TO 'Y' WHEN THE TAPE'S Coborr EMP
052500* Verif COLUMN WAS ALL SPACES; RULE 87 TESTS THIS FLAG DIRECTLY SO
052600* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
052700    05 WS-COBORR-EMP-VERIF-BLANK PIC X.
052800       88 WS-COBORR-EMP-VERIF-IS-BLANK VALUE 'Y'.
052900* BORR INC VERIF -- CODED TAPE COLUMN; SEE RULE 76.
053000    05 WS-BORR-INC-VERIF           PIC S9(1)  COMP-3.
053100* WS-BORR-INC-VERIF-BLANK GOES TO 'Y' WHEN THE TAPE'S Borr INC
053200* Verif COLUMN WAS ALL SPACES; RULE 76 TESTS THIS FLAG DIRECTLY SO
053300* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
053400    05 WS-BORR-INC-VERIF-BLANK PIC X.
053500       88 WS-BORR-INC-VERIF-IS-BLANK VALUE 'Y'.
053600* BORR ASSET VERIF -- CODED TAPE COLUMN; SEE RULE 78.
053700    05 WS-BORR-ASSET-VERIF         PIC S9(1)  COMP-3.
053800* WS-BORR-ASSET-VERIF-BLANK GOES TO 'Y' WHEN THE TAPE'S Borr Asset
053900* Verif COLUMN WAS ALL SPACES; RULE 78 TESTS THIS FLAG DIRECTLY SO
054000* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
054100    05 WS-BORR-ASSET-VERIF-BLANK PIC X.
054200       88 WS-BORR-ASSET-VERIF-IS-BLANK VALUE 'Y'.
054300* PRIM WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 67, 75,
054400* 96.
054500    05 WS-PRIM-WAGE-INC            PIC S9(7)V99 COMP-3.
054600* WS-PRIM-WAGE-INC-BLANK GOES TO 'Y' WHEN THE TAPE'S Prim Wage INC
054700* COLUMN WAS ALL SPACES; RULES 67, 75, 96 TEST THIS FLAG DIRECTLY
054800* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
054900    05 WS-PRIM-WAGE-INC-BLANK PIC X.
055000       88 WS-PRIM-WAGE-INC-IS-BLANK VALUE 'Y'.
055100* COBORR WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 67, 75,
055200* 96.
055300    05 WS-COBORR-WAGE-INC          PIC S9(7)V99 COMP-3.
055400* WS-COBORR-WAGE-INC-BLANK GOES TO 'Y' WHEN THE TAPE'S Coborr Wage
055500* INC COLUMN WAS ALL SPACES; RULES 67, 75, 96 TEST THIS FLAG
055600* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
055700    05 WS-COBORR-WAGE-INC-BLANK PIC X.
055800       88 WS-COBORR-WAGE-INC-IS-BLANK VALUE 'Y'.
055900* PRIM OTHER INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 54, 67,
056000* 96.
056100    05 WS-PRIM-OTHER-INC           PIC S9(7)V99 COMP-3.
056200* WS-PRIM-OTHER-INC-BLANK GOES TO 'Y' WHEN THE TAPE'S Prim Other
056300* INC COLUMN WAS ALL SPACES; RULES 54, 67, 96 TEST THIS FLAG
056400* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
056500    05 WS-PRIM-OTHER-INC-BLANK PIC X.
056600       88 WS-PRIM-OTHER-INC-IS-BLANK VALUE 'Y'.
056700* COBORR OTHER INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 11,
056800* 67, 96.
056900    05 WS-COBORR-OTHER-INC         PIC S9(7)V99 COMP-3.
057000* WS-COBORR-OTHER-INC-BLANK GOES TO 'Y' WHEN THE TAPE'S Coborr
057100* Other INC COLUMN WAS ALL SPACES; RULES 11, 67, 96 TEST THIS FLAG
057200* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
057300    05 WS-COBORR-OTHER-INC-BLANK PIC X.
057400       88 WS-COBORR-OTHER-INC-IS-BLANK VALUE 'Y'.
057500* ALL WAGE INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 75, 96.
057600    05 WS-ALL-WAGE-INC             PIC S9(7)V99 COMP-3.
057700* WS-ALL-WAGE-INC-BLANK GOES TO 'Y' WHEN THE TAPE'S ALL Wage INC
057800* COLUMN WAS ALL SPACES; RULES 75, 96 TEST THIS FLAG DIRECTLY SO
057900* 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
058000    05 WS-ALL-WAGE-INC-BLANK PIC X.
058100       88 WS-ALL-WAGE-INC-IS-BLANK VALUE 'Y'.
058200* ALL TOTAL INC -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 15, 67,
058300* 74 AND 2 MORE.
058400    05 WS-ALL-TOTAL-INC            PIC S9(7)V99 COMP-3.
058500* WS-ALL-TOTAL-INC-BLANK GOES TO 'Y' WHEN THE TAPE'S ALL Total INC
058600* COLUMN WAS ALL SPACES; RULES 15, 67, 74 AND 2 MORE TEST THIS
058700* FLAG DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED
058800* ZERO.
058900    05 WS-ALL-TOTAL-INC-BLANK PIC X.
059000       88 WS-ALL-TOTAL-INC-IS-BLANK VALUE 'Y'.
059100* MONTHLY DEBT ALL -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 15,
059200* 29.
059300    05 WS-MONTHLY-DEBT-ALL         PIC S9(7)V99 COMP-3.
059400* WS-MONTHLY-DEBT-ALL-BLANK GOES TO 'Y' WHEN THE TAPE'S Monthly
059500* Debt ALL COLUMN WAS ALL SPACES; RULE 29 TESTS THIS FLAG DIRECTLY
059600* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
059700    05 WS-MONTHLY-DEBT-ALL-BLANK PIC X.
059800       88 WS-MONTHLY-DEBT-ALL-IS-BLANK VALUE 'Y'.
059900* LIQUID RESERVES -- DOLLAR AMOUNT OFF THE TAPE; SEE RULES 70, 90.
060000    05 WS-LIQUID-RESERVES          PIC S9(9)V99 COMP-3.
060100* WS-LIQUID-RESERVES-BLANK GOES TO 'Y' WHEN THE TAPE'S Liquid
060200* Reserves COLUMN WAS ALL SPACES; RULES 70, 90 TEST THIS FLAG
060300* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
060400    05 WS-LIQUID-RESERVES-BLANK PIC X.
060500       88 WS-LIQUID-RESERVES-IS-BLANK VALUE 'Y'.
060600* PCT DOWN PMT OWN -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE
060700* RULE 47.
060800    05 WS-PCT-DOWN-PMT-OWN         PIC S9(3)V99 COMP-3.
060900* WS-PCT-DOWN-PMT-OWN-BLANK GOES TO 'Y' WHEN THE TAPE'S PCT Down
061000* PMT OWN COLUMN WAS ALL SPACES; RULE 47 TESTS THIS FLAG DIRECTLY
061100* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
061200    05 WS-PCT-DOWN-PMT-OWN-BLANK PIC X.
061300       88 WS-PCT-DOWN-PMT-OWN-IS-BLANK VALUE 'Y'.
061400* YRS IN HOME -- YEARS/PERCENT FRACTION OFF THE TAPE; SEE RULES
061500* 88, 106, 107.
061600    05 WS-YRS-IN-HOME              PIC S9(3)V99 COMP-3.
061700* WS-YRS-IN-HOME-BLANK GOES TO 'Y' WHEN THE TAPE'S YRS IN Home
061800* COLUMN WAS ALL SPACES; RULES 88, 106, 107 TEST THIS FLAG
061900* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
062000    05 WS-YRS-IN-HOME-BLANK PIC X.
062100       88 WS-YRS-IN-HOME-IS-BLANK VALUE 'Y'.
062200* COLLATERAL / MI / MISC DUE-DILIGENCE
062300* COUNT OF OTHER MORTGAGED PROPERTIES, MI COMPANY AND MI
062400* PERCENT, AND ANY ORIGINALLY-PLEDGED ASSET AMOUNT.
062500* NUM MORTGAGED PROP -- CODED TAPE COLUMN; SEE RULE 32.
062600    05 WS-NUM-MORTGAGED-PROP       PIC S9(3)  COMP-3.
062700* WS-NUM-MORTGAGED-PROP-BLANK GOES TO 'Y' WHEN THE TAPE'S NUM
062800* Mortgaged Prop COLUMN WAS ALL SPACES; RULE 32 TESTS THIS FLAG
062900* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
063000    05 WS-NUM-MORTGAGED-PROP-BLANK PIC X.
063100       88 WS-NUM-MORTGAGED-PROP-IS-BLANK VALUE 'Y'.
063200* MI COMPANY NAME -- FREE-TEXT TAPE COLUMN; SEE RULE 30.
063300    05 WS-MI-COMPANY-NAME          PIC X(30).
063400* MI PERCENT -- RATE/RATIO, 5-DEC FRACTION OFF THE TAPE; SEE RULE
063500* 31.
063600    05 WS-MI-PERCENT               PIC S9(1)V9(5) COMP-3.
063700* WS-MI-PERCENT-BLANK GOES TO 'Y' WHEN THE TAPE'S MI Percent
063800* COLUMN WAS ALL SPACES; RULE 31 TESTS THIS FLAG DIRECTLY SO 'NOT
063900* REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
064000    05 WS-MI-PERCENT-BLANK PIC X.
064100       88 WS-MI-PERCENT-IS-BLANK VALUE 'Y'.
064200* ORIG PLEDGED ASSETS -- DOLLAR AMOUNT OFF THE TAPE; SEE RULE 49.
064300    05 WS-ORIG-PLEDGED-ASSETS      PIC S9(9)V99 COMP-3.
064400* WS-ORIG-PLEDGED-ASSETS-BLANK GOES TO 'Y' WHEN THE TAPE'S Orig
064500* Pledged Assets COLUMN WAS ALL SPACES; RULE 49 TESTS THIS FLAG
064600* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
064700    05 WS-ORIG-PLEDGED-ASSETS-BLANK PIC X.
064800       88 WS-ORIG-PLEDGED-ASSETS-IS-BLANK VALUE 'Y'.
064900* DELINQUENCY / BANKRUPTCY HISTORY
065000* MONTHS SINCE A BANKRUPTCY OR FORECLOSURE WAS DISCHARGED --
065100* ZERO MEANS NONE ON RECORD, NOT 'UNKNOWN'.
065200* MONTHS BANKRUPT -- CODED TAPE COLUMN; SEE RULE 3.
065300    05 WS-MONTHS-BANKRUPT          PIC S9(3)  COMP-3.
065400* WS-MONTHS-BANKRUPT-BLANK GOES TO 'Y' WHEN THE TAPE'S Months
065500* Bankrupt COLUMN WAS ALL SPACES; RULE 3 TESTS THIS FLAG DIRECTLY
065600* SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
065700    05 WS-MONTHS-BANKRUPT-BLANK PIC X.
065800       88 WS-MONTHS-BANKRUPT-IS-BLANK VALUE 'Y'.
065900* MONTHS FORECLOSURE -- CODED TAPE COLUMN; SEE RULE 20.
066000    05 WS-MONTHS-FORECLOSURE       PIC S9(3)  COMP-3.
066100* WS-MONTHS-FORECLOSURE-BLANK GOES TO 'Y' WHEN THE TAPE'S Months
066200* Foreclosure COLUMN WAS ALL SPACES; RULE 20 TESTS THIS FLAG
066300* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
066400    05 WS-MONTHS-FORECLOSURE-BLANK PIC X.
066500       88 WS-MONTHS-FORECLOSURE-IS-BLANK VALUE 'Y'.
066600* PREPAYMENT / ATR-QM
066700* PREPAYMENT PENALTY TYPE, CALCULATION METHOD AND TERM, PLUS
066800* THE ABILITY-TO-REPAY / QUALIFIED-MORTGAGE STATUS TEXT THAT
066900* THE APOR SAFE-HARBOR RULE (91) TESTS.
067000* PREPMT PENALTY TYPE -- CODED TAPE COLUMN; SEE RULES 51, 52.
067100    05 WS-PREPMT-PENALTY-TYPE      PIC S9(2)  COMP-3.
067200* WS-PREPMT-PENALTY-TYPE-BLANK GOES TO 'Y' WHEN THE TAPE'S Prepmt
067300* Penalty Type COLUMN WAS ALL SPACES -- NO RULE KEYS OFF THIS FLAG
067400* BY NAME TODAY, SO A BLANK Prepmt Penalty Type EDITS THE SAME AS
067500* A CODED ZERO.
067600    05 WS-PREPMT-PENALTY-TYPE-BLANK PIC X.
067700       88 WS-PREPMT-PENALTY-TYPE-IS-BLANK VALUE 'Y'.
067800* PREPMT PENALTY CALC -- FREE-TEXT TAPE COLUMN; SEE RULE 51.
067900    05 WS-PREPMT-PENALTY-CALC      PIC X(10).
068000* PREPMT PENALTY TERM -- CODED TAPE COLUMN; SEE RULES 52, 53.
068100    05 WS-PREPMT-PENALTY-TERM      PIC S9(3)  COMP-3.
068200* WS-PREPMT-PENALTY-TERM-BLANK GOES TO 'Y' WHEN THE TAPE'S Prepmt
068300* Penalty Term COLUMN WAS ALL SPACES; RULES 52, 53 TEST THIS FLAG
068400* DIRECTLY SO 'NOT REPORTED' EDITS DIFFERENTLY FROM A CODED ZERO.
068500    05 WS-PREPMT-PENALTY-TERM-BLANK PIC X.
068600       88 WS-PREPMT-PENALTY-TERM-IS-BLANK VALUE 'Y'.
068700* ATRQM STATUS -- FREE-TEXT TAPE COLUMN; SEE RULE 91.
068800    05 WS-ATRQM-STATUS             PIC X(30).
068900* PAD -- KEEP RECORD LENGTH STABLE IF FIELDS ARE ADDED LATER
069000    05 FILLER                         PIC X(10).
