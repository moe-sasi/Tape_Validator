000100******************************************************************
000200*  LNVRPT.DD  --  VALIDATION-REPORT PRINT LINES AND THE ISSUE
000300*  WORK-FILE RECORD.  VALIDATION-REPORT IS PRINTED IN FOUR
000400*  SECTIONS, IN THIS ORDER -- RULE SUMMARY, ISSUES, RUN SUMMARY,
000500*  VALIDATION LEGEND.  THE RULE SUMMARY SECTION NEEDS THE FINAL
000600*  FAIL COUNTS BEFORE IT CAN PRINT, BUT ISSUE LINES ARE BUILT
000700*  DURING THE MAIN PER-LOAN PASS -- SO ISSUE LINES ARE PARKED ON
000800*  LNV-ISSUE-WORK UNTIL THE RULE SUMMARY SECTION HAS PRINTED.
000900******************************************************************
001000*
001100* WORK-FILE RECORD -- ONE PER FAILED RULE PER LOAN, WRITTEN BY
001200* 2900-POST-RULE-RESULTS, RE-READ BY 3200-PRINT-ISSUES-SECTION.
001300* 132 BYTES -- SAME LENGTH AS THE PRINT LINE BELOW SO A SINGLE
001400* SEQUENTIAL DATASET CAN BACK BOTH IF THIS SHOP EVER PARKS THEM
001500* TOGETHER ON DISK INSTEAD OF THEIR OWN CATALOGED FILE.
001600 01  LNV-ISSUE-WORK-REC.
001700* LOAN NUMBER THE FAILING RULE BELONGS TO -- MATCHES LNV-LOAN-NO
001800* ON THE TAPE RECORD ONE-FOR-ONE.
001900    05 LNVW-LOAN-NO             PIC X(15).
002000* THE RULE'S REGISTERED NAME, E.G. 'VALIDATE-ORIGINATOR-DTI' --
002100* COPIED STRAIGHT FROM LNV-RULE-NAME (LNV-RULE-IX).
002200    05 LNVW-RULE-NAME           PIC X(50).
002300* THE RULE'S PLAIN-ENGLISH LABEL AS IT PRINTS ON THE ISSUES AND
002400* LEGEND SECTIONS -- COPIED FROM LNV-RULE-LABEL (LNV-RULE-IX).
002500    05 LNVW-RULE-LABEL          PIC X(60).
002600* PAD TO 132 -- SEE THE BANNER NOTE ABOVE.
002700    05 FILLER                   PIC X(07).
002800*
002900* PAGE HEADING, LINE 1 -- REPRINTED EVERY 60 LINES (WS-LINE-CNT).
003000* BUILT BYTE-BY-BYTE BY 3920-WRITE-PAGE-HEADING, NOT MOVED WHOLE.
003100 01  RPT-HDG1-LINE.
003200    05 FILLER                   PIC X(01) VALUE SPACES.
003300* MM/DD/YY, ASSEMBLED FROM WS-RUN-MM/-DD/-YYYY ONE SLASH AT A
003400* TIME -- SEE 3920 IN THE MAIN PROGRAM.
003500    05 RH1-RUN-DATE             PIC X(08) VALUE SPACES.
003600    05 FILLER                   PIC X(05) VALUE SPACES.
003700* FIXED REPORT TITLE -- HAS NOT CHANGED SINCE THE FIRST RELEASE
003800* OF THIS VALIDATION RUN.
003900    05 RH1-TITLE                PIC X(40) VALUE
004000       'ASF LOAN TAPE VALIDATION REPORT'.
004100    05 FILLER                   PIC X(05) VALUE SPACES.
004200    05 FILLER                   PIC X(04) VALUE 'PAGE'.
004300* ZERO-SUPPRESSED PAGE NUMBER -- WS-PAGE-NO IS BUMPED ONCE PER
004400* CALL TO 3920, NEVER RESET MID-RUN.
004500    05 RH1-PAGE-NO              PIC ZZZ9.
004600    05 FILLER                   PIC X(60) VALUE SPACES.
004700*
004800* PAGE HEADING, LINE 2 -- BLANK SEPARATOR UNDER THE TITLE LINE.
004900 01  RPT-HDG2-LINE.
005000    05 FILLER                   PIC X(132) VALUE SPACES.
005100*
005200* SECTION-BANNER LINE -- ONE OF THE FOUR SECTION TITLES BELOW,
005300* MOVED IN BY THE CALLING PARAGRAPH BEFORE 3900-PRINT-SECTION-
005400* BANNER RUNS ('RULE SUMMARY', 'ISSUES', 'RUN SUMMARY', OR
005500* 'VALIDATION LEGEND').
005600 01  RPT-SECTION-LINE.
005700    05 FILLER                   PIC X(01) VALUE SPACES.
005800    05 RS-SECTION-TITLE         PIC X(40) VALUE SPACES.
005900    05 FILLER                   PIC X(91) VALUE SPACES.
006000*
006100* RULE SUMMARY SECTION DETAIL LINE -- ONE PER RULE THAT FAILED AT
006200* LEAST ONCE THIS RUN, PRINTED WORST-FIRST BY 3100-PRINT-RULE-
006300* SUMMARY'S BUBBLE SORT.  RULES THAT NEVER FAILED DO NOT GET A
006400* LINE HERE -- SEE THE LEGEND SECTION FOR THE COMPLETE ROSTER.
006500 01  RPT-RULE-SUMMARY-LINE.
006600    05 FILLER                   PIC X(01) VALUE SPACES.
006700    05 RSM-RULE-NAME            PIC X(50) VALUE SPACES.
006800    05 FILLER                   PIC X(02) VALUE SPACES.
006900    05 RSM-RULE-LABEL           PIC X(60) VALUE SPACES.
007000    05 FILLER                   PIC X(02) VALUE SPACES.
007100* COUNT OF LOANS THAT FAILED THIS RULE, ZERO-SUPPRESSED WITH
007200* EMBEDDED COMMA -- SOURCED FROM LNV-RULE-FAIL-CNT.
007300    05 RSM-ISSUE-COUNT          PIC ZZZ,ZZ9.
007400    05 FILLER                   PIC X(10) VALUE SPACES.
007500*
007600* ISSUES SECTION DETAIL LINE -- ONE PER FAILED-RULE-PER-LOAN ROW
007700* PLAYED BACK OFF LNV-ISSUE-WORK BY 3220-PRINT-ONE-ISSUE.
007800 01  RPT-ISSUE-LINE.
007900    05 FILLER                   PIC X(01) VALUE SPACES.
008000    05 RIS-LOAN-NO              PIC X(15) VALUE SPACES.
008100    05 FILLER                   PIC X(02) VALUE SPACES.
008200    05 RIS-RULE-NAME            PIC X(50) VALUE SPACES.
008300    05 FILLER                   PIC X(02) VALUE SPACES.
008400    05 RIS-RULE-LABEL           PIC X(60) VALUE SPACES.
008500    05 FILLER                   PIC X(02) VALUE SPACES.
008600*
008700* RUN SUMMARY SECTION DETAIL LINE -- ONE METRIC-VALUE PAIR, PRINTED
008800* SIX TIMES BY 3300-PRINT-RUN-SUMMARY (GENERATED-AT, LOANS
008900* PROCESSED, ISSUES FOUND, WARNINGS ISSUED, RULES EXECUTED, RULES
009000* SKIPPED).  THE VALUE IS ALPHANUMERIC SO THE GENERATED-AT ROW CAN
009100* CARRY THE RUN TIMESTAMP AS TEXT; THE OTHER FIVE METRICS GO IN
009200* THROUGH THE NUMERIC-EDITED REDEFINE BELOW INSTEAD.
009300 01  RPT-RUNSUM-LINE.
009400    05 FILLER                   PIC X(01) VALUE SPACES.
009500    05 RRS-METRIC-LABEL         PIC X(40) VALUE SPACES.
009600    05 FILLER                   PIC X(02) VALUE SPACES.
009700* HOLDS THE GENERATED-AT TIMESTAMP AS TEXT -- WIDE ENOUGH FOR THE
009800* 'YYYY-MM-DDTHH:MM:SS' FORMAT 3300-PRINT-RUN-SUMMARY BUILDS.
009900    05 RRS-METRIC-VALUE         PIC X(26) VALUE SPACES.
010000* ZERO-SUPPRESSED, DOUBLE-COMMA NUMERIC VIEW OF THE SAME BYTES --
010100* THE FIVE COUNT METRICS MOVE THROUGH THIS NAME INSTEAD.
010200    05 RRS-METRIC-VALUE-CNT REDEFINES RRS-METRIC-VALUE
010300       PIC ZZZ,ZZZ,ZZ9.
010400    05 FILLER                   PIC X(63) VALUE SPACES.
010500*
010600* VALIDATION LEGEND SECTION DETAIL LINE -- RULE NAME AND LABEL,
010700* ASCENDING RULE-NAME ORDER (SAME ORDER AS LNV-RULE-TABLE).  ALL
010800* 115 REGISTERED ROWS PRINT HERE REGARDLESS OF WHETHER THEY EVER
010900* FAILED -- THE ONLY ONE OF THE FOUR SECTIONS THAT DOCUMENTS THE
011000* FULL RULE ROSTER RATHER THAN JUST THIS RUN'S FAILURES.
011100 01  RPT-LEGEND-LINE.
011200    05 FILLER                   PIC X(01) VALUE SPACES.
011300    05 RLG-RULE-NAME            PIC X(50) VALUE SPACES.
011400    05 FILLER                   PIC X(02) VALUE SPACES.
011500    05 RLG-RULE-LABEL           PIC X(60) VALUE SPACES.
011600    05 FILLER                   PIC X(19) VALUE SPACES.
